000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXRAT.
000500 AUTHOR.         TMPKRV.
000600 INSTALLATION.   PAYMENT LIMIT MONITORING - CASH MGMT UTILITIES.
000700 DATE-WRITTEN.   14 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE LOOKS UP THE CURRENCY-TO-USD RATE
001200*               FOR A GIVEN CURRENCY CODE, FOR USE BY TRFSTOT
001300*               WHEN CONVERTING A SETTLEMENT AMOUNT TO ITS USD
001400*               EQUIVALENT.  THE FULL EXCHANGE-RATE-MASTER FILE
001500*               IS LOADED INTO WK-C-XRAT-TABLE ON THE FIRST CALL
001600*               OF A RUN AND HELD THERE (READ-ONLY) FOR THE REST
001700*               OF THE RUN - IT IS NOT RE-READ PER LOOKUP.
001800*
001900*    RETURN STATUS:
002000*    F  - RATE FOUND FOR THE REQUESTED CURRENCY
002100*    D  - NO RATE ROW FOR THE CURRENCY - RATE DEFAULTED TO 1.0
002200*         (TREATED AS ALREADY USD-VALUED)
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* EXM006 PMCNTY 15/03/2024 - E-REQUEST 58810
002800*                          - INITIAL VERSION.  ADAPTED FROM THE
002900*                            OLD TRFVCUYP CURRENCY-PAIR LOOKUP
003000*                            SUBROUTINE - SAME "LOAD ONCE, KEEP
003100*                            RESIDENT" SHAPE, NEW TABLE LAYOUT.
003200*----------------------------------------------------------------*
003300* EXM012 TMPKRV 10/09/2024 - E-REQUEST 59230
003400*                          - ADD STALENESS FLAG (RATE MORE THAN
003500*                            ONE CALENDAR DAY OLD) PER AUDIT
003600*                            REQUEST - INFORMATIONAL ONLY, DOES
003700*                            NOT BLOCK THE LOOKUP OR THE CALLER.
003800*----------------------------------------------------------------*
003900* EXM030 PMCNTY 07/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
004000*                          - WK-C-XRAT-ROW-COUNT AND WK-C-XRAT-IX
004100*                            WERE BURIED UNDER THE 01 WK-C-XRAT-
004200*                            WORK-AREA GROUP WITH NO RECORD OF
004300*                            THEIR OWN TO BELONG TO.  PULLED BOTH
004400*                            OUT AS STANDALONE 77-LEVEL ITEMS,
004500*                            PER THE SHOP'S STANDING RULE FOR
004600*                            LONE SCALAR COUNTERS.
004700*                          - ADDED A DIAGNOSTIC SIGN/DIGIT VIEW OF
004800*                            THE STORED RATE AND A CENTURY/YEAR/
004900*                            MONTH/DAY VIEW OF THE CALLER'S AS-OF
005000*                            DATE, FOR USE WHEN A STALENESS
005100*                            COMPLAINT NEEDS TRACING BY HAND.
005200*                          - WIDENED THE IN-LINE COMMENTARY
005300*                            THROUGH A000/B100/B200 TO DOCUMENT
005400*                            THE LOAD-ONCE AND LOOKUP LOGIC STEP
005500*                            BY STEP.
005600*----------------------------------------------------------------*
005700 EJECT
005800**********************
005900 ENVIRONMENT DIVISION.
006000**********************
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-AS400.
006300 OBJECT-COMPUTER.  IBM-AS400.
006400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006500                   UPSI-0 IS UPSI-SWITCH-0
006600                      ON STATUS IS U0-ON
006700                      OFF STATUS IS U0-OFF.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT EXCHANGE-RATE-MASTER ASSIGN TO DATABASE-TFSXRAT
007100            ORGANIZATION    IS SEQUENTIAL
007200            ACCESS MODE     IS SEQUENTIAL
007300            FILE STATUS     IS WK-C-FILE-STATUS.
007400
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  EXCHANGE-RATE-MASTER
008200     LABEL RECORDS ARE OMITTED
008300     DATA RECORD IS TFSXRAT-RECORD.
008400 COPY TFSXRAT.
008500
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER              PIC X(24)  VALUE
009000     "** PROGRAM TRFXRAT   **".
009100
009200 01  WK-C-COMMON.
009300     COPY TFSCOM.
009400
009500* ------------------ PROGRAM WORKING STORAGE -------------------*
009600*    NUMBER OF ROWS ACTUALLY HELD IN WK-C-XRAT-TABLE - SET ONCE BY
009700*    A000 AT LOAD TIME AND READ BY B110'S SCAN ON EVERY LOOKUP.
009800*    NOT PART OF ANY RECORD, SO CARRIED AT THE 77 LEVEL PER
009900*    EXM030 ABOVE.
010000 77  WK-C-XRAT-ROW-COUNT      PIC 9(04) COMP VALUE ZERO.
010100*    SCAN INDEX FOR BOTH A010'S LOAD LOOP AND B110'S LOOKUP LOOP -
010200*    THE TWO NEVER RUN AT THE SAME TIME, SO ONE COUNTER SAFELY
010300*    SERVES BOTH.  ALSO A LONE COUNTER, ALSO CARRIED AT THE 77
010400*    LEVEL.
010500 77  WK-C-XRAT-IX             PIC 9(04) COMP VALUE ZERO.
010600
010700 01  WK-C-XRAT-WORK-AREA.
010800*    SET TRUE ONCE A000 HAS LOADED THE TABLE - MAIN-MODULE TESTS
010900*    THIS SO THE FILE IS NEVER REOPENED ON A LATER CALL IN THE
011000*    SAME RUN.
011100     05  WK-C-XRAT-LOADED-FLAG    PIC X(01) VALUE "N".
011200         88  WK-C-XRAT-TABLE-LOADED  VALUE "Y".
011300*    SCRATCH RESULT OF THE B200 CALENDAR-DAY SUBTRACTION -
011400*    RELATED ONLY TO THE STALENESS CHECK, SO IT STAYS GROUPED
011500*    HERE RATHER THAN PULLED OUT ON ITS OWN.
011600     05  WK-C-XRAT-DIFF-DAYS      PIC S9(04) COMP VALUE ZERO.
011700
011800 01  WK-C-XRAT-TABLE.
011900     05  WK-C-XRAT-ENTRY OCCURS 200 TIMES
012000                          INDEXED BY WK-C-XRAT-INX.
012100         10  WK-C-XRAT-T-CUYCD      PIC X(03).
012200         10  WK-C-XRAT-T-RATE       PIC S9(09)V9(06) COMP-3.
012300*        SIGN-STRIPPED / INTEGER-SCALED DIAGNOSTIC VIEW OF THE
012400*        STORED RATE, USED ONLY WHEN A RATE DISCREPANCY HAS TO BE
012500*        TRACED BY HAND - NOT READ BY ANY LOOKUP LOGIC BELOW.
012600         10  WK-C-XRAT-T-RATE-R REDEFINES WK-C-XRAT-T-RATE.
012700             15  WK-C-XRAT-T-RATE-SIGN   PIC X(01).
012800             15  WK-C-XRAT-T-RATE-DIGITS PIC 9(08)V9(06).
012900         10  WK-C-XRAT-T-UPD-TIME   PIC X(26).
013000*        DATE-PORTION VIEW OF THE STORED UPDATE TIME (ASSUMES
013100*        THE AUDIT STAMP BEGINS WITH AN 8-DIGIT CCYYMMDD), USED
013200*        BY THE STALENESS CHECK IN PARA B200.
013300         10  WK-C-XRAT-T-UPD-R REDEFINES WK-C-XRAT-T-UPD-TIME.
013400             15  WK-C-XRAT-T-UPD-DATE8 PIC 9(08).
013500             15  FILLER                PIC X(18).
013600
013700 EJECT
013800 LINKAGE SECTION.
013900*****************
014000 01  WK-C-XRAT-RECORD.
014100     05  WK-C-XRAT-INPUT.
014200         10  WK-C-XRAT-CUYCD      PIC X(03).
014300         10  WK-C-XRAT-ASOF-DATE  PIC 9(08).
014400*            CENTURY/YEAR/MONTH/DAY DIAGNOSTIC VIEW OF THE
014500*            CALLER'S AS-OF DATE, USED ONLY WHEN TRACING A
014600*            STALENESS COMPLAINT BY HAND - B200 WORKS OFF THE
014700*            PLAIN PIC 9(08) FORM ABOVE, NOT THIS REDEFINES.
014800         10  WK-C-XRAT-ASOF-DATE-R REDEFINES WK-C-XRAT-ASOF-DATE.
014900             15  WK-C-XRAT-ASOF-CCYY  PIC 9(04).
015000             15  WK-C-XRAT-ASOF-MM    PIC 9(02).
015100             15  WK-C-XRAT-ASOF-DD    PIC 9(02).
015200     05  WK-C-XRAT-OUTPUT.
015300         10  WK-C-XRAT-RATE       PIC S9(09)V9(06) COMP-3.
015400         10  WK-C-XRAT-STATUS     PIC X(01).
015500             88  WK-C-XRAT-FOUND      VALUE "F".
015600             88  WK-C-XRAT-DEFAULTED  VALUE "D".
015700         10  WK-C-XRAT-STALE-FLAG PIC X(01).
015800             88  WK-C-XRAT-IS-STALE   VALUE "Y".
015900             88  WK-C-XRAT-IS-FRESH   VALUE "N".
016000
016100 EJECT
016200*****************************************
016300 PROCEDURE DIVISION USING WK-C-XRAT-RECORD.
016400*****************************************
016500 MAIN-MODULE.
016600*    THE TABLE IS LOADED AT MOST ONCE PER RUN - EVERY LOOKUP
016700*    AFTER THE FIRST SKIPS STRAIGHT TO B100 BELOW.
016800     IF      NOT WK-C-XRAT-TABLE-LOADED
016900             PERFORM A000-LOAD-RATE-TABLE
017000                THRU A099-LOAD-RATE-TABLE-EX.
017100
017200     PERFORM B100-LOOKUP-RATE
017300        THRU B199-LOOKUP-RATE-EX.
017400
017500     GOBACK.
017600
017700 EJECT
017800*----------------------------------------------------------------*
017900* LOAD THE FULL EXCHANGE-RATE-MASTER FILE INTO WK-C-XRAT-TABLE.
018000* RUNS ONCE PER JOB - THE TABLE IS READ-ONLY FOR THE REST OF THE
018100* INGESTION RUN.  TRFXRFR IS THE ONLY ROUTINE THAT EVER UPDATES
018200* THE MASTER FILE ITSELF, ON ITS OWN SEPARATE SCHEDULE.
018300*----------------------------------------------------------------*
018400 A000-LOAD-RATE-TABLE.
018500*    STATUS 41 (FILE NOT FOUND) IS TOLERATED HERE - AN EMPTY OR
018600*    MISSING RATE MASTER JUST MEANS EVERY LOOKUP THIS RUN FALLS
018700*    BACK TO THE DEFAULTED 1.0 RATE BELOW.
018800     MOVE    ZERO                TO WK-C-XRAT-ROW-COUNT.
018900     OPEN    INPUT EXCHANGE-RATE-MASTER.
019000     IF      NOT WK-C-SUCCESSFUL
019100         AND WK-C-FILE-STATUS NOT = "41"
019200             DISPLAY "TRFXRAT - OPEN FILE ERROR - TFSXRAT"
019300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400             GO TO A099-LOAD-RATE-TABLE-EX.
019500
019600 A010-LOAD-RATE-LOOP.
019700     READ    EXCHANGE-RATE-MASTER.
019800     IF      WK-C-END-OF-FILE
019900             GO TO A090-LOAD-RATE-LOOP-EX.
020000     IF      NOT WK-C-SUCCESSFUL
020100             DISPLAY "TRFXRAT - READ FILE ERROR - TFSXRAT"
020200             GO TO A090-LOAD-RATE-LOOP-EX.
020300
020400     ADD     1                   TO WK-C-XRAT-ROW-COUNT.
020500*    TABLE CEILING IS 200 ENTRIES - A MASTER FILE WITH MORE ROWS
020600*    THAN THAT SIMPLY DROPS THE OVERFLOW RATHER THAN ABENDING,
020700*    SINCE A MISSING RATE ONLY EVER DEFAULTS TO 1.0, IT NEVER
020800*    BLOCKS A SETTLEMENT.
020900     IF      WK-C-XRAT-ROW-COUNT > 200
021000             DISPLAY "TRFXRAT - RATE TABLE OVERFLOW - SKIPPED"
021100             GO TO A010-LOAD-RATE-LOOP.
021200
021300     SET     WK-C-XRAT-INX       TO WK-C-XRAT-ROW-COUNT.
021400     MOVE    TFSXRAT-CUYCD       TO
021500             WK-C-XRAT-T-CUYCD(WK-C-XRAT-INX).
021600     MOVE    TFSXRAT-RATE-TO-USD TO
021700             WK-C-XRAT-T-RATE(WK-C-XRAT-INX).
021800     MOVE    TFSXRAT-UPDATE-TIME TO
021900             WK-C-XRAT-T-UPD-TIME(WK-C-XRAT-INX).
022000     GO TO   A010-LOAD-RATE-LOOP.
022100
022200 A090-LOAD-RATE-LOOP-EX.
022300     CLOSE   EXCHANGE-RATE-MASTER.
022400     SET     WK-C-XRAT-TABLE-LOADED TO TRUE.
022500
022600*----------------------------------------------------------------*
022700 A099-LOAD-RATE-TABLE-EX.
022800*----------------------------------------------------------------*
022900     EXIT.
023000
023100 EJECT
023200*----------------------------------------------------------------*
023300* LOOK UP THE RATE FOR WK-C-XRAT-CUYCD.  EXACT CODE MATCH ONLY.
023400* MISSING CURRENCY DEFAULTS THE RATE TO 1.0 PER THE OLD STP RATE
023500* TABLE'S OWN FALLBACK RULE - A CURRENCY WITH NO MASTER ROW IS
023600* TREATED AS ALREADY BEING IN USD.
023700*----------------------------------------------------------------*
023800 B100-LOOKUP-RATE.
023900*    ASSUME DEFAULTED AND FRESH UNTIL THE SCAN BELOW PROVES A
024000*    MATCH - THESE THREE MOVES COVER THE NO-MATCH CASE WITHOUT
024100*    ANY FURTHER WORK.
024200     MOVE    1.000000            TO WK-C-XRAT-RATE.
024300     SET     WK-C-XRAT-DEFAULTED TO TRUE.
024400     SET     WK-C-XRAT-IS-FRESH  TO TRUE.
024500     MOVE    1                   TO WK-C-XRAT-IX.
024600
024700 B110-LOOKUP-LOOP.
024800     IF      WK-C-XRAT-IX > WK-C-XRAT-ROW-COUNT
024900             GO TO B199-LOOKUP-RATE-EX.
025000
025100     SET     WK-C-XRAT-INX       TO WK-C-XRAT-IX.
025200*    EXACT THREE-CHARACTER CURRENCY-CODE MATCH - NO PARTIAL OR
025300*    CASE-FOLDED COMPARISON IS DONE.
025400     IF      WK-C-XRAT-CUYCD = WK-C-XRAT-T-CUYCD(WK-C-XRAT-INX)
025500             MOVE WK-C-XRAT-T-RATE(WK-C-XRAT-INX)
025600                                  TO WK-C-XRAT-RATE
025700             SET  WK-C-XRAT-FOUND   TO TRUE
025800             PERFORM B200-TEST-STALENESS
025900                THRU B299-TEST-STALENESS-EX
026000             GO TO B199-LOOKUP-RATE-EX.
026100
026200     ADD     1                   TO WK-C-XRAT-IX.
026300     GO TO   B110-LOOKUP-LOOP.
026400
026500*----------------------------------------------------------------*
026600 B199-LOOKUP-RATE-EX.
026700*----------------------------------------------------------------*
026800     EXIT.
026900
027000*----------------------------------------------------------------*
027100* A RATE ROW IS "STALE" IF ITS UPDATE-TIME DATE PORTION IS MORE
027200* THAN ONE CALENDAR DAY BEFORE THE CALLER'S AS-OF DATE.  THIS IS
027300* A CRUDE APPROXIMATION OF THE OLD STP FEED'S "OLDER THAN 24
027400* HOURS" CHECK AND IS INFORMATIONAL ONLY - IT DOES NOT BLOCK B100
027500* FROM RETURNING THE RATE, STALE OR NOT.
027600*----------------------------------------------------------------*
027700 B200-TEST-STALENESS.
027800*    CRUDE CALENDAR-DAY SUBTRACTION ON THE CCYYMMDD INTEGER -
027900*    NOT A TRUE ELAPSED-DAY COUNT ACROSS A MONTH-END, BUT GOOD
028000*    ENOUGH FOR AN INFORMATIONAL FLAG THAT NEVER GATES B100.
028100     COMPUTE WK-C-XRAT-DIFF-DAYS =
028200             WK-C-XRAT-ASOF-DATE -
028300             WK-C-XRAT-T-UPD-DATE8(WK-C-XRAT-INX).
028400
028500*    ONE DAY OF DRIFT IS TOLERATED AS NORMAL OVERNIGHT-BATCH LAG -
028600*    ONLY A GAP OF MORE THAN ONE DAY RAISES THE STALE FLAG.
028700     IF      WK-C-XRAT-DIFF-DAYS > 1
028800             SET WK-C-XRAT-IS-STALE TO TRUE
028900     ELSE
029000             SET WK-C-XRAT-IS-FRESH TO TRUE.
029100
029200*----------------------------------------------------------------*
029300 B299-TEST-STALENESS-EX.
029400*----------------------------------------------------------------*
029500     EXIT.
029600
029700******************************************************************
029800*************** END OF PROGRAM SOURCE - TRFXRAT ****************
029900******************************************************************
