000100* TFSCOM.cpybk
000200*-----------------------------------------------------------------*
000300* COMMON FILE STATUS / SWITCH WORK AREA FOR THE TRF EXPOSURE      *
000400* MONITORING SUITE.  COPY'D BY EVERY TRFS-PREFIXED PROGRAM AND    *
000500* SUBROUTINE SO THEY ALL TEST FILE STATUS THE SAME WAY.          *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------*
000900* EXM001 PMCNTY 11/03/2024 - E-REQUEST 58810
001000*                          - INITIAL VERSION - LIFTED OUT OF
001100*                            ASCMWS FOR THE SETTLEMENT EXPOSURE
001200*                            MONITORING REWRITE (NO LONGER ON
001300*                            INDEXED FILES - SEE TRFSMAIN).
001400*-----------------------------------------------------------------*
001500 01 WK-C-COMMON-STATUS.
001600     05 WK-C-FILE-STATUS       PIC X(02) VALUE "00".
001700        88 WK-C-SUCCESSFUL           VALUE "00".
001800        88 WK-C-END-OF-FILE          VALUE "10".
001900        88 WK-C-RECORD-NOT-FOUND     VALUE "23".
002000        88 WK-C-DUPLICATE-KEY        VALUE "22".
002100     05 WK-C-FILE-STATUS-R REDEFINES WK-C-FILE-STATUS.
002200        10 WK-C-FILE-STATUS-1  PIC X(01).
002300        10 WK-C-FILE-STATUS-2  PIC X(01).
002400     05 WK-C-RUN-DATE           PIC 9(08) VALUE ZEROES.
002500     05 WK-C-RUN-TIME           PIC 9(06) VALUE ZEROES.
002600     05 WK-C-RUN-STAMP          PIC X(26) VALUE SPACES.
002700     05 FILLER                  PIC X(20).
