000100* TFSXRAT.cpybk
000200*-----------------------------------------------------------------*
000300*  I-O FORMAT: TFSXRAT  CURRENCY TO USD EXCHANGE RATE RECORD
000400*  ONE ROW PER CURRENCY - UNIQUE KEY TFSXRAT-CUYCD.  LOADED
000500*  WHOLE INTO THE WK-C-XRAT-TABLE OCCURS TABLE AT START OF RUN
000600*  (SEE TRFXRAT) AND MAINTAINED BY THE PERIODIC TRFXRFR JOB.
000700*-----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------*
001000* TAG    DATE       DEV    DESCRIPTION
001100* ------ ---------- ------ -------------------------------------
001200* 5Q1JE1 12/11/2014 TMPJAE - 14HOREM024 - ORIGINAL WK-VTF2 RATE
001300*                            CONVERSION WORK AREA (STP LIMIT BY
001400*                            BUSINESS SEGMENT).
001500* EXM002 14/03/2024 PMCNTY - E-REQUEST 58810 - RECUT AS THE
001600*                            EXCHANGE_RATE MASTER RECORD FOR THE
001700*                            SETTLEMENT EXPOSURE MONITORING BATCH
001800*                            (RATE NOW KEYED BY CURRENCY ONLY,
001900*                            NO MORE PER-SEGMENT RATE TYPE).
001910*-----------------------------------------------------------------*
001920* EXM024 06/02/2025 PMCNTY - E-REQUEST 60104 - AUDIT FINDING.
001930*                            DROPPED TFSXRAT-STALE-FLAG - NO
001940*                            ROUTINE IN THE SUITE EVER WROTE OR
001950*                            READ IT BACK ON THE MASTER ROW.
001960*                            STALENESS STAYS A TRFXRAT WORKING-
001970*                            STORAGE CHECK ONLY, NEVER PERSISTED.
001980*                            ITS BYTE FOLDS INTO THE TRAILING
001990*                            FILLER BELOW.
002000*-----------------------------------------------------------------*
002100 01 TFSXRAT-RECORD.
002200     05 TFSXRAT-CUYCD          PIC X(03).
002300     05 TFSXRAT-RATE-TO-USD    PIC S9(09)V9(06) COMP-3.
002400*    SIGN-STRIPPED / INTEGER-SCALED VIEW OF THE RATE, USED BY
002500*    TRFXRFR WHEN LOGGING A REFRESHED RATE TO THE CONSOLE.
002600     05 TFSXRAT-RATE-R REDEFINES TFSXRAT-RATE-TO-USD.
002700        10 TFSXRAT-RATE-SIGN   PIC X(01).
002800        10 TFSXRAT-RATE-DIGITS PIC 9(08)V9(06).
002900     05 TFSXRAT-UPDATE-TIME    PIC X(26).
003500     05 FILLER                 PIC X(21).
