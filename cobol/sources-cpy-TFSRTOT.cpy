000100* TFSRTOT.cpybk
000200*-----------------------------------------------------------------*
000300*  I-O FORMAT: TFSRTOT  RUNNING TOTAL MASTER RECORD
000400*  ONE ROW PER EXPOSURE GROUP (PTS + PROCESSING ENTITY +
000500*  COUNTERPARTY + VALUE DATE).  HOLDS THE USD-EQUIVALENT
000600*  EXPOSURE TOTAL LAST COMPUTED BY TRFSTOT.
000700*-----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------*
001000* TAG    DATE       DEV    DESCRIPTION
001100* ------ ---------- ------ -------------------------------------
001200* EXM001 11/03/2024 PMCNTY - E-REQUEST 58810 - INITIAL VERSION.
001300*                            REPLACES OLD TFSSPTL STP PARAMETER
001400*                            LAYOUT.
001500* EXM007 19/07/2024 TMPKRV - E-REQUEST 59102 - ADD TFSRTOT-REF-ID
001600*                            OUT-OF-ORDER UPDATE GUARD PER
001700*                            RECALCULATION-RACE INCIDENT.
001800*-----------------------------------------------------------------*
001900 01 TFSRTOT-RECORD.
002000     05 TFSRTOT-GROUP-KEY.
002100        10 TFSRTOT-PTS          PIC X(20).
002200        10 TFSRTOT-PROC-ENTITY  PIC X(20).
002300        10 TFSRTOT-CPTY-ID      PIC X(20).
002400        10 TFSRTOT-VALUE-DTE    PIC 9(08).
002500*    CALENDAR-COMPONENT VIEW OF THE GROUP'S VALUE DATE, USED BY
002600*    THE END-OF-RUN DUMP (TRFSMAIN PARA E200).
002700     05 TFSRTOT-VALUE-DTE-R REDEFINES TFSRTOT-VALUE-DTE.
002800        10 TFSRTOT-VALDTE-CCYY PIC 9(04).
002900        10 TFSRTOT-VALDTE-MM   PIC 9(02).
003000        10 TFSRTOT-VALDTE-DD   PIC 9(02).
003100     05 TFSRTOT-TOTAL          PIC S9(15)V99 COMP-3.
003200*    WATERMARK - ID (TFSSET-REF-ID) OF THE SETTLEMENT WHOSE
003300*    INGESTION PRODUCED THIS TOTAL.  GUARDS AGAINST AN
003400*    OUT-OF-ORDER RECALCULATION OVERWRITING A NEWER TOTAL.
003500     05 TFSRTOT-REF-ID         PIC 9(18).
003600     05 TFSRTOT-AUDIT-STAMPS.
003700        10 TFSRTOT-CREATE-TIME PIC X(26).
003800        10 TFSRTOT-UPDATE-TIME PIC X(26).
003900     05 TFSRTOT-AUDIT-STAMPS-R REDEFINES TFSRTOT-AUDIT-STAMPS.
004000        10 TFSRTOT-CREATE-DATE PIC X(10).
004100        10 TFSRTOT-CREATE-REST PIC X(16).
004200        10 TFSRTOT-UPDATE-DATE PIC X(10).
004300        10 TFSRTOT-UPDATE-REST PIC X(16).
004400     05 FILLER                 PIC X(25).
