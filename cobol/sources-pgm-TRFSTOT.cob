000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFSTOT.
000500 AUTHOR.         TARA PARKER.
000600 INSTALLATION.   PAYMENT LIMIT MONITORING - CASH MGMT UTILITIES.
000700 DATE-WRITTEN.   22 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE RECALCULATES THE RUNNING USD TOTAL
001200*               FOR ONE EXPOSURE GROUP (PTS / PROCESSING-ENTITY /
001300*               COUNTERPARTY-ID / VALUE-DATE) AND UPSERTS THE
001400*               RESULT INTO THE IN-MEMORY RUNNING-TOTAL TABLE.
001500*               CALLED BY TRFSMAIN ONCE FOR THE NEW SETTLEMENT'S
001600*               GROUP, AND A SECOND TIME FOR THE OLD GROUP WHEN
001700*               TRFSVER REPORTED A COUNTERPARTY CHANGE.
001800*
001900*               THE TOTAL IS THE SUM, CONVERTED TO USD AT THE
002000*               RATE HELD BY TRFXRAT, OF EVERY CURRENT
002100*               (IS-OLD = 0), NON-CANCELLED PAY SETTLEMENT IN
002200*               THE GROUP.  EACH SETTLEMENT'S EXTENDED USD AMOUNT
002300*               IS CARRIED AT FULL PRECISION WHILE THE GROUP IS
002400*               BEING SUMMED AND THE RESULT IS ROUNDED TO TWO
002500*               DECIMAL PLACES ONLY ONCE, AFTER THE LAST
002600*               SETTLEMENT IN THE GROUP HAS BEEN ADDED IN - SEE
002700*               EXM023 BELOW.  THE UPSERT IS GUARDED BY A
002800*               WATERMARK - A GROUP ROW IS OVERWRITTEN ONLY WHEN
002900*               THE CALLER'S REF-ID IS NOT LOWER THAN THE
003000*               WATERMARK ALREADY STORED, SO AN OUT-OF-SEQUENCE
003100*               REPLAY CANNOT CLOBBER A NEWER RESULT.
003200*
003300*================================================================
003400* HISTORY OF MODIFICATION:
003500*================================================================
003600* EXM007 TPARKR 25/03/2024 - E-REQUEST 58810
003700*                          - INITIAL VERSION.  REPLACES THE OLD
003800*                            STP PARAMETER AREA'S OWN RUNNING-
003900*                            TOTAL CALCULATION AND UPSERT GUARD.
004000*----------------------------------------------------------------*
004100* EXM014 PMCNTY 16/09/2024 - E-REQUEST 59412
004200*                          - B100 WAS INCLUDING RECEIVE-DIRECTION
004300*                            ROWS IN THE SUM ON A MIS-KEYED TEST
004400*                            FILE.  ADDED THE EXPLICIT
004500*                            TFSTOT-IS-PAY TEST BELOW - THE
004600*                            DIRECTION FILTER IS NOT OPTIONAL.
004700*----------------------------------------------------------------*
004800* EXM023 PMCNTY 06/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
004900*                          - A100 WAS ROUNDING EACH SETTLEMENT'S
005000*                            CONVERTED AMOUNT TO TWO DECIMALS
005100*                            BEFORE ADDING IT INTO THE GROUP
005200*                            ACCUMULATOR, WHICH LOSES PRECISION
005300*                            ACROSS A LARGE GROUP.  A000/A100 NOW
005400*                            ACCUMULATE THE FULL-PRECISION
005500*                            EXTENDED AMOUNT IN WK-C-TOT-ACCUM-RAW
005600*                            AND ROUND ONLY ONCE, INTO WK-C-TOT-
005700*                            ACCUM, AFTER THE GROUP IS FULLY
005800*                            SUMMED.
005900*----------------------------------------------------------------*
006000* EXM026 PMCNTY 07/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
006100*                          - WK-C-TOT-SCAN-INX AND WK-C-TOT-GRP-
006200*                            INX WERE BURIED UNDER THE 01 WK-C-
006300*                            TOT-WORK-AREA GROUP WITH NO RECORD
006400*                            OF THEIR OWN TO BELONG TO.  PULLED
006500*                            BOTH OUT AS STANDALONE 77-LEVEL
006600*                            ITEMS, PER THE SHOP'S STANDING RULE
006700*                            THAT A LONE SCALAR COUNTER DOES NOT
006800*                            BELONG UNDER SOMEBODY ELSE'S GROUP.
006900*                          - ALSO WIDENED THE IN-LINE COMMENTARY
007000*                            THROUGH A000/A100/B000/B150 SO THE
007100*                            NEXT READER CAN FOLLOW THE SCAN,
007200*                            CONVERT AND UPSERT LOGIC WITHOUT
007300*                            HAVING TO RE-DERIVE IT FROM SCRATCH.
007400*                          - ADDED DIAGNOSTIC CENTURY/YEAR/MONTH/
007500*                            DAY AND SIGN/DIGIT REDEFINES OVER
007600*                            THE LINKAGE VALUE DATE AND OUTPUT
007700*                            TOTAL, FOR HAND DUMPS DURING A
007800*                            RECONCILIATION.
007900*----------------------------------------------------------------*
008000 EJECT
008100**********************
008200 ENVIRONMENT DIVISION.
008300**********************
008400 CONFIGURATION SECTION.
008500 SOURCE-COMPUTER.  IBM-AS400.
008600 OBJECT-COMPUTER.  IBM-AS400.
008700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008800                   UPSI-0 IS UPSI-SWITCH-0
008900                      ON STATUS IS U0-ON
009000                      OFF STATUS IS U0-OFF.
009100 INPUT-OUTPUT SECTION.
009200EJECT
009300***************
009400 DATA DIVISION.
009500***************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 01  FILLER              PIC X(24)  VALUE
009900     "** PROGRAM TRFSTOT   **".
010000
010100 COPY TFSMTAB.
010200
010300* ------------------ PROGRAM WORKING STORAGE -------------------*
010400*    SCAN INDEX FOR BOTH THE SETTLEMENT-TABLE GROUP SCAN IN A000
010500*    AND THE RUNNING-TOTAL-TABLE SEARCH IN B000 BELOW - THE TWO
010600*    USES NEVER OVERLAP IN ONE CALL OF THIS PROGRAM, SO ONE
010700*    COUNTER SERVES BOTH LOOPS.  NOT PART OF ANY RECORD, SO IT
010800*    IS CARRIED AT THE 77 LEVEL PER EXM026 ABOVE.
010900 77  WK-C-TOT-SCAN-INX       PIC 9(06) COMP.
011000*    SUBSCRIPT OF THE GROUP'S ROW IN THE RUNNING-TOTAL TABLE ONCE
011100*    B010 HAS FOUND IT (OR B150 HAS JUST APPENDED IT) - SET ONCE
011200*    PER CALL AND READ BY EVERY MOVE STATEMENT FROM THERE ON.
011300*    ALSO A STANDALONE COUNTER, ALSO CARRIED AT THE 77 LEVEL.
011400 77  WK-C-TOT-GRP-INX        PIC 9(06) COMP.
011500
011600 01  WK-C-TOT-WORK-AREA.
011700*    ROUNDED, TWO-DECIMAL GROUP TOTAL - THE ONLY FORM OF THE
011800*    TOTAL THAT EVER LEAVES THIS PROGRAM (VIA WK-C-TOT-OUT-TOTAL
011900*    BELOW) OR GETS WRITTEN INTO THE RUNNING-TOTAL TABLE.
012000     05  WK-C-TOT-ACCUM          PIC S9(15)V99 COMP-3
012100                                 VALUE ZERO.
012200*    SIGN/INTEGER-SPLIT VIEW OF THE ACCUMULATOR, USED ONLY WHEN
012300*    A DIAGNOSTIC DUMP OF AN IN-FLIGHT TOTAL IS REQUESTED.
012400     05  WK-C-TOT-ACCUM-R REDEFINES WK-C-TOT-ACCUM.
012500         10  WK-C-TOT-ACCUM-SIGN  PIC X(01).
012600         10  WK-C-TOT-ACCUM-DIGITS PIC 9(13)V99.
012700*    FULL-PRECISION RUNNING SUM OF THE GROUP'S EXTENDED USD
012800*    AMOUNTS (AMOUNT TIMES A 6-DECIMAL RATE CAN CARRY UP TO 8
012900*    DECIMAL DIGITS) - NEVER ROUNDED UNTIL A000 IS DONE SCANNING
013000*    THE WHOLE GROUP.  SEE EXM023 ABOVE.
013100     05  WK-C-TOT-ACCUM-RAW      PIC S9(15)V9(08) COMP-3
013200                                 VALUE ZERO.
013300*    ONE SETTLEMENT'S CONVERTED USD AMOUNT, SET FRESH BY A100 ON
013400*    EVERY PASS AROUND THE A010 LOOP AND ADDED INTO THE RAW
013500*    ACCUMULATOR ABOVE BEFORE THE NEXT ROW IS CONSIDERED.
013600     05  WK-C-TOT-USD-AMT        PIC S9(15)V9(08) COMP-3.
013700*    CALL-INTERFACE RECORD PASSED TO TRFXRAT FOR EACH SETTLEMENT
013800*    THAT NEEDS CONVERTING - REBUILT FROM SCRATCH ON EVERY CALL,
013900*    CARRIES NO STATE BETWEEN SETTLEMENTS.
014000     05  WK-C-TOT-XRAT-RECORD.
014100         10  WK-C-TOT-XRAT-CUYCD     PIC X(03).
014200         10  WK-C-TOT-XRAT-ASOF      PIC 9(08).
014300         10  WK-C-TOT-XRAT-RATE      PIC S9(09)V9(06) COMP-3.
014400         10  WK-C-TOT-XRAT-STATUS    PIC X(01).
014500         10  WK-C-TOT-XRAT-STALE     PIC X(01).
014600*    SET BY B010 THE MOMENT A MATCHING GROUP ROW IS FOUND -
014700*    B090 BRANCHES ON THIS TO DECIDE BETWEEN AN UPDATE-IN-PLACE
014800*    (WATERMARK-GUARDED) AND A BRAND NEW APPEND VIA B150.
014900     05  WK-C-TOT-GRP-FOUND-FLAG  PIC X(01) VALUE "N".
015000         88  WK-C-TOT-GRP-FOUND       VALUE "Y".
015100         88  WK-C-TOT-GRP-NOT-FOUND   VALUE "N".
015200
015300 EJECT
015400 LINKAGE SECTION.
015500*****************
015600*    ONE RECORD SERVES BOTH DIRECTIONS OF THE CALL - THE CALLER
015700*    FILLS IN WK-C-TOT-INPUT BEFORE THE CALL AND READS THE
015800*    RESULT BACK OUT OF WK-C-TOT-OUTPUT, THE SAME SHAPE TRFSVAL
015900*    AND TRFXRAT USE FOR THEIR OWN LINKAGE RECORDS.
016000 01  WK-C-TOT-RECORD.
016100     05  WK-C-TOT-INPUT.
016200         10  WK-C-TOT-IN-PTS          PIC X(20).
016300         10  WK-C-TOT-IN-PROC-ENTITY  PIC X(20).
016400         10  WK-C-TOT-IN-CPTY-ID      PIC X(20).
016500         10  WK-C-TOT-IN-VALUE-DTE    PIC 9(08).
016600*        DATE-COMPONENT DIAGNOSTIC VIEW - NOT READ BY ANY
016700*        PARAGRAPH BELOW, CARRIED FOR HAND DUMPS ONLY.
016800         10  WK-C-TOT-IN-DTE-R REDEFINES
016900                              WK-C-TOT-IN-VALUE-DTE.
017000             15  WK-C-TOT-IN-DTE-CCYY PIC 9(04).
017100             15  WK-C-TOT-IN-DTE-MM   PIC 9(02).
017200             15  WK-C-TOT-IN-DTE-DD   PIC 9(02).
017300*        WATERMARK - THE SETTLEMENT VERSION OR SEQUENCE VALUE
017400*        THAT B090 COMPARES AGAINST THE STORED REF-ID BEFORE
017500*        OVERWRITING AN EXISTING GROUP ROW.
017600         10  WK-C-TOT-IN-WATERMARK    PIC 9(18).
017700         10  WK-C-TOT-IN-TIMESTAMP    PIC X(26).
017800     05  WK-C-TOT-OUTPUT.
017900         10  WK-C-TOT-OUT-TOTAL       PIC S9(15)V99 COMP-3.
018000*        SIGN-STRIPPED / INTEGER-SCALED DIAGNOSTIC VIEW OF THE
018100*        TOTAL HANDED BACK TO THE CALLER.
018200         10  WK-C-TOT-OUT-TOTAL-R REDEFINES
018300                              WK-C-TOT-OUT-TOTAL.
018400             15  WK-C-TOT-OUT-SIGN    PIC X(01).
018500             15  WK-C-TOT-OUT-DIGITS  PIC 9(13)V99.
018600*        TELLS THE CALLER WHETHER THE WATERMARK GUARD LET THE
018700*        NEW TOTAL THROUGH OR SKIPPED IT AS A STALE REPLAY.
018800         10  WK-C-TOT-OUT-APPLIED     PIC X(01).
018900             88  WK-C-TOT-OUT-WAS-APPLIED   VALUE "Y".
019000             88  WK-C-TOT-OUT-WAS-SKIPPED   VALUE "N".
019100
019200 EJECT
019300*************************************
019400 PROCEDURE DIVISION USING WK-C-MASTER-TABLES
019500                           WK-C-TOT-RECORD.
019600*************************************
019700 MAIN-MODULE.
019800*    FIRST RE-DERIVE THE GROUP'S FULL-PRECISION TOTAL FROM THE
019900*    SETTLEMENT TABLE, THEN TRY TO RECORD IT - THE TWO HALVES
020000*    ARE SEPARATE PARAGRAPH RANGES BECAUSE TRFSMAIN MAY ONE DAY
020100*    WANT THE RECALCULATED TOTAL WITHOUT THE UPSERT SIDE EFFECT.
020200     PERFORM A000-RECALCULATE-GROUP
020300        THRU A099-RECALCULATE-GROUP-EX.
020400
020500     PERFORM B000-UPSERT-GROUP-TOTAL
020600        THRU B099-UPSERT-GROUP-TOTAL-EX.
020700
020800     GOBACK.
020900
021000 EJECT
021100*----------------------------------------------------------------*
021200* SUM THE USD-EQUIVALENT AMOUNT OF EVERY CURRENT, NON-CANCELLED,
021300* PAY-DIRECTION SETTLEMENT IN THE GROUP AT FULL PRECISION, THEN
021400* ROUND THE GROUP TOTAL TO TWO DECIMAL PLACES EXACTLY ONCE - SEE
021500* EXM023 ABOVE.
021600*----------------------------------------------------------------*
021700 A000-RECALCULATE-GROUP.
021800*    ZERO THE RAW ACCUMULATOR AND START THE SCAN AT THE FIRST
021900*    SLOT OF THE SETTLEMENT TABLE - A000 DOES NOT ASSUME THE
022000*    TABLE IS SORTED BY GROUP, SO IT HAS TO WALK EVERY ROW.
022100     MOVE    ZERO                 TO WK-C-TOT-ACCUM-RAW.
022200     MOVE    1                    TO WK-C-TOT-SCAN-INX.
022300
022400 A010-RECALCULATE-GROUP-LOOP.
022500*    END OF TABLE - FALL THROUGH TO THE ROUNDING STEP BELOW.
022600     IF      WK-C-TOT-SCAN-INX > WK-C-SETTLE-COUNT
022700             GO TO A090-RECALCULATE-GROUP-LOOP-EX.
022800
022900*    NOT THIS GROUP - THE FOUR-FIELD KEY MUST MATCH EXACTLY, NO
023000*    PARTIAL OR CASE-INSENSITIVE COMPARE.  SKIP AND KEEP SCANNING.
023100     IF      WK-C-SET-PTS(WK-C-TOT-SCAN-INX)
023200                 NOT = WK-C-TOT-IN-PTS
023300         OR   WK-C-SET-PROC-ENTITY(WK-C-TOT-SCAN-INX)
023400                 NOT = WK-C-TOT-IN-PROC-ENTITY
023500         OR   WK-C-SET-CPTY-ID(WK-C-TOT-SCAN-INX)
023600                 NOT = WK-C-TOT-IN-CPTY-ID
023700         OR   WK-C-SET-VALUE-DTE(WK-C-TOT-SCAN-INX)
023800                 NOT = WK-C-TOT-IN-VALUE-DTE
023900             ADD 1 TO WK-C-TOT-SCAN-INX
024000             GO TO A010-RECALCULATE-GROUP-LOOP.
024100
024200*    A SUPERSEDED VERSION OF A SETTLEMENT (IS-OLD = 1) PLAYS NO
024300*    PART IN THE CURRENT EXPOSURE TOTAL - ONLY THE LATEST VERSION
024400*    OF EACH SETTLEMENT COUNTS.
024500     IF      WK-C-SET-IS-OLD(WK-C-TOT-SCAN-INX) = 1
024600             ADD 1 TO WK-C-TOT-SCAN-INX
024700             GO TO A010-RECALCULATE-GROUP-LOOP.
024800
024900*    A CANCELLED SETTLEMENT CARRIES NO EXPOSURE EITHER - SKIP IT
025000*    THE SAME WAY AS A SUPERSEDED ONE.
025100     IF      WK-C-SET-BUS-STATUS(WK-C-TOT-SCAN-INX) = "CANCELLED "
025200             ADD 1 TO WK-C-TOT-SCAN-INX
025300             GO TO A010-RECALCULATE-GROUP-LOOP.
025400
025500*    ONLY "PAY" DIRECTION SETTLEMENTS ARE EXPOSURE - A "RECEIVE"
025600*    IS MONEY COMING IN, NOT MONEY AT RISK.  SEE EXM014 ABOVE -
025700*    THIS TEST WAS ONCE MISSING AND MUST STAY EXPLICIT.
025800     IF      WK-C-SET-DIRECTION(WK-C-TOT-SCAN-INX) NOT = "PAY    "
025900             ADD 1 TO WK-C-TOT-SCAN-INX
026000             GO TO A010-RECALCULATE-GROUP-LOOP.
026100
026200*    THIS ROW SURVIVED ALL FOUR TESTS ABOVE - CONVERT IT TO USD
026300*    AND FOLD IT INTO THE RUNNING RAW ACCUMULATOR.
026400     PERFORM A100-CONVERT-TO-USD.
026500
026600     ADD     WK-C-TOT-USD-AMT      TO WK-C-TOT-ACCUM-RAW.
026700
026800     ADD     1                     TO WK-C-TOT-SCAN-INX.
026900     GO TO   A010-RECALCULATE-GROUP-LOOP.
027000
027100 A090-RECALCULATE-GROUP-LOOP-EX.
027200*    THE ONE AND ONLY ROUNDING STEP FOR THE WHOLE GROUP - SEE
027300*    EXM023 ABOVE FOR WHY THIS CANNOT HAPPEN INSIDE THE LOOP.
027400     COMPUTE WK-C-TOT-ACCUM ROUNDED = WK-C-TOT-ACCUM-RAW.
027500
027600*----------------------------------------------------------------*
027700 A099-RECALCULATE-GROUP-EX.
027800*----------------------------------------------------------------*
027900     EXIT.
028000
028100 EJECT
028200*----------------------------------------------------------------*
028300* CONVERT THE CURRENT TABLE ROW'S AMOUNT TO USD VIA TRFXRAT.  THE
028400* EXTENDED AMOUNT IS LEFT AT FULL PRECISION HERE - IT IS NOT
028500* ROUNDED UNTIL THE WHOLE GROUP HAS BEEN SUMMED (A090 ABOVE).
028600*----------------------------------------------------------------*
028700 A100-CONVERT-TO-USD.
028800*    BUILD THE LOOKUP KEY FOR THE CURRENT ROW - CURRENCY CODE
028900*    AND THE SETTLEMENT'S OWN VALUE DATE, NOT TODAY'S DATE.
029000     MOVE    WK-C-SET-CUYCD(WK-C-TOT-SCAN-INX)
029100                                   TO WK-C-TOT-XRAT-CUYCD.
029200     MOVE    WK-C-SET-VALUE-DTE(WK-C-TOT-SCAN-INX)
029300                                   TO WK-C-TOT-XRAT-ASOF.
029400
029500*    TRFXRAT FILLS IN WK-C-TOT-XRAT-RATE (AND THE STALENESS/
029600*    STATUS BYTES, WHICH THIS ROUTINE DOES NOT NEED) FROM ITS
029700*    OWN IN-MEMORY RATE TABLE.
029800     CALL    "TRFXRAT"  USING WK-C-TOT-XRAT-RECORD.
029900
030000*    EXTEND THE SETTLEMENT'S NATIVE AMOUNT AT FULL PRECISION -
030100*    DO NOT ROUND HERE, SEE THE PARAGRAPH BANNER ABOVE.
030200     COMPUTE WK-C-TOT-USD-AMT =
030300             WK-C-SET-AMOUNT(WK-C-TOT-SCAN-INX)
030400                             * WK-C-TOT-XRAT-RATE.
030500
030600*----------------------------------------------------------------*
030700 A199-CONVERT-TO-USD-EX.
030800*----------------------------------------------------------------*
030900     EXIT.
031000
031100 EJECT
031200*----------------------------------------------------------------*
031300* LOCATE THE GROUP'S ROW IN THE RUNNING-TOTAL TABLE, IF ANY,
031400* APPLYING THE WATERMARK GUARD, AND UPSERT THE NEW TOTAL.
031500*----------------------------------------------------------------*
031600 B000-UPSERT-GROUP-TOTAL.
031700*    ASSUME NOT FOUND UNTIL B010 PROVES OTHERWISE - START THE
031800*    SEARCH AT THE FIRST SLOT OF THE RUNNING-TOTAL TABLE.
031900     SET     WK-C-TOT-GRP-NOT-FOUND  TO TRUE.
032000     MOVE    1                    TO WK-C-TOT-SCAN-INX.
032100
032200 B010-UPSERT-SEARCH-LOOP.
032300*    REACHED THE END OF THE TABLE WITHOUT A MATCH - FALL OUT TO
032400*    B090 STILL FLAGGED NOT-FOUND.
032500     IF      WK-C-TOT-SCAN-INX > WK-C-RTOT-COUNT
032600             GO TO B090-UPSERT-SEARCH-LOOP-EX.
032700
032800*    SAME FOUR-FIELD KEY COMPARE AS A010 ABOVE, BUT AGAINST THE
032900*    RUNNING-TOTAL TABLE'S OWN GROUP KEY COLUMNS THIS TIME.
033000     IF      WK-C-RTOT-PTS(WK-C-TOT-SCAN-INX)
033100                 = WK-C-TOT-IN-PTS
033200         AND WK-C-RTOT-PROC-ENTITY(WK-C-TOT-SCAN-INX)
033300                 = WK-C-TOT-IN-PROC-ENTITY
033400         AND WK-C-RTOT-CPTY-ID(WK-C-TOT-SCAN-INX)
033500                 = WK-C-TOT-IN-CPTY-ID
033600         AND WK-C-RTOT-VALUE-DTE(WK-C-TOT-SCAN-INX)
033700                 = WK-C-TOT-IN-VALUE-DTE
033800             MOVE WK-C-TOT-SCAN-INX  TO WK-C-TOT-GRP-INX
033900             SET  WK-C-TOT-GRP-FOUND TO TRUE
034000             GO TO B090-UPSERT-SEARCH-LOOP-EX.
034100
034200     ADD     1                    TO WK-C-TOT-SCAN-INX.
034300     GO TO   B010-UPSERT-SEARCH-LOOP.
034400
034500 B090-UPSERT-SEARCH-LOOP-EX.
034600*    NO EXISTING ROW FOR THIS GROUP - NOTHING TO WATERMARK-GUARD
034700*    AGAINST, SO HAND STRAIGHT OFF TO THE APPEND PARAGRAPH.
034800     IF      WK-C-TOT-GRP-NOT-FOUND
034900             PERFORM B150-UPSERT-APPEND
035000             GO TO B099-UPSERT-GROUP-TOTAL-EX.
035100
035200*    THE WATERMARK GUARD - IF THE CALLER'S WATERMARK IS STRICTLY
035300*    LOWER THAN WHAT IS ALREADY STORED ON THE ROW, THIS CALL IS
035400*    AN OUT-OF-SEQUENCE REPLAY.  LEAVE THE STORED ROW ALONE AND
035500*    HAND BACK ITS EXISTING TOTAL, FLAGGED AS SKIPPED.
035600     IF      WK-C-TOT-IN-WATERMARK
035700                 < WK-C-RTOT-REF-ID(WK-C-TOT-GRP-INX)
035800             SET  WK-C-TOT-OUT-WAS-SKIPPED  TO TRUE
035900             MOVE WK-C-RTOT-TOTAL(WK-C-TOT-GRP-INX)
036000                                  TO WK-C-TOT-OUT-TOTAL
036100             GO TO B099-UPSERT-GROUP-TOTAL-EX.
036200
036300*    WATERMARK CLEARED - OVERWRITE THE EXISTING ROW'S TOTAL,
036400*    REF-ID AND UPDATE TIME WITH THE FRESHLY RECALCULATED VALUES.
036500     MOVE    WK-C-TOT-ACCUM        TO
036600                 WK-C-RTOT-TOTAL(WK-C-TOT-GRP-INX).
036700     MOVE    WK-C-TOT-IN-WATERMARK TO
036800                 WK-C-RTOT-REF-ID(WK-C-TOT-GRP-INX).
036900     MOVE    WK-C-TOT-IN-TIMESTAMP TO
037000                 WK-C-RTOT-UPDATE-TIME(WK-C-TOT-GRP-INX).
037100     SET     WK-C-TOT-OUT-WAS-APPLIED  TO TRUE.
037200     MOVE    WK-C-TOT-ACCUM         TO WK-C-TOT-OUT-TOTAL.
037300     GO TO   B099-UPSERT-GROUP-TOTAL-EX.
037400
037500*----------------------------------------------------------------*
037600* NO EXISTING GROUP ROW - APPEND A BRAND NEW ONE, NO WATERMARK
037700* TO COMPARE AGAINST.
037800*----------------------------------------------------------------*
037900 B150-UPSERT-APPEND.
038000*    GROW THE TABLE BY ONE ROW AND POINT WK-C-TOT-GRP-INX AT IT -
038100*    EVERY MOVE BELOW TARGETS THIS NEW, BRAND-EMPTY SLOT.
038200     ADD     1                    TO WK-C-RTOT-COUNT.
038300     MOVE    WK-C-RTOT-COUNT       TO WK-C-TOT-GRP-INX.
038400
038500*    COPY THE GROUP KEY ACROSS FROM THE CALLER'S INPUT - THIS IS
038600*    THE ONLY PLACE THE KEY COLUMNS OF A RUNNING-TOTAL ROW ARE
038700*    EVER SET, SINCE B090 ABOVE ONLY EVER UPDATES THE TOTAL.
038800     MOVE    WK-C-TOT-IN-PTS        TO
038900                 WK-C-RTOT-PTS(WK-C-TOT-GRP-INX).
039000     MOVE    WK-C-TOT-IN-PROC-ENTITY TO
039100                 WK-C-RTOT-PROC-ENTITY(WK-C-TOT-GRP-INX).
039200     MOVE    WK-C-TOT-IN-CPTY-ID    TO
039300                 WK-C-RTOT-CPTY-ID(WK-C-TOT-GRP-INX).
039400     MOVE    WK-C-TOT-IN-VALUE-DTE  TO
039500                 WK-C-RTOT-VALUE-DTE(WK-C-TOT-GRP-INX).
039600*    AND FINALLY THE TOTAL ITSELF, PLUS THE WATERMARK AND THE
039700*    CREATE/UPDATE TIMESTAMPS - BOTH TIMESTAMPS START OUT EQUAL
039800*    ON A BRAND NEW ROW.
039900     MOVE    WK-C-TOT-ACCUM         TO
040000                 WK-C-RTOT-TOTAL(WK-C-TOT-GRP-INX).
040100     MOVE    WK-C-TOT-IN-WATERMARK  TO
040200                 WK-C-RTOT-REF-ID(WK-C-TOT-GRP-INX).
040300     MOVE    WK-C-TOT-IN-TIMESTAMP  TO
040400                 WK-C-RTOT-CREATE-TIME(WK-C-TOT-GRP-INX).
040500     MOVE    WK-C-TOT-IN-TIMESTAMP  TO
040600                 WK-C-RTOT-UPDATE-TIME(WK-C-TOT-GRP-INX).
040700     SET     WK-C-TOT-OUT-WAS-APPLIED  TO TRUE.
040800     MOVE    WK-C-TOT-ACCUM          TO WK-C-TOT-OUT-TOTAL.
040900
041000*----------------------------------------------------------------*
041100 B099-UPSERT-GROUP-TOTAL-EX.
041200*----------------------------------------------------------------*
041300     EXIT.
041400
041500******************************************************************
041600*************** END OF PROGRAM SOURCE - TRFSTOT ****************
041700******************************************************************
