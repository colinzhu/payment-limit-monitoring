000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFSMAIN.
000500 AUTHOR.         PAT MCNALLY.
000600 INSTALLATION.   PAYMENT LIMIT MONITORING - CASH MGMT UTILITIES.
000700 DATE-WRITTEN.   08 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION : THIS IS THE MAIN DRIVER FOR THE SETTLEMENT
001200*              EXPOSURE MONITORING BATCH.  IT READS THE DAILY
001300*              SETTLEMENT-IN FEED, LOADS THE CURRENT MASTER AND
001400*              RUNNING-TOTAL TABLES INTO WORKING STORAGE, AND
001500*              FOR EACH INBOUND SETTLEMENT -
001600*
001700*                1. VALIDATES IT (CALLS TRFSVAL) - REJECTED
001800*                   RECORDS ARE WRITTEN TO REJECTS-OUT AND
001900*                   SKIP ALL FURTHER STEPS.
002000*                2. ASSIGNS THE NEXT REFERENCE-ID AND APPENDS
002100*                   THE NEW VERSION TO THE SETTLEMENT-MASTER
002200*                   TABLE (IS-OLD = 0).
002300*                3. CALLS TRFSVER TO MARK DOWN SUPERSEDED
002400*                   VERSIONS AND DETECT A COUNTERPARTY CHANGE.
002500*                4. CALLS TRFSTOT TO RECALCULATE THE NEW GROUP'S
002600*                   RUNNING TOTAL, AND AGAIN FOR THE OLD GROUP
002700*                   WHEN THE COUNTERPARTY CHANGED.
002800*
002900*              AT END OF RUN THE FULL CONTENTS OF THE
003000*              SETTLEMENT-MASTER AND RUNNING-TOTAL TABLES ARE
003100*              REWRITTEN TO SETTLEMENT-OUT AND RUNNING-TOTAL-OUT.
003200*
003300*              EXPOSURE LIMIT CONFIGURATION (TRFSCFG) IS LOADED
003400*              ONCE AT START OF RUN, IN B000 BELOW, AND THE FLAT
003500*              USD LIMIT IS CARRIED IN WK-C-MAIN-CFG-LIMIT-USD
003600*              FOR THE WHOLE RUN, BUT PER E-REQUEST 59210 IT IS
003700*              NOT COMPARED AGAINST ANY RUNNING TOTAL BY THIS
003800*              SUITE - SEE THE BANNER IN TRFSCFG FOR THE FULL
003900*              NOTE.
004000*
004100*================================================================
004200* HISTORY OF MODIFICATION:
004300*================================================================
004400* EXM001 PMCNTY 08/03/2024 - E-REQUEST 58810
004500*                          - INITIAL VERSION.  REPLACES THE OLD
004600*                            STP PARAMETER-DRIVEN INGEST FLOW
004700*                            AND ITS FIVE-STEP PROCESSING CHAIN.
004800*----------------------------------------------------------------*
004900* EXM016 TMPKRV 30/09/2024 - E-REQUEST 59488
005000*                          - D200 WAS RECALCULATING THE OLD
005100*                            GROUP BEFORE THE NEW GROUP ON A
005200*                            COUNTERPARTY CHANGE, WHICH LEFT THE
005300*                            WATERMARK ON THE NEW GROUP STALE IF
005400*                            THE RUN WAS KILLED MID-RECORD.
005500*                            SWAPPED THE ORDER - NEW GROUP FIRST,
005600*                            THEN OLD GROUP, PER THE ORIGINAL
005700*                            STP FLOW'S OWN ORDERING.
005800*----------------------------------------------------------------*
005900* EXM017 PMCNTY 14/10/2024 - E-REQUEST 59520
006000*                          - YEAR-END DRESS REHEARSAL - RAISED
006100*                            WK-C-MAIN-MAX-RECS FROM 5000 TO
006200*                            THE TABLE CEILING IN TFSMTAB, AND
006300*                            ADDED THE D900 GUARD BELOW SO A
006400*                            FULL TABLE ABENDS CLEANLY INSTEAD
006500*                            OF OVERWRITING SLOT 1.
006600*----------------------------------------------------------------*
006700* EXM022 PMCNTY 06/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
006800*                          - B000 NOW ACTUALLY CALLS TRFSCFG AT
006900*                            START OF RUN AND STORES THE LIMIT
007000*                            IN WK-C-MAIN-CFG-LIMIT-USD, AS THE
007100*                            BANNER ABOVE HAD CLAIMED SINCE
007200*                            EXM001 BUT NEVER DID.  WK-C-MAIN-
007300*                            VAL-RECORD'S VIOLATION TEXT TABLE
007400*                            WIDENED FROM 12 TO 16 TO MATCH THE
007500*                            WIDENED TABLE IN TRFSVAL.
007600*----------------------------------------------------------------*
007700* EXM029 PMCNTY 07/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
007800*                          - WK-C-MAIN-NEW-INX AND WK-C-MAIN-EOF-
007900*                            FLAG WERE BURIED UNDER THE 01 WK-C-
008000*                            MAIN-WORK-AREA GROUP WITH NOTHING
008100*                            ELSE IN THAT GROUP RELATED TO EITHER
008200*                            OF THEM.  PULLED BOTH OUT AS STAND-
008300*                            ALONE 77-LEVEL ITEMS, PER THE SHOP'S
008400*                            STANDING RULE FOR LONE SCALAR
008500*                            COUNTERS AND SWITCHES.
008600*                          - WIDENED THE IN-LINE COMMENTARY
008700*                            THROUGH THE WHOLE B/C/D/E CHAIN SO
008800*                            THE FIVE-STEP INGEST AND THE END-OF-
008900*                            RUN DUMP LOOPS ARE DOCUMENTED STEP
009000*                            BY STEP, NOT JUST IN THE PARAGRAPH
009100*                            BANNERS.
009200*                          - ADDED DIAGNOSTIC SIGN/DIGIT AND
009300*                            DATE-COMPONENT REDEFINES OVER THE
009400*                            CFG LIMIT, THE TOTAL AMOUNT AND THE
009500*                            VALUE DATE STAGING FIELDS, FOR WHEN
009600*                            THESE ARE DUMPED BY HAND DURING A
009700*                            RECONCILIATION.
009800*----------------------------------------------------------------*
009900 EJECT
010000**********************
010100 ENVIRONMENT DIVISION.
010200**********************
010300 CONFIGURATION SECTION.
010400 SOURCE-COMPUTER.  IBM-AS400.
010500 OBJECT-COMPUTER.  IBM-AS400.
010600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
010700                   UPSI-0 IS UPSI-SWITCH-0
010800                      ON STATUS IS U0-ON
010900                      OFF STATUS IS U0-OFF
011000                   UPSI-1 IS UPSI-SWITCH-1
011100                      ON STATUS IS U0-ON
011200                      OFF STATUS IS U0-OFF.
011300 INPUT-OUTPUT SECTION.
011400 FILE-CONTROL.
011500     SELECT  SETTLEMENT-IN      ASSIGN TO DATABASE-TFSSETIN
011600             ORGANIZATION IS SEQUENTIAL
011700             FILE STATUS IS WK-C-FILE-STATUS.
011800
011900     SELECT  REJECTS-OUT        ASSIGN TO DATABASE-TFSREJCT
012000             ORGANIZATION IS SEQUENTIAL
012100             FILE STATUS IS WK-C-FILE-STATUS.
012200
012300     SELECT  SETTLEMENT-OUT     ASSIGN TO DATABASE-TFSSETOT
012400             ORGANIZATION IS SEQUENTIAL
012500             FILE STATUS IS WK-C-FILE-STATUS.
012600
012700     SELECT  RUNNING-TOTAL-OUT  ASSIGN TO DATABASE-TFSRTOOT
012800             ORGANIZATION IS SEQUENTIAL
012900             FILE STATUS IS WK-C-FILE-STATUS.
013000
013100 EJECT
013200***************
013300 DATA DIVISION.
013400***************
013500 FILE SECTION.
013600*************
013700 FD  SETTLEMENT-IN
013800     LABEL RECORDS ARE OMITTED.
013900 01  SETTLEMENT-IN-RECORD.
014000     COPY TFSSET.
014100
014200 FD  REJECTS-OUT
014300     LABEL RECORDS ARE OMITTED.
014400 01  REJECTS-OUT-RECORD.
014500     05  RJO-SETTLE-ID          PIC X(100).
014600     05  RJO-REASON             PIC X(60).
014700     05  FILLER                 PIC X(20).
014800
014900 FD  SETTLEMENT-OUT
015000     LABEL RECORDS ARE OMITTED.
015100 01  SETTLEMENT-OUT-RECORD.
015200     COPY TFSSET.
015300
015400 FD  RUNNING-TOTAL-OUT
015500     LABEL RECORDS ARE OMITTED.
015600 01  RUNNING-TOTAL-OUT-RECORD.
015700     COPY TFSRTOT.
015800
015900 EJECT
016000 WORKING-STORAGE SECTION.
016100*************************
016200 01  FILLER              PIC X(24)  VALUE
016300     "** PROGRAM TRFSMAIN  **".
016400
016500     COPY TFSCOM.
016600     COPY TFSMTAB.
016700
016800* ------------------ PROGRAM WORKING STORAGE -------------------*
016900*    END-OF-FILE SWITCH FOR THE SETTLEMENT-IN FEED - SET ONLY BY
017000*    C000'S AT END CLAUSE AND TESTED ONLY BY MAIN-PROCESS-LOOP.
017100*    A LONE SWITCH, NOT PART OF ANY RECORD, SO CARRIED AT THE 77
017200*    LEVEL PER EXM029 ABOVE.
017300 77  WK-C-MAIN-EOF-FLAG       PIC X(01) VALUE "N".
017400     88  WK-C-MAIN-END-OF-FILE    VALUE "Y".
017500*    GENERAL-PURPOSE TABLE SUBSCRIPT REUSED BY D200, D900, E100
017600*    AND E200 BELOW - EACH PARAGRAPH SETS IT FRESH BEFORE USING
017700*    IT, SO ONE COUNTER SAFELY SERVES ALL FOUR.  ALSO A LONE
017800*    COUNTER, ALSO CARRIED AT THE 77 LEVEL.
017900 77  WK-C-MAIN-NEW-INX        PIC 9(06) COMP.
018000
018100*    SWITCHES AND SMALL SCALARS THAT GENUINELY BELONG TOGETHER
018200*    AS ONE RECORD-LIKE GROUP - UNLIKE THE TWO ABOVE, NONE OF
018300*    THESE IS A LONE ITEM WITH NOTHING ELSE RELATED TO IT.
018400 01  WK-C-MAIN-WORK-AREA.
018500     05  WK-C-MAIN-MAX-RECS       PIC 9(06) COMP VALUE 5000.
018600*        SET BY D300 BELOW, FROM TRFSVER'S VERDICT, AND TESTED
018700*        BY D000 TO DECIDE WHETHER THE OLD GROUP ALSO NEEDS ITS
018800*        RUNNING TOTAL RECALCULATED.
018900     05  WK-C-MAIN-CPTY-CHANGED   PIC X(01).
019000         88  WK-C-MAIN-CPTY-DID-CHANGE  VALUE "Y".
019100     05  WK-C-MAIN-OLD-CPTY-ID    PIC X(20).
019200*    FLAT USD EXPOSURE LIMIT FETCHED FROM TRFSCFG ONCE AT START
019300*    OF RUN (B000 BELOW) AND CARRIED HERE FOR THE DURATION - SEE
019400*    THE DESCRIPTION BANNER ABOVE AND TRFSCFG'S OWN BANNER FOR
019500*    WHY IT IS NOT COMPARED AGAINST ANYTHING.
019600     05  WK-C-MAIN-CFG-LIMIT-USD  PIC S9(13)V99 COMP-3.
019700*    SIGN-STRIPPED / INTEGER-SCALED DIAGNOSTIC VIEW OF THE LIMIT -
019800*    NOT READ BY ANY PARAGRAPH BELOW, CARRIED FOR HAND DUMPS ONLY.
019900     05  WK-C-MAIN-CFG-LIMIT-USD-R REDEFINES
020000                              WK-C-MAIN-CFG-LIMIT-USD.
020100         10  WK-C-MAIN-CFG-LIMIT-SIGN    PIC X(01).
020200         10  WK-C-MAIN-CFG-LIMIT-DIGITS  PIC 9(11)V99.
020300
020400* ------------- LINKAGE AREAS FOR THE CALLED SUBROUTINES --------*
020500*    SHAPE MUST MATCH TRFSCFG'S OWN LINKAGE SECTION EXACTLY -
020600*    SEE TRFSCFG WK-C-CFG-RECORD.
020700 01  WK-C-MAIN-CFG-RECORD.
020800     05  WK-C-CFG-INPUT.
020900         10  WK-C-CFG-REQUEST     PIC X(08).
021000             88  WK-C-CFG-REQ-LIMIT      VALUE "LIMIT".
021100             88  WK-C-CFG-REQ-STATUSES   VALUE "STATUSES".
021200             88  WK-C-CFG-REQ-DIRECTION  VALUE "DIRECTION".
021300             88  WK-C-CFG-REQ-TEST-STAT  VALUE "TESTSTAT".
021400         10  WK-C-CFG-TEST-VALUE  PIC X(10).
021500*    THE ANSWER TRFSCFG HANDS BACK - ONLY THE LIMIT FIELD IS
021600*    EVER POPULATED BY THIS DRIVER'S ONE CALL (REQUEST = LIMIT);
021700*    THE OTHER OUTPUT FIELDS EXIST ONLY BECAUSE THIS LINKAGE AREA
021800*    MUST MATCH TRFSCFG'S FULL SHAPE.
021900     05  WK-C-CFG-OUTPUT.
022000         10  WK-C-CFG-OUT-LIMIT   PIC S9(13)V99 COMP-3.
022100         10  WK-C-CFG-OUT-STATUSES.
022200             15  WK-C-CFG-OUT-STATUS OCCURS 3 TIMES
022300                                     PIC X(10).
022400         10  WK-C-CFG-OUT-DIRECTION PIC X(07).
022500         10  WK-C-CFG-OUT-IN-SCOPE PIC X(01).
022600             88  WK-C-CFG-OUT-IS-IN-SCOPE  VALUE "Y".
022700             88  WK-C-CFG-OUT-NOT-IN-SCOPE VALUE "N".
022800
022900*    SHAPE MUST MATCH TRFSVAL'S OWN LINKAGE SECTION EXACTLY -
023000*    SEE TRFSVAL WK-C-VAL-RECORD.
023100 01  WK-C-MAIN-VAL-RECORD.
023200     05  WK-C-VAL-INPUT.
023300         10  WK-C-VAL-IN-SETTLE-ID     PIC X(100).
023400         10  WK-C-VAL-IN-SETTLE-VER    PIC 9(18).
023500         10  WK-C-VAL-IN-PTS           PIC X(20).
023600         10  WK-C-VAL-IN-PROC-ENTITY   PIC X(20).
023700         10  WK-C-VAL-IN-CPTY-ID       PIC X(20).
023800         10  WK-C-VAL-IN-VALUE-DTE     PIC X(08).
023900         10  WK-C-VAL-IN-CUYCD         PIC X(03).
024000*        TEN INBOUND FIELDS MIRRORING TFSSET, PLUS A SEPARATE
024100*        ELEVENTH FOR GROSS-NET BELOW - TRFSVAL VALIDATES EACH
024200*        ONE ON ITS OWN TERMS.
024300         10  WK-C-VAL-IN-AMOUNT        PIC S9(13)V99 COMP-3.
024400         10  WK-C-VAL-IN-BUS-STATUS    PIC X(10).
024500         10  WK-C-VAL-IN-DIRECTION     PIC X(07).
024600         10  WK-C-VAL-IN-GROSS-NET     PIC X(05).
024700*    TRFSVAL'S VERDICT - A SIMPLE PASS/FAIL FLAG PLUS AN ARRAY
024800*    OF HUMAN-READABLE VIOLATION REASONS, WRITTEN STRAIGHT TO
024900*    REJECTS-OUT BY D900 BELOW WHEN THE FLAG COMES BACK INVALID.
025000     05  WK-C-VAL-OUTPUT.
025100         10  WK-C-VAL-VALID-FLAG       PIC X(01).
025200             88  WK-C-VAL-IS-VALID         VALUE "Y".
025300             88  WK-C-VAL-IS-INVALID       VALUE "N".
025400         10  WK-C-VAL-VIOLATION-COUNT  PIC 9(02) COMP.
025500         10  WK-C-VAL-VIOLATION-TEXT OCCURS 16 TIMES
025600                                        PIC X(60).
025700
025800*    SHAPE MUST MATCH TRFSVER'S OWN LINKAGE SECTION EXACTLY -
025900*    SEE TRFSVER WK-C-VER-RECORD.  THE CALLER SUPPLIES ONLY THE
026000*    NEW ROW'S REF-ID; TRFSVER FINDS EVERYTHING ELSE ITSELF.
026100 01  WK-C-MAIN-VER-RECORD.
026200     05  WK-C-MAIN-VER-NEW-REF-ID    PIC 9(18).
026300     05  WK-C-MAIN-VER-PRIOR-CPTY-ID PIC X(20).
026400     05  WK-C-MAIN-VER-CPTY-CHANGED  PIC X(01).
026500     05  WK-C-MAIN-VER-HAD-PRIOR     PIC X(01).
026600
026700*    SHAPE MUST MATCH TRFSTOT'S OWN LINKAGE SECTION EXACTLY -
026800*    SEE TRFSTOT WK-C-TOT-RECORD.  D400/D500 BELOW BOTH STAGE
026900*    THIS SAME AREA, ONCE FOR THE NEW GROUP AND AGAIN FOR THE
027000*    OLD GROUP WHEN THE COUNTERPARTY CHANGED.
027100 01  WK-C-MAIN-TOT-RECORD.
027200     05  WK-C-MAIN-TOT-IN-PTS         PIC X(20).
027300     05  WK-C-MAIN-TOT-IN-PROC-ENTITY PIC X(20).
027400     05  WK-C-MAIN-TOT-IN-CPTY-ID     PIC X(20).
027500     05  WK-C-MAIN-TOT-IN-VALUE-DTE   PIC 9(08).
027600*    CENTURY/YEAR/MONTH/DAY DIAGNOSTIC VIEW OF THE VALUE DATE -
027700*    AGAIN NOT READ BY ANY PARAGRAPH BELOW, CARRIED FOR HAND
027800*    DUMPS ONLY, TO MATCH THE SAME VIEW TRFXRAT KEEPS OVER THE
027900*    CALLER'S OWN AS-OF DATE.
028000     05  WK-C-MAIN-TOT-IN-VALUE-DTE-R REDEFINES
028100                              WK-C-MAIN-TOT-IN-VALUE-DTE.
028200         10  WK-C-MAIN-TOT-IN-DTE-CCYY  PIC 9(04).
028300         10  WK-C-MAIN-TOT-IN-DTE-MM    PIC 9(02).
028400         10  WK-C-MAIN-TOT-IN-DTE-DD    PIC 9(02).
028500     05  WK-C-MAIN-TOT-IN-WATERMARK   PIC 9(18).
028600     05  WK-C-MAIN-TOT-IN-TIMESTAMP   PIC X(26).
028700     05  WK-C-MAIN-TOT-OUT-TOTAL      PIC S9(15)V99 COMP-3.
028800*    SIGN-STRIPPED / INTEGER-SCALED DIAGNOSTIC VIEW OF THE
028900*    RECALCULATED TOTAL - SAME PURPOSE AS THE LIMIT VIEW ABOVE.
029000     05  WK-C-MAIN-TOT-OUT-TOTAL-R REDEFINES
029100                              WK-C-MAIN-TOT-OUT-TOTAL.
029200         10  WK-C-MAIN-TOT-OUT-SIGN      PIC X(01).
029300         10  WK-C-MAIN-TOT-OUT-DIGITS    PIC 9(13)V99.
029400     05  WK-C-MAIN-TOT-OUT-APPLIED    PIC X(01).
029500
029600 EJECT
029700*************************************
029800 PROCEDURE DIVISION.
029900*************************************
030000 MAIN-MODULE.
030100*    TOP-LEVEL DRIVER PARAGRAPH FOR THE WHOLE BATCH - EVERYTHING
030200*    ELSE IN THIS PROGRAM IS REACHED, DIRECTLY OR INDIRECTLY,
030300*    FROM HERE.
030400*    OPEN EVERYTHING, LOAD THE IN-MEMORY MASTER/TOTAL TABLES AND
030500*    THE EXPOSURE LIMIT, THEN PRIME THE READ LOOP WITH ONE RECORD
030600*    BEFORE ENTERING MAIN-PROCESS-LOOP BELOW.
030700     PERFORM A000-OPEN-FILES
030800        THRU A099-OPEN-FILES-EX.
030900
031000     PERFORM B000-LOAD-MASTER-TABLES
031100        THRU B099-LOAD-MASTER-TABLES-EX.
031200
031300     PERFORM C000-READ-SETTLEMENT-IN
031400        THRU C099-READ-SETTLEMENT-IN-EX.
031500
031600 MAIN-PROCESS-LOOP.
031700*    STANDARD READ-PROCESS-READ SHAPE - THE PRIMING READ ABOVE
031800*    MEANS THIS TEST IS SAFE TO RUN BEFORE ANY PROCESSING HAS
031900*    HAPPENED AT ALL, INCLUDING ON AN EMPTY INPUT FILE.
032000     IF      WK-C-MAIN-END-OF-FILE
032100             GO TO MAIN-PROCESS-LOOP-EX.
032200
032300     PERFORM D000-PROCESS-ONE-SETTLEMENT
032400        THRU D099-PROCESS-ONE-SETTLEMENT-EX.
032500
032600     PERFORM C000-READ-SETTLEMENT-IN
032700        THRU C099-READ-SETTLEMENT-IN-EX.
032800
032900     GO TO   MAIN-PROCESS-LOOP.
033000
033100 MAIN-PROCESS-LOOP-EX.
033200*    INPUT EXHAUSTED - DUMP THE FINAL STATE OF BOTH IN-MEMORY
033300*    TABLES TO THEIR OUTPUT FILES BEFORE CLOSING DOWN.
033400     PERFORM E000-WRITE-MASTER-DUMPS
033500        THRU E099-WRITE-MASTER-DUMPS-EX.
033600
033700     PERFORM Z000-CLOSE-FILES
033800        THRU Z099-CLOSE-FILES-EX.
033900
034000     GOBACK.
034100
034200 EJECT
034300*----------------------------------------------------------------*
034400 A000-OPEN-FILES.
034500*----------------------------------------------------------------*
034600*    ONE INPUT FEED, THREE OUTPUT FILES - REJECTS, THE REWRITTEN
034700*    SETTLEMENT MASTER, AND THE REWRITTEN RUNNING-TOTAL MASTER.
034800*    INPUT FEED FIRST, THEN THE THREE OUTPUTS IN THE ORDER THIS
034900*    SHOP HAS ALWAYS OPENED THEM IN.
035000     OPEN    INPUT   SETTLEMENT-IN.
035100     OPEN    OUTPUT  REJECTS-OUT.
035200     OPEN    OUTPUT  SETTLEMENT-OUT.
035300     OPEN    OUTPUT  RUNNING-TOTAL-OUT.
035400
035500*----------------------------------------------------------------*
035600 A099-OPEN-FILES-EX.
035700*----------------------------------------------------------------*
035800     EXIT.
035900
036000 EJECT
036100*----------------------------------------------------------------*
036200* IN THIS GNUCOBOL BUILD THE MASTER FILES ARE CARRIED AS OCCURS
036300* TABLES FOR THE WHOLE RUN (NO INDEXED-FILE SUPPORT), SO THE
036400* STARTING COUNTS AND THE NEXT REFERENCE-ID ARE SIMPLY RESET
036500* HERE.  A RE-RUN OF THIS JOB PICKS UP FROM AN EMPTY TABLE EVERY
036600* TIME UNTIL THE INDEXED-FILE VERSION OF THESE SELECTS IS
036700* RESTORED ON A BUILD THAT SUPPORTS IT.  THE EXPOSURE LIMIT IS
036800* ALSO FETCHED HERE, ONE TIME PER RUN, PER EXM022.
036900*----------------------------------------------------------------*
037000 B000-LOAD-MASTER-TABLES.
037100*    RUNS ONCE, IMMEDIATELY AFTER A000 OPENS THE FILES, BEFORE
037200*    THE FIRST SETTLEMENT-IN RECORD IS EVEN READ.
037300*    BOTH IN-MEMORY TABLES START EMPTY AND REFERENCE-IDS RESTART
037400*    AT 1 - SEE THE PARAGRAPH BANNER ABOVE FOR WHY THAT IS SAFE
037500*    ON THIS BUILD.
037600     MOVE    ZERO                 TO WK-C-SETTLE-COUNT.
037700     MOVE    ZERO                 TO WK-C-RTOT-COUNT.
037800     MOVE    1                    TO WK-C-NEXT-REF-ID.
037900*    RUN-DATE/RUN-TIME ARE STAMPED ONTO EVERY ROW TOUCHED THIS
038000*    RUN - BUILT HERE, ONCE, SO ALL ROWS IN THE SAME RUN SHARE
038100*    THE SAME TIMESTAMP RATHER THAN DRIFTING RECORD BY RECORD.
038200     ACCEPT  WK-C-RUN-DATE        FROM DATE.
038300     ACCEPT  WK-C-RUN-TIME        FROM TIME.
038400     STRING  WK-C-RUN-DATE  DELIMITED BY SIZE
038500             WK-C-RUN-TIME  DELIMITED BY SIZE
038600                            INTO WK-C-RUN-STAMP.
038700
038800*    FETCH THE FLAT USD LIMIT FROM TRFSCFG ONE TIME FOR THE RUN -
038900*    SEE EXM022 ABOVE.  THE REQUEST CODE SELECTS WHICH OF TRFSCFG'S
039000*    FOUR LOOKUP TABLES IS CONSULTED; LIMIT IS THE ONLY ONE THIS
039100*    DRIVER EVER ASKS FOR.
039200     SET     WK-C-CFG-REQ-LIMIT   TO TRUE.
039300     CALL    "TRFSCFG"  USING WK-C-MAIN-CFG-RECORD.
039400     MOVE    WK-C-CFG-OUT-LIMIT   TO WK-C-MAIN-CFG-LIMIT-USD.
039500
039600*----------------------------------------------------------------*
039700 B099-LOAD-MASTER-TABLES-EX.
039800*----------------------------------------------------------------*
039900     EXIT.
040000
040100 EJECT
040200*----------------------------------------------------------------*
040300 C000-READ-SETTLEMENT-IN.
040400*----------------------------------------------------------------*
040500*    CALLED TWICE FROM MAIN-MODULE AND ONCE MORE ON EVERY TRIP
040600*    AROUND MAIN-PROCESS-LOOP BELOW.
040700*    ONE CALL HANDLES BOTH THE PRIMING READ IN MAIN-MODULE AND
040800*    EVERY SUBSEQUENT READ INSIDE MAIN-PROCESS-LOOP - THE AT END
040900*    CLAUSE IS THE ONLY PLACE THE EOF SWITCH IS EVER SET.
041000     READ    SETTLEMENT-IN
041100         AT END
041200             SET WK-C-MAIN-END-OF-FILE  TO TRUE
041300             GO TO C099-READ-SETTLEMENT-IN-EX.
041400
041500*----------------------------------------------------------------*
041600 C099-READ-SETTLEMENT-IN-EX.
041700*----------------------------------------------------------------*
041800     EXIT.
041900
042000 EJECT
042100*----------------------------------------------------------------*
042200* FIVE-STEP INGEST OF ONE SETTLEMENT RECORD - VALIDATE, ASSIGN
042300* AND APPEND, VERSION/COUNTERPARTY DETECTION, RECALCULATE THE
042400* NEW GROUP, THEN RECALCULATE THE OLD GROUP IF IT CHANGED.
042500*----------------------------------------------------------------*
042600 D000-PROCESS-ONE-SETTLEMENT.
042700*    ONE CALL OF THIS PARAGRAPH HANDLES ONE INBOUND SETTLEMENT
042800*    ROW COMPLETELY, START TO FINISH, BEFORE MAIN-PROCESS-LOOP
042900*    READS THE NEXT ONE.
043000*    VALIDATE FIRST - EVERYTHING ELSE IN THIS CHAIN ASSUMES A
043100*    CLEAN ROW, SO A FAILED SETTLEMENT IS TURNED AWAY HERE AND
043200*    NEVER TOUCHES THE MASTER TABLE AT ALL.
043300     PERFORM D100-VALIDATE-SETTLEMENT
043400        THRU D199-VALIDATE-SETTLEMENT-EX.
043500
043600*    AN INVALID ROW IS TURNED AWAY RIGHT HERE - NONE OF THE
043700*    APPEND/VERSION/TOTAL STEPS BELOW EVER SEE IT.
043800     IF      WK-C-VAL-IS-INVALID
043900             PERFORM D900-WRITE-REJECT
044000             GO TO D099-PROCESS-ONE-SETTLEMENT-EX.
044100
044200     PERFORM D200-APPEND-NEW-VERSION
044300        THRU D299-APPEND-NEW-VERSION-EX.
044400
044500     PERFORM D300-DETECT-VERSION-CHANGE
044600        THRU D399-DETECT-VERSION-CHANGE-EX.
044700
044800*    NEW GROUP RECALCULATES UNCONDITIONALLY - IT JUST GAINED A
044900*    SETTLEMENT.  THE OLD GROUP ONLY RECALCULATES WHEN TRFSVER
045000*    REPORTED A COUNTERPARTY CHANGE, SINCE OTHERWISE IT IS THE
045100*    SAME GROUP AND ALREADY COVERED BY THE CALL ABOVE.
045200     PERFORM D400-RECALCULATE-NEW-GROUP
045300        THRU D499-RECALCULATE-NEW-GROUP-EX.
045400
045500     IF      WK-C-MAIN-CPTY-DID-CHANGE
045600             PERFORM D500-RECALCULATE-OLD-GROUP
045700                THRU D599-RECALCULATE-OLD-GROUP-EX.
045800
045900*----------------------------------------------------------------*
046000 D099-PROCESS-ONE-SETTLEMENT-EX.
046100*----------------------------------------------------------------*
046200     EXIT.
046300
046400 EJECT
046500*----------------------------------------------------------------*
046600 D100-VALIDATE-SETTLEMENT.
046700*----------------------------------------------------------------*
046800*    RUNS FIRST OF THE FIVE D000 SUB-STEPS, BEFORE THE ROW IS
046900*    EVER TOUCHED BY THE MASTER TABLE.
047000*    STAGE THE INBOUND ROW INTO TRFSVAL'S LINKAGE SHAPE - FIELD
047100*    BY FIELD, SINCE TFSSET AND WK-C-VAL-INPUT ARE NOT THE SAME
047200*    COPYBOOK.
047300*    SETTLEMENT IDENTITY FIELDS - SETTLE-ID/PTS/PROC-ENTITY/
047400*    SETTLE-VER TOGETHER PIN DOWN EXACTLY WHICH VERSION OF WHICH
047500*    SETTLEMENT THIS ROW IS.
047600     MOVE    TFSSET-SETTLE-ID      TO WK-C-VAL-IN-SETTLE-ID.
047700     MOVE    TFSSET-SETTLE-VER     TO WK-C-VAL-IN-SETTLE-VER.
047800     MOVE    TFSSET-PTS            TO WK-C-VAL-IN-PTS.
047900     MOVE    TFSSET-PROC-ENTITY    TO WK-C-VAL-IN-PROC-ENTITY.
048000*    COUNTERPARTY AND VALUE DATE - BOTH FEED DIRECTLY INTO THE
048100*    RUNNING-TOTAL GROUP KEY DOWNSTREAM.
048200     MOVE    TFSSET-CPTY-ID        TO WK-C-VAL-IN-CPTY-ID.
048300     MOVE    TFSSET-VALUE-DTE      TO WK-C-VAL-IN-VALUE-DTE.
048400*    CURRENCY AND AMOUNT - TRFSVAL CHECKS THE CURRENCY AGAINST
048500*    ITS WHITELIST AND THE AMOUNT AGAINST ZERO/CEILING BOUNDS.
048600     MOVE    TFSSET-CUYCD          TO WK-C-VAL-IN-CUYCD.
048700     MOVE    TFSSET-AMOUNT         TO WK-C-VAL-IN-AMOUNT.
048800*    THE THREE ENUM FIELDS - EACH CHECKED AGAINST ITS OWN FIXED
048900*    LIST OF VALID CODES BY TRFSVAL.
049000     MOVE    TFSSET-BUS-STATUS     TO WK-C-VAL-IN-BUS-STATUS.
049100     MOVE    TFSSET-DIRECTION      TO WK-C-VAL-IN-DIRECTION.
049200     MOVE    TFSSET-GROSS-NET      TO WK-C-VAL-IN-GROSS-NET.
049300
049400*    ALL ELEVEN FIELDS ARE NOW STAGED - HAND THE WHOLE AREA OFF
049500*    TO TRFSVAL AND WAIT FOR ITS VERDICT.
049600     CALL    "TRFSVAL"  USING WK-C-MAIN-VAL-RECORD.
049700
049800*----------------------------------------------------------------*
049900 D199-VALIDATE-SETTLEMENT-EX.
050000*----------------------------------------------------------------*
050100     EXIT.
050200
050300 EJECT
050400*----------------------------------------------------------------*
050500 D200-APPEND-NEW-VERSION.
050600*----------------------------------------------------------------*
050700*    ONLY REACHED ONCE D100 HAS CONFIRMED THE ROW IS VALID - AN
050800*    INVALID ROW NEVER GETS THIS FAR.
050900*    GUARD ADDED UNDER EXM017 - WITHOUT IT A FULL TABLE WOULD
051000*    QUIETLY WRAP THE SUBSCRIPT AND OVERWRITE SLOT 1 INSTEAD OF
051100*    ABENDING, WHICH WOULD BE FAR WORSE THAN STOPPING THE RUN.
051200     IF      WK-C-SETTLE-COUNT NOT < WK-C-MAIN-MAX-RECS
051300             DISPLAY "TRFSMAIN - SETTLEMENT-MASTER TABLE FULL"
051400             PERFORM Z000-CLOSE-FILES THRU Z099-CLOSE-FILES-EX
051500             GOBACK.
051600
051700     ADD     1                     TO WK-C-SETTLE-COUNT.
051800     MOVE    WK-C-SETTLE-COUNT     TO WK-C-MAIN-NEW-INX.
051900
052000*    THE NEW ROW ALWAYS GETS THE NEXT REFERENCE-ID IN SEQUENCE -
052100*    REF-ID IS THE ONLY FIELD THAT UNIQUELY IDENTIFIES ONE ROW,
052200*    AND TRFSVER/TRFSTOT BOTH KEY OFF IT.  THE COUNTER IS BUMPED
052300*    IMMEDIATELY AFTER USE SO THE NEXT SETTLEMENT PROCESSED THIS
052400*    RUN NEVER SEES A DUPLICATE.
052500     MOVE    WK-C-NEXT-REF-ID
052600                   TO WK-C-SET-REF-ID(WK-C-MAIN-NEW-INX).
052700     ADD     1                     TO WK-C-NEXT-REF-ID.
052800
052900*    COPY EVERY INBOUND FIELD STRAIGHT ACROSS INTO THE NEW SLOT.
053000*    COPY EVERY INBOUND FIELD STRAIGHT ACROSS INTO THE NEW SLOT,
053100*    STARTING WITH THE SETTLEMENT'S OWN NATURAL KEY.
053200     MOVE    TFSSET-SETTLE-ID
053300                   TO WK-C-SET-SETTLE-ID(WK-C-MAIN-NEW-INX).
053400     MOVE    TFSSET-SETTLE-VER
053500                   TO WK-C-SET-SETTLE-VER(WK-C-MAIN-NEW-INX).
053600*    IDENTITY FIELDS NEXT - THESE ARE WHAT B010/C010 IN TRFSVER
053700*    MATCH ON TO FIND OTHER ROWS FOR THE SAME SETTLEMENT.
053800     MOVE    TFSSET-PTS
053900                   TO WK-C-SET-PTS(WK-C-MAIN-NEW-INX).
054000     MOVE    TFSSET-PROC-ENTITY
054100                   TO WK-C-SET-PROC-ENTITY(WK-C-MAIN-NEW-INX).
054200*    COUNTERPARTY AND VALUE DATE - TOGETHER WITH PTS/PROC-ENTITY
054300*    THESE FOUR FIELDS MAKE UP THE RUNNING-TOTAL GROUP KEY.
054400     MOVE    TFSSET-CPTY-ID
054500                   TO WK-C-SET-CPTY-ID(WK-C-MAIN-NEW-INX).
054600     MOVE    TFSSET-VALUE-DTE
054700                   TO WK-C-SET-VALUE-DTE(WK-C-MAIN-NEW-INX).
054800*    CURRENCY AND AMOUNT - CONVERTED TO USD LATER BY TRFSTOT,
054900*    NOT HERE.  THIS ROW CARRIES THE ORIGINAL CURRENCY AMOUNT.
055000     MOVE    TFSSET-CUYCD
055100                   TO WK-C-SET-CUYCD(WK-C-MAIN-NEW-INX).
055200     MOVE    TFSSET-AMOUNT
055300                   TO WK-C-SET-AMOUNT(WK-C-MAIN-NEW-INX).
055400*    STATUS/DIRECTION - TRFSTOT SKIPS CANCELLED ROWS AND NON-PAY
055500*    DIRECTION ROWS WHEN IT RECALCULATES THE GROUP TOTAL.
055600     MOVE    TFSSET-BUS-STATUS
055700                   TO WK-C-SET-BUS-STATUS(WK-C-MAIN-NEW-INX).
055800     MOVE    TFSSET-DIRECTION
055900                   TO WK-C-SET-DIRECTION(WK-C-MAIN-NEW-INX).
056000*    LAST OF THE STRAIGHT-ACROSS FIELDS - THE REMAINING MOVES
056100*    BELOW SET VALUES THIS PARAGRAPH COMPUTES ITSELF RATHER THAN
056200*    COPYING FROM THE INBOUND ROW.
056300     MOVE    TFSSET-GROSS-NET
056400                   TO WK-C-SET-GROSS-NET(WK-C-MAIN-NEW-INX).
056500*    A FRESHLY-APPENDED ROW IS NEVER SUPERSEDED AT THE MOMENT IT
056600*    IS WRITTEN - ONLY A LATER, HIGHER-VERSIONED ROW CAN MARK IT
056700*    OLD, AND THAT HAPPENS IN TRFSVER BELOW, NOT HERE.
056800     MOVE    ZERO  TO WK-C-SET-IS-OLD(WK-C-MAIN-NEW-INX).
056900     MOVE    WK-C-RUN-STAMP
057000                   TO WK-C-SET-CREATE-TIME(WK-C-MAIN-NEW-INX).
057100     MOVE    WK-C-RUN-STAMP
057200                   TO WK-C-SET-UPDATE-TIME(WK-C-MAIN-NEW-INX).
057300
057400*----------------------------------------------------------------*
057500 D299-APPEND-NEW-VERSION-EX.
057600*----------------------------------------------------------------*
057700     EXIT.
057800
057900 EJECT
058000*----------------------------------------------------------------*
058100 D300-DETECT-VERSION-CHANGE.
058200*----------------------------------------------------------------*
058300*    RUNS IMMEDIATELY AFTER D200 HAS APPENDED THE NEW ROW, SO
058400*    THE ROW TRFSVER IS LOOKING FOR IS ALREADY ON THE TABLE.
058500*    THIS STEP RUNS FOR EVERY ACCEPTED SETTLEMENT, NOT JUST THE
058600*    ONES WITH A HIGHER VERSION NUMBER - TRFSVER ITSELF DECIDES
058700*    WHETHER ANYTHING ACTUALLY GETS MARKED SUPERSEDED.
058800*    TRFSVER IS HANDED THE WHOLE MASTER TABLE PLUS THE NEW ROW'S
058900*    OWN REF-ID - IT DOES ITS OWN SEARCHING RATHER THAN BEING
059000*    TOLD THE SLOT NUMBER, SINCE A FUTURE CALLER MAY ONE DAY
059100*    REPROCESS A MID-TABLE ROW.
059200     MOVE    WK-C-SET-REF-ID(WK-C-MAIN-NEW-INX)
059300                          TO WK-C-MAIN-VER-NEW-REF-ID.
059400
059500     CALL    "TRFSVER"  USING WK-C-MASTER-TABLES
059600                               WK-C-MAIN-VER-RECORD.
059700
059800*    CARRY TRFSVER'S VERDICT FORWARD - D000 ABOVE TESTS THE
059900*    CHANGED FLAG TO DECIDE WHETHER D500 BELOW EVEN RUNS.
060000     MOVE    WK-C-MAIN-VER-CPTY-CHANGED
060100                          TO WK-C-MAIN-CPTY-CHANGED.
060200*    SAVED EVEN WHEN NO CHANGE WAS DETECTED - HARMLESS, SINCE
060300*    D500 ONLY EVER RUNS WHEN THE CHANGED FLAG ABOVE IS SET.
060400     MOVE    WK-C-MAIN-VER-PRIOR-CPTY-ID
060500                          TO WK-C-MAIN-OLD-CPTY-ID.
060600
060700*----------------------------------------------------------------*
060800 D399-DETECT-VERSION-CHANGE-EX.
060900*----------------------------------------------------------------*
061000     EXIT.
061100
061200 EJECT
061300*----------------------------------------------------------------*
061400* RECALCULATE THE NEW SETTLEMENT'S OWN GROUP FIRST, PER EXM016 -
061500* SEE THE CHANGE-LOG BANNER ABOVE FOR WHY THE ORDER MATTERS.
061600*----------------------------------------------------------------*
061700 D400-RECALCULATE-NEW-GROUP.
061800*    ALWAYS RUNS, REGARDLESS OF WHETHER THE COUNTERPARTY CHANGED -
061900*    THE NEW ROW JUST JOINED THIS GROUP AND MUST BE REFLECTED IN
062000*    ITS TOTAL.
062100*    THE GROUP KEY IS PTS/PROC-ENTITY/COUNTERPARTY/VALUE-DATE -
062200*    TRFSTOT DOES THE ACTUAL SEARCH-OR-APPEND AGAINST THE
062300*    RUNNING-TOTAL TABLE; THIS PARAGRAPH ONLY STAGES THE KEY.
062400     MOVE    WK-C-SET-PTS(WK-C-MAIN-NEW-INX)
062500                          TO WK-C-MAIN-TOT-IN-PTS.
062600     MOVE    WK-C-SET-PROC-ENTITY(WK-C-MAIN-NEW-INX)
062700                          TO WK-C-MAIN-TOT-IN-PROC-ENTITY.
062800     MOVE    WK-C-SET-CPTY-ID(WK-C-MAIN-NEW-INX)
062900                          TO WK-C-MAIN-TOT-IN-CPTY-ID.
063000     MOVE    WK-C-SET-VALUE-DTE(WK-C-MAIN-NEW-INX)
063100                          TO WK-C-MAIN-TOT-IN-VALUE-DTE.
063200*    THE WATERMARK IS THE HIGH-REF-ID ALREADY REFLECTED IN THE
063300*    GROUP'S RUNNING TOTAL - TRFSTOT USES IT TO SKIP ROWS IT HAS
063400*    ALREADY COUNTED ON A PRIOR CALL THIS RUN.
063500     MOVE    WK-C-SET-REF-ID(WK-C-MAIN-NEW-INX)
063600                          TO WK-C-MAIN-TOT-IN-WATERMARK.
063700     MOVE    WK-C-RUN-STAMP       TO WK-C-MAIN-TOT-IN-TIMESTAMP.
063800
063900*    KEY, WATERMARK AND TIMESTAMP ARE ALL STAGED - TRFSTOT DOES
064000*    THE SEARCH-OR-APPEND AND THE ACTUAL RECALCULATION ITSELF.
064100     CALL    "TRFSTOT"  USING WK-C-MASTER-TABLES
064200                               WK-C-MAIN-TOT-RECORD.
064300
064400*----------------------------------------------------------------*
064500 D499-RECALCULATE-NEW-GROUP-EX.
064600*----------------------------------------------------------------*
064700     EXIT.
064800
064900 EJECT
065000*----------------------------------------------------------------*
065100* COUNTERPARTY CHANGED - THE OLD GROUP HAS LOST A SETTLEMENT
065200* THAT USED TO COUNT TOWARDS IT, SO IT NEEDS RECALCULATING TOO.
065300*----------------------------------------------------------------*
065400 D500-RECALCULATE-OLD-GROUP.
065500*    ONLY EVER REACHED FROM D000 WHEN WK-C-MAIN-CPTY-DID-CHANGE
065600*    IS SET - SKIPPED ENTIRELY ON THE COMMON CASE WHERE THE
065700*    SETTLEMENT'S COUNTERPARTY IS UNCHANGED FROM ITS PRIOR VERSION.
065800*    SAME KEY AS D400 ABOVE EXCEPT FOR COUNTERPARTY - THE OLD
065900*    GROUP IS IDENTIFIED BY THE COUNTERPARTY TRFSVER REPORTED AS
066000*    THE PRIOR ROW'S, NOT THE NEW ROW'S OWN COUNTERPARTY.  THE
066100*    WATERMARK IS STILL THE NEW ROW'S REF-ID - IT IS THE LATEST
066200*    ROW ON THE TABLE THAT COULD AFFECT EITHER GROUP.
066300     MOVE    WK-C-SET-PTS(WK-C-MAIN-NEW-INX)
066400                          TO WK-C-MAIN-TOT-IN-PTS.
066500     MOVE    WK-C-SET-PROC-ENTITY(WK-C-MAIN-NEW-INX)
066600                          TO WK-C-MAIN-TOT-IN-PROC-ENTITY.
066700*    NOT THE NEW ROW'S OWN COUNTERPARTY - SEE THE PARAGRAPH
066800*    BANNER ABOVE.
066900     MOVE    WK-C-MAIN-OLD-CPTY-ID TO WK-C-MAIN-TOT-IN-CPTY-ID.
067000     MOVE    WK-C-SET-VALUE-DTE(WK-C-MAIN-NEW-INX)
067100                          TO WK-C-MAIN-TOT-IN-VALUE-DTE.
067200     MOVE    WK-C-SET-REF-ID(WK-C-MAIN-NEW-INX)
067300                          TO WK-C-MAIN-TOT-IN-WATERMARK.
067400     MOVE    WK-C-RUN-STAMP       TO WK-C-MAIN-TOT-IN-TIMESTAMP.
067500
067600     CALL    "TRFSTOT"  USING WK-C-MASTER-TABLES
067700                               WK-C-MAIN-TOT-RECORD.
067800
067900*----------------------------------------------------------------*
068000 D599-RECALCULATE-OLD-GROUP-EX.
068100*----------------------------------------------------------------*
068200     EXIT.
068300
068400 EJECT
068500*----------------------------------------------------------------*
068600* WRITE ONE REJECTS-OUT ROW PER VIOLATION FOUND BY TRFSVAL, SO
068700* THE ERROR REPORT SHOWS EVERY REASON A SETTLEMENT FAILED, NOT
068800* JUST THE FIRST ONE.
068900*----------------------------------------------------------------*
069000 D900-WRITE-REJECT.
069100*    THE SAME GENERAL-PURPOSE SUBSCRIPT USED ALL OVER THIS
069200*    PROGRAM IS REUSED HERE TO WALK THE VIOLATION-TEXT ARRAY -
069300*    SAFE BECAUSE D900 NEVER RUNS INSIDE ANOTHER LOOP THAT ALSO
069400*    NEEDS IT.
069500     MOVE    1                     TO WK-C-MAIN-NEW-INX.
069600
069700 D910-WRITE-REJECT-LOOP.
069800*    TRFSVAL LEAVES THE EXACT VIOLATION COUNT IN WK-C-VAL-
069900*    VIOLATION-COUNT - ONCE THIS COUNTER PASSES IT, EVERY
070000*    REASON HAS BEEN WRITTEN.
070100     IF      WK-C-MAIN-NEW-INX > WK-C-VAL-VIOLATION-COUNT
070200             GO TO D999-WRITE-REJECT-EX.
070300
070400     MOVE    TFSSET-SETTLE-ID      TO RJO-SETTLE-ID.
070500     MOVE    WK-C-VAL-VIOLATION-TEXT(WK-C-MAIN-NEW-INX)
070600                                   TO RJO-REASON.
070700     WRITE   REJECTS-OUT-RECORD.
070800
070900     ADD     1                     TO WK-C-MAIN-NEW-INX.
071000     GO TO   D910-WRITE-REJECT-LOOP.
071100
071200 D999-WRITE-REJECT-EX.
071300     EXIT.
071400
071500 EJECT
071600*----------------------------------------------------------------*
071700* END OF RUN - REWRITE THE FULL MASTER AND RUNNING-TOTAL TABLES.
071800*----------------------------------------------------------------*
071900 E000-WRITE-MASTER-DUMPS.
072000*    RUNS EXACTLY ONCE, AFTER THE READ LOOP HITS END OF FILE -
072100*    EVERYTHING THE RUN TOUCHED IS REWRITTEN HERE IN ONE SHOT.
072200     PERFORM E100-WRITE-SETTLEMENT-DUMP
072300        THRU E199-WRITE-SETTLEMENT-DUMP-EX.
072400
072500     PERFORM E200-WRITE-RUNNING-TOTAL-DUMP
072600        THRU E299-WRITE-RUNNING-TOTAL-DUMP-EX.
072700
072800*----------------------------------------------------------------*
072900 E099-WRITE-MASTER-DUMPS-EX.
073000*----------------------------------------------------------------*
073100     EXIT.
073200
073300 EJECT
073400 E100-WRITE-SETTLEMENT-DUMP.
073500*    WHOLE-TABLE REWRITE - EVERY SLOT, INCLUDING SUPERSEDED
073600*    (IS-OLD = 1) ROWS, IS CARRIED FORWARD SO TOMORROW'S RUN
073700*    SEES THE FULL VERSION HISTORY, NOT JUST THE LATEST VERSION.
073800     MOVE    1                     TO WK-C-MAIN-NEW-INX.
073900
074000 E110-WRITE-SETTLEMENT-DUMP-LOOP.
074100*    ONE PASS PER TABLE SLOT, IN SLOT ORDER - NOT SORTED, SINCE
074200*    THE OUTPUT FILE IS A PLAIN SEQUENTIAL REWRITE, NOT A REPORT.
074300     IF      WK-C-MAIN-NEW-INX > WK-C-SETTLE-COUNT
074400             GO TO E199-WRITE-SETTLEMENT-DUMP-EX.
074500
074600*    IDENTITY FIELDS FIRST - REF-ID, THEN THE SETTLEMENT'S OWN
074700*    NATURAL KEY.
074800     MOVE    WK-C-SET-REF-ID(WK-C-MAIN-NEW-INX)
074900                          TO TFSSET-REF-ID OF SETTLEMENT-OUT-RECORD.
075000     MOVE    WK-C-SET-SETTLE-ID(WK-C-MAIN-NEW-INX)
075100                          TO TFSSET-SETTLE-ID OF SETTLEMENT-OUT-RECORD.
075200*    THE VERSION NUMBER ITSELF - UNCHANGED FROM WHAT D200
075300*    ORIGINALLY APPENDED; ONLY IS-OLD BELOW MAY HAVE MOVED SINCE
075400*    THEN.
075500     MOVE    WK-C-SET-SETTLE-VER(WK-C-MAIN-NEW-INX)
075600                          TO TFSSET-SETTLE-VER OF SETTLEMENT-OUT-RECORD.
075700     MOVE    WK-C-SET-PTS(WK-C-MAIN-NEW-INX)
075800                          TO TFSSET-PTS OF SETTLEMENT-OUT-RECORD.
075900*    PTS/PROC-ENTITY, THEN COUNTERPARTY - ALL THREE CARRIED
076000*    STRAIGHT ACROSS FROM THE IN-MEMORY SLOT.
076100     MOVE    WK-C-SET-PROC-ENTITY(WK-C-MAIN-NEW-INX)
076200                          TO TFSSET-PROC-ENTITY OF SETTLEMENT-OUT-RECORD.
076300     MOVE    WK-C-SET-CPTY-ID(WK-C-MAIN-NEW-INX)
076400                          TO TFSSET-CPTY-ID OF SETTLEMENT-OUT-RECORD.
076500*    VALUE DATE - PART OF THE RUNNING-TOTAL GROUP KEY, CARRIED
076600*    HERE UNCHANGED FOR THE OUTPUT ROW.
076700     MOVE    WK-C-SET-VALUE-DTE(WK-C-MAIN-NEW-INX)
076800                          TO TFSSET-VALUE-DTE OF SETTLEMENT-OUT-RECORD.
076900*    CURRENCY AND ORIGINAL-CURRENCY AMOUNT - THE USD-CONVERTED
077000*    TOTAL LIVES IN THE RUNNING-TOTAL TABLE, NOT HERE.
077100     MOVE    WK-C-SET-CUYCD(WK-C-MAIN-NEW-INX)
077200                          TO TFSSET-CUYCD OF SETTLEMENT-OUT-RECORD.
077300     MOVE    WK-C-SET-AMOUNT(WK-C-MAIN-NEW-INX)
077400                          TO TFSSET-AMOUNT OF SETTLEMENT-OUT-RECORD.
077500*    STATUS AND DIRECTION - NEITHER IS EVER CHANGED BY THIS
077600*    DRIVER ONCE THE ROW IS APPENDED; THEY ARE WHATEVER CAME IN
077700*    ON SETTLEMENT-IN.
077800     MOVE    WK-C-SET-BUS-STATUS(WK-C-MAIN-NEW-INX)
077900                          TO TFSSET-BUS-STATUS OF SETTLEMENT-OUT-RECORD.
078000     MOVE    WK-C-SET-DIRECTION(WK-C-MAIN-NEW-INX)
078100                          TO TFSSET-DIRECTION OF SETTLEMENT-OUT-RECORD.
078200*    GROSS-NET, THEN THE IS-OLD SUPERSEDED FLAG THAT TRFSVER
078300*    MAY HAVE SET EARLIER THIS RUN.
078400     MOVE    WK-C-SET-GROSS-NET(WK-C-MAIN-NEW-INX)
078500                          TO TFSSET-GROSS-NET OF SETTLEMENT-OUT-RECORD.
078600     MOVE    WK-C-SET-IS-OLD(WK-C-MAIN-NEW-INX)
078700                          TO TFSSET-IS-OLD OF SETTLEMENT-OUT-RECORD.
078800*    CREATE-TIME IS STAMPED ONCE, THE RUN THE ROW WAS FIRST
078900*    APPENDED - UPDATE-TIME MOVES EVERY TIME THE ROW IS TOUCHED,
079000*    INCLUDING BY THIS VERY END-OF-RUN DUMP.
079100     MOVE    WK-C-SET-CREATE-TIME(WK-C-MAIN-NEW-INX)
079200                          TO TFSSET-CREATE-TIME OF SETTLEMENT-OUT-RECORD.
079300     MOVE    WK-C-SET-UPDATE-TIME(WK-C-MAIN-NEW-INX)
079400                          TO TFSSET-UPDATE-TIME OF SETTLEMENT-OUT-RECORD.
079500
079600     WRITE   SETTLEMENT-OUT-RECORD.
079700
079800     ADD     1                     TO WK-C-MAIN-NEW-INX.
079900     GO TO   E110-WRITE-SETTLEMENT-DUMP-LOOP.
080000
080100*----------------------------------------------------------------*
080200 E199-WRITE-SETTLEMENT-DUMP-EX.
080300*----------------------------------------------------------------*
080400     EXIT.
080500
080600 EJECT
080700 E200-WRITE-RUNNING-TOTAL-DUMP.
080800*    SAME WHOLE-TABLE REWRITE SHAPE AS E100 ABOVE, BUT FOR THE
080900*    PER-GROUP RUNNING-TOTAL TABLE RATHER THAN THE SETTLEMENT
081000*    MASTER.
081100     MOVE    1                     TO WK-C-MAIN-NEW-INX.
081200
081300 E210-WRITE-RUNNING-TOTAL-DUMP-LOOP.
081400*    SAME SLOT-ORDER REWRITE SHAPE AS E110 ABOVE, OVER THE
081500*    RUNNING-TOTAL TABLE INSTEAD OF THE SETTLEMENT MASTER.
081600     IF      WK-C-MAIN-NEW-INX > WK-C-RTOT-COUNT
081700             GO TO E299-WRITE-RUNNING-TOTAL-DUMP-EX.
081800
081900*    GROUP KEY FIELDS FIRST - PTS/PROC-ENTITY/COUNTERPARTY/
082000*    VALUE-DATE, CARRIED STRAIGHT ACROSS FROM THE IN-MEMORY SLOT.
082100     MOVE    WK-C-RTOT-PTS(WK-C-MAIN-NEW-INX)
082200                          TO TFSRTOT-PTS OF RUNNING-TOTAL-OUT-RECORD.
082300     MOVE    WK-C-RTOT-PROC-ENTITY(WK-C-MAIN-NEW-INX)
082400                          TO TFSRTOT-PROC-ENTITY OF
082500                                  RUNNING-TOTAL-OUT-RECORD.
082600*    COUNTERPARTY, THEN VALUE DATE - THE LAST TWO FIELDS OF THE
082700*    FOUR-FIELD GROUP KEY.
082800     MOVE    WK-C-RTOT-CPTY-ID(WK-C-MAIN-NEW-INX)
082900                          TO TFSRTOT-CPTY-ID OF
083000                                  RUNNING-TOTAL-OUT-RECORD.
083100     MOVE    WK-C-RTOT-VALUE-DTE(WK-C-MAIN-NEW-INX)
083200                          TO TFSRTOT-VALUE-DTE OF
083300                                  RUNNING-TOTAL-OUT-RECORD.
083400*    THE RUNNING TOTAL ITSELF, THEN THE WATERMARK REF-ID THAT
083500*    SAYS HOW FAR THE MASTER TABLE HAS ALREADY BEEN SCANNED.
083600     MOVE    WK-C-RTOT-TOTAL(WK-C-MAIN-NEW-INX)
083700                          TO TFSRTOT-TOTAL OF
083800                                  RUNNING-TOTAL-OUT-RECORD.
083900*    THE WATERMARK REF-ID - TRFSTOT USES THIS ON ITS NEXT CALL
084000*    TO SKIP ANY SETTLEMENT ROW IT HAS ALREADY FOLDED INTO THE
084100*    TOTAL.
084200     MOVE    WK-C-RTOT-REF-ID(WK-C-MAIN-NEW-INX)
084300                          TO TFSRTOT-REF-ID OF
084400                                  RUNNING-TOTAL-OUT-RECORD.
084500*    CREATE/UPDATE TIMESTAMPS FOR THE RUNNING-TOTAL ROW, SAME
084600*    CONVENTION AS THE SETTLEMENT MASTER'S OWN TIMESTAMPS ABOVE.
084700     MOVE    WK-C-RTOT-CREATE-TIME(WK-C-MAIN-NEW-INX)
084800                          TO TFSRTOT-CREATE-TIME OF
084900                                  RUNNING-TOTAL-OUT-RECORD.
085000     MOVE    WK-C-RTOT-UPDATE-TIME(WK-C-MAIN-NEW-INX)
085100                          TO TFSRTOT-UPDATE-TIME OF
085200                                  RUNNING-TOTAL-OUT-RECORD.
085300
085400     WRITE   RUNNING-TOTAL-OUT-RECORD.
085500
085600     ADD     1                     TO WK-C-MAIN-NEW-INX.
085700     GO TO   E210-WRITE-RUNNING-TOTAL-DUMP-LOOP.
085800
085900*----------------------------------------------------------------*
086000 E299-WRITE-RUNNING-TOTAL-DUMP-EX.
086100*----------------------------------------------------------------*
086200     EXIT.
086300
086400 EJECT
086500*----------------------------------------------------------------*
086600 Z000-CLOSE-FILES.
086700*----------------------------------------------------------------*
086800*    CLOSED IN THE SAME ORDER THEY WERE OPENED IN A000 ABOVE -
086900*    INPUT FIRST, THEN THE THREE OUTPUTS.  ALSO CALLED FROM THE
087000*    ABEND PATH IN D200 WHEN THE MASTER TABLE IS FULL.
087100     CLOSE   SETTLEMENT-IN.
087200     CLOSE   REJECTS-OUT.
087300     CLOSE   SETTLEMENT-OUT.
087400     CLOSE   RUNNING-TOTAL-OUT.
087500
087600*----------------------------------------------------------------*
087700 Z099-CLOSE-FILES-EX.
087800*----------------------------------------------------------------*
087900     EXIT.
088000
088100******************************************************************
088200*************** END OF PROGRAM SOURCE - TRFSMAIN ****************
088300******************************************************************
