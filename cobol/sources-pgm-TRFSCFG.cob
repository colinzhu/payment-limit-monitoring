000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFSCFG.
000500 AUTHOR.         PAT MCNALLY.
000600 INSTALLATION.   PAYMENT LIMIT MONITORING - CASH MGMT UTILITIES.
000700 DATE-WRITTEN.   11 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE HOLDS THE STATIC EXPOSURE LIMIT
001200*               REFERENCE DATA FOR THE SETTLEMENT EXPOSURE
001300*               MONITORING BATCH - THE STATUSES AND DIRECTION
001400*               THAT ARE "IN SCOPE" FOR EXPOSURE, AND THE FLAT
001500*               USD LIMIT PER COUNTERPARTY.  CALLED ONCE BY
001600*               TRFSMAIN AT START OF RUN AND THE RESULT HELD IN
001700*               TRFSMAIN WORKING-STORAGE FOR THE DURATION.
001800*
001900*               NOTE - PER THE 2024 EXPOSURE MONITORING REVIEW,
002000*               THE LIMIT RETURNED HERE IS *NOT* COMPARED AGAINST
002100*               ANY RUNNING TOTAL BY ANY PROGRAM IN THIS SUITE.
002200*               IT IS CARRIED AS REFERENCE DATA ONLY UNTIL THE
002300*               BREACH-DETECTION PROJECT (SEE E-REQUEST 59400,
002400*               NOT YET FUNDED) WIRES IT UP.  DO NOT ASSUME A
002500*               BREACH CHECK HAPPENS SOMEWHERE ELSE IN THE SUITE.
002600*
002700*               THIS ROUTINE IS DELIBERATELY "DUMB" - IT HOLDS NO
002800*               LOGIC OF ITS OWN BEYOND A SINGLE LOOKUP-BY-REQUEST-
002900*               CODE DISPATCH AND THE ONE STATUS-MEMBERSHIP TEST
003000*               IN B100 BELOW.  IF A FUTURE REQUEST NEEDS THE
003100*               LIMIT BROKEN OUT BY COUNTERPARTY OR BY CURRENCY,
003200*               THAT IS A NEW REQUEST CODE AND A NEW OUTPUT FIELD,
003300*               NOT A REWRITE OF WK-C-CFG-LIMIT-USD ITSELF.
003400*
003500*================================================================
003600* HISTORY OF MODIFICATION:
003700*================================================================
003800* EXM005 PMCNTY 22/03/2024 - E-REQUEST 58810
003900*                          - INITIAL VERSION.  CONSTANTS TAKEN
004000*                            FROM THE OLD STP PARAMETER AREA
004100*                            THIS REPLACES.
004200*----------------------------------------------------------------*
004300* EXM011 TMPKRV 05/09/2024 - E-REQUEST 59210
004400*                          - CLARIFIED IN BANNER ABOVE THAT THE
004500*                            500M LIMIT IS NOT ENFORCED ANYWHERE
004600*                            YET, AFTER AUDIT Q&A ON THIS POINT.
004700*----------------------------------------------------------------*
004800* EXM025 PMCNTY 06/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
004900*                          - MOVED THE SCAN INDEX AND THE MATCH
005000*                            FLAG OUT OF WK-C-CFG-WORK-AREA AND
005100*                            REDECLARED THEM AS STANDALONE 77-
005200*                            LEVEL ITEMS, PER THE SHOP'S STANDING
005300*                            RULE THAT A LONE SCALAR COUNTER OR
005400*                            SWITCH THAT IS NOT PART OF A WIDER
005500*                            RECORD BELONGS AT THE 77 LEVEL, NOT
005600*                            BURIED UNDER AN 01 GROUP.
005700*----------------------------------------------------------------*
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006600                   UPSI-0 IS UPSI-SWITCH-0
006700                      ON STATUS IS U0-ON
006800                      OFF STATUS IS U0-OFF.
006900 INPUT-OUTPUT SECTION.
007000EJECT
007100***************
007200 DATA DIVISION.
007300***************
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER              PIC X(24)  VALUE
007700     "** PROGRAM TRFSCFG   **".
007800
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000*    THE THREE "IN SCOPE FOR EXPOSURE" STATUSES.  A SETTLEMENT
008100*    WHOSE BUSINESS-STATUS IS NOT ONE OF THESE THREE DOES NOT
008200*    COUNT TOWARDS ANY RUNNING TOTAL - SEE TRFSTOT'S OWN FILTER,
008300*    WHICH CALLS BACK IN HERE VIA THE TESTSTAT REQUEST BELOW.
008400 01  WK-C-CFG-CONSTANTS.
008500     05  WK-C-CFG-IN-SCOPE-STATUSES.
008600         10  WK-C-CFG-STATUS-1    PIC X(10) VALUE "PENDING   ".
008700         10  WK-C-CFG-STATUS-2    PIC X(10) VALUE "INVALID   ".
008800         10  WK-C-CFG-STATUS-3    PIC X(10) VALUE "VERIFIED  ".
008900*    ONE-BYTE-PER-STATUS VIEW, USED ONLY WHEN A DIAGNOSTIC DUMP
009000*    WANTS TO DISPLAY THE STATUS LIST AS A SINGLE PACKED STRING.
009100     05  WK-C-CFG-STATUSES-R REDEFINES WK-C-CFG-IN-SCOPE-STATUSES.
009200         10  WK-C-CFG-STATUS-FLAT PIC X(30).
009300*    ONLY "PAY" DIRECTION SETTLEMENTS ARE IN SCOPE FOR EXPOSURE -
009400*    A "RECEIVE" IS MONEY COMING IN, NOT MONEY AT RISK.
009500     05  WK-C-CFG-IN-SCOPE-DIRECTION PIC X(07) VALUE "PAY    ".
009600*    SINGLE-CHARACTER VIEW OF THE DIRECTION, USED ONLY BY A
009700*    DIAGNOSTIC DUMP THAT WANTS THE FIRST LETTER ONLY.
009800     05  WK-C-CFG-DIRECTION-R REDEFINES WK-C-CFG-IN-SCOPE-DIRECTION.
009900         10  WK-C-CFG-DIRECTION-1ST PIC X(01).
010000         10  WK-C-CFG-DIRECTION-REST PIC X(06).
010100*    FLAT USD EXPOSURE LIMIT - SEE THE BANNER ABOVE FOR WHY THIS
010200*    IS CARRIED BUT NEVER COMPARED AGAINST A RUNNING TOTAL YET.
010300     05  WK-C-CFG-LIMIT-USD       PIC S9(13)V99 COMP-3
010400                                  VALUE 500000000.00.
010500*    SIGN/INTEGER-SPLIT VIEW OF THE LIMIT, USED ONLY WHEN A
010600*    DISPLAY OF THE LIMIT IS REQUESTED BY A DIAGNOSTIC DUMP.
010700     05  WK-C-CFG-LIMIT-R REDEFINES WK-C-CFG-LIMIT-USD.
010800         10  WK-C-CFG-LIMIT-SIGN  PIC X(01).
010900         10  WK-C-CFG-LIMIT-DIGITS PIC 9(11)V99.
011000*    HOW MANY OF THE THREE IN-SCOPE-STATUS SLOTS ABOVE ARE
011100*    ACTUALLY POPULATED - KEPT AS A TABLE-DRIVEN COUNT RATHER
011200*    THAN A HARD-CODED "3" IN B110 SO A FOURTH STATUS CAN BE
011300*    ADDED LATER WITHOUT TOUCHING THE LOOP LOGIC, ONLY THIS
011400*    CONSTANT AND THE LAYOUT ABOVE.
011500     05  WK-C-CFG-STATUS-COUNT    PIC 9(02) COMP VALUE 3.
011600
011700*    SCAN INDEX FOR THE STATUS-MEMBERSHIP LOOP IN B110 BELOW -
011800*    A STANDALONE COUNTER, NOT PART OF ANY RECORD, SO IT IS
011900*    CARRIED AT THE 77 LEVEL PER EXM025 ABOVE.
012000 77  WK-C-CFG-IX              PIC 9(02) COMP VALUE ZERO.
012100*    MATCH SWITCH SET BY THE B110 LOOP AND TESTED BY B190 TO
012200*    DECIDE WHICH WAY WK-C-CFG-OUT-IN-SCOPE COMES BACK - ALSO A
012300*    STANDALONE SWITCH, ALSO CARRIED AT THE 77 LEVEL PER EXM025.
012400 77  WK-C-CFG-MATCH-FLAG      PIC X(01) VALUE "N".
012500     88  WK-C-CFG-MATCHED         VALUE "Y".
012600     88  WK-C-CFG-NOT-MATCHED     VALUE "N".
012700
012800 EJECT
012900 LINKAGE SECTION.
013000*****************
013100*    ONE RECORD COVERS BOTH DIRECTIONS OF THE CALL - THE CALLER
013200*    SETS WK-C-CFG-REQUEST AND, FOR A TESTSTAT REQUEST ONLY,
013300*    WK-C-CFG-TEST-VALUE, THEN READS BACK WHICHEVER WK-C-CFG-
013400*    OUT-* FIELD MATCHES THE REQUEST IT ASKED FOR.  THE OTHER
013500*    OUTPUT FIELDS ARE LEFT AT WHATEVER INITIALIZE SET THEM TO.
013600 01  WK-C-CFG-RECORD.
013700     05  WK-C-CFG-INPUT.
013800         10  WK-C-CFG-REQUEST     PIC X(08).
013900             88  WK-C-CFG-REQ-LIMIT      VALUE "LIMIT".
014000             88  WK-C-CFG-REQ-STATUSES   VALUE "STATUSES".
014100             88  WK-C-CFG-REQ-DIRECTION  VALUE "DIRECTION".
014200             88  WK-C-CFG-REQ-TEST-STAT  VALUE "TESTSTAT".
014300         10  WK-C-CFG-TEST-VALUE  PIC X(10).
014400     05  WK-C-CFG-OUTPUT.
014500         10  WK-C-CFG-OUT-LIMIT   PIC S9(13)V99 COMP-3.
014600         10  WK-C-CFG-OUT-STATUSES.
014700             15  WK-C-CFG-OUT-STATUS OCCURS 3 TIMES
014800                                     PIC X(10).
014900         10  WK-C-CFG-OUT-DIRECTION PIC X(07).
015000         10  WK-C-CFG-OUT-IN-SCOPE PIC X(01).
015100             88  WK-C-CFG-OUT-IS-IN-SCOPE  VALUE "Y".
015200             88  WK-C-CFG-OUT-NOT-IN-SCOPE VALUE "N".
015300
015400 EJECT
015500*************************************
015600 PROCEDURE DIVISION USING WK-C-CFG-RECORD.
015700*************************************
015800*    ONE CALL IN, ONE ANSWER OUT, EVERY TIME - THIS ROUTINE KEEPS
015900*    NO STATE ACROSS CALLS OTHER THAN THE LITERAL CONSTANTS ABOVE,
016000*    SO THERE IS NO "FIRST CALL OF THE RUN" INITIALIZATION TO
016100*    WORRY ABOUT.
016200 MAIN-MODULE.
016300     PERFORM A000-MAIN-PROCESSING
016400        THRU A099-MAIN-PROCESSING-EX.
016500     GOBACK.
016600
016700 EJECT
016800*----------------------------------------------------------------*
016900* DISPATCH ON THE REQUEST CODE THE CALLER SET IN WK-C-CFG-
017000* REQUEST.  EXACTLY ONE OF THE FOUR 88-LEVELS BELOW WILL BE TRUE
017100* ON ANY GIVEN CALL - THE CALLER IS EXPECTED TO HAVE MOVED A
017200* VALID CODE IN, THIS ROUTINE DOES NOT DEFAULT OR VALIDATE IT.
017300*----------------------------------------------------------------*
017400 A000-MAIN-PROCESSING.
017500*    CLEAR THE WHOLE OUTPUT GROUP FIRST SO A REQUEST THAT ONLY
017600*    FILLS IN ONE SUB-FIELD (E.G. LIMIT) DOES NOT LEAVE STALE
017700*    VALUES IN THE OTHER OUTPUT FIELDS FROM A PRIOR CALL - LINKAGE
017800*    STORAGE IS NOT GUARANTEED CLEAR BETWEEN CALLS ON THIS BUILD.
017810     INITIALIZE WK-C-CFG-OUTPUT.
017900
018000*    REQUEST "LIMIT" - HAND BACK THE FLAT USD EXPOSURE CEILING.
018100     IF      WK-C-CFG-REQ-LIMIT
018200             MOVE WK-C-CFG-LIMIT-USD    TO WK-C-CFG-OUT-LIMIT
018300             GO TO A099-MAIN-PROCESSING-EX.
018400
018500*    REQUEST "STATUSES" - HAND BACK THE THREE IN-SCOPE STATUS
018600*    VALUES, ONE PER OCCURRENCE, IN THE SAME ORDER THEY ARE
018700*    DECLARED ABOVE.
018800     IF      WK-C-CFG-REQ-STATUSES
018900             MOVE WK-C-CFG-STATUS-1 TO WK-C-CFG-OUT-STATUS(1)
019000             MOVE WK-C-CFG-STATUS-2 TO WK-C-CFG-OUT-STATUS(2)
019100             MOVE WK-C-CFG-STATUS-3 TO WK-C-CFG-OUT-STATUS(3)
019200             GO TO A099-MAIN-PROCESSING-EX.
019300
019400*    REQUEST "DIRECTION" - HAND BACK THE SINGLE IN-SCOPE
019500*    DIRECTION VALUE ("PAY").
019600     IF      WK-C-CFG-REQ-DIRECTION
019700             MOVE WK-C-CFG-IN-SCOPE-DIRECTION
019800                                      TO WK-C-CFG-OUT-DIRECTION
019900             GO TO A099-MAIN-PROCESSING-EX.
020000
020100*    REQUEST "TESTSTAT" - THE CALLER HAS ALREADY MOVED A
020200*    BUSINESS-STATUS VALUE INTO WK-C-CFG-TEST-VALUE AND WANTS TO
020300*    KNOW WHETHER IT IS ONE OF THE THREE IN-SCOPE STATUSES - HAND
020400*    THAT WORK OFF TO B100 BELOW.
020500     IF      WK-C-CFG-REQ-TEST-STAT
020600             PERFORM B100-TEST-STATUS-IN-SCOPE
020700                THRU B199-TEST-STATUS-IN-SCOPE-EX.
020800
020900*---------------------------------------------------------------*
021000 A099-MAIN-PROCESSING-EX.
021100*---------------------------------------------------------------*
021200     EXIT.
021300
021400 EJECT
021500*----------------------------------------------------------------*
021600* TEST WHETHER A GIVEN BUSINESS-STATUS VALUE IS ONE OF THE
021700* "IN SCOPE FOR EXPOSURE" STATUSES (PENDING/INVALID/VERIFIED).
021800* A STRAIGHT LINEAR SCAN OF THE THREE-SLOT TABLE ABOVE - THERE
021900* ARE ONLY EVER THREE ENTRIES SO AN INDEXED SEARCH WOULD BE
022000* OVERKILL.
022100*----------------------------------------------------------------*
022200 B100-TEST-STATUS-IN-SCOPE.
022300     SET     WK-C-CFG-NOT-MATCHED   TO TRUE.
022400     MOVE    1                      TO WK-C-CFG-IX.
022500
022600*    LOOP ONCE PER IN-SCOPE-STATUS SLOT, COMPARING THE CALLER'S
022700*    TEST VALUE AGAINST EACH SLOT IN TURN.  THE LOOP NEVER EXITS
022800*    EARLY ON A MATCH - IT RUNS THE FULL COUNT EVERY TIME, WHICH
022900*    IS HARMLESS AT THREE ENTRIES AND KEEPS THE LOGIC SIMPLE.
023000 B110-TEST-STATUS-LOOP.
023100     IF      WK-C-CFG-IX > WK-C-CFG-STATUS-COUNT
023200             GO TO B190-TEST-STATUS-LOOP-EX.
023300
023400*    EACH COMPARISON IS GUARDED BY THE SLOT NUMBER AS WELL AS THE
023500*    VALUE, SO A TEST VALUE THAT HAPPENS TO MATCH SLOT 2'S TEXT
023600*    CANNOT FALSE-MATCH WHILE WK-C-CFG-IX IS STILL AT 1.
023700     IF      WK-C-CFG-TEST-VALUE = WK-C-CFG-STATUS-1
023800         AND WK-C-CFG-IX = 1
023900             SET WK-C-CFG-MATCHED   TO TRUE.
024000     IF      WK-C-CFG-TEST-VALUE = WK-C-CFG-STATUS-2
024100         AND WK-C-CFG-IX = 2
024200             SET WK-C-CFG-MATCHED   TO TRUE.
024300     IF      WK-C-CFG-TEST-VALUE = WK-C-CFG-STATUS-3
024400         AND WK-C-CFG-IX = 3
024500             SET WK-C-CFG-MATCHED   TO TRUE.
024600
024700     ADD     1                      TO WK-C-CFG-IX.
024800     GO TO   B110-TEST-STATUS-LOOP.
024900
025000*    LOOP FALLS THROUGH HERE ONCE ALL THREE SLOTS HAVE BEEN
025100*    CHECKED - TRANSLATE THE MATCH SWITCH INTO THE CALLER-FACING
025200*    WK-C-CFG-OUT-IN-SCOPE INDICATOR.
025300 B190-TEST-STATUS-LOOP-EX.
025400     IF      WK-C-CFG-MATCHED
025500             SET WK-C-CFG-OUT-IS-IN-SCOPE  TO TRUE
025600     ELSE
025700             SET WK-C-CFG-OUT-NOT-IN-SCOPE TO TRUE.
025800
025900*----------------------------------------------------------------*
026000 B199-TEST-STATUS-IN-SCOPE-EX.
026100*----------------------------------------------------------------*
026200     EXIT.
026300
026400******************************************************************
026500*************** END OF PROGRAM SOURCE - TRFSCFG ****************
026600******************************************************************
