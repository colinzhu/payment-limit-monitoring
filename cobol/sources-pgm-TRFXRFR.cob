000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXRFR.
000500 AUTHOR.         TMPKRV.
000600 INSTALLATION.   PAYMENT LIMIT MONITORING - CASH MGMT UTILITIES.
000700 DATE-WRITTEN.   16 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  PERIODIC BATCH JOB - REFRESHES THE EXCHANGE RATE
001200*               MASTER FROM THE EXTERNAL RATE FEED.  RUN ON ITS
001300*               OWN SCHEDULE (EVERY 12 HOURS IN THE ORIGINAL
001400*               ON-LINE SERVICE) - INDEPENDENT OF AND NOT TRIGGE-
001500*               RED BY THE SETTLEMENT INGESTION RUN (TRFSMAIN).
001600*               DOES NOT ITSELF RECOMPUTE ANY RUNNING TOTAL -
001700*               A REFRESHED RATE ONLY TAKES EFFECT THE NEXT TIME
001800*               TRFSTOT RECALCULATES A GROUP.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* EXM008 PMCNTY 20/03/2024 - E-REQUEST 58810
002400*                          - INITIAL VERSION.  SAME "READ OLD
002500*                            MASTER / APPLY FEED / REWRITE WHOLE
002600*                            MASTER" SHAPE AS TRFXGSPA'S GLOBAL
002700*                            PARAMETER LOOKUP, RETARGETED AT THE
002800*                            RATE FEED.
002900*----------------------------------------------------------------*
003000* EXM013 TMPKRV 12/09/2024 - E-REQUEST 59230
003100*                          - STAMP UPDATE-TIME ON EVERY ROW ON
003200*                            REFRESH, EVEN WHEN THE RATE VALUE
003300*                            DID NOT CHANGE, PER OPS REQUEST SO
003400*                            THE "LAST REFRESHED" AUDIT COLUMN IS
003500*                            TRUSTWORTHY.
003600*----------------------------------------------------------------*
003700* EXM031 PMCNTY 07/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
003800*                          - WK-C-RFR-ROW-COUNT AND WK-C-RFR-IX
003900*                            WERE BURIED UNDER THE 01 WK-C-RFR-
004000*                            WORK-AREA GROUP WITH NOTHING ELSE IN
004100*                            THAT GROUP RELATED TO EITHER OF
004200*                            THEM.  PULLED BOTH OUT AS STANDALONE
004300*                            77-LEVEL ITEMS, PER THE SHOP'S
004400*                            STANDING RULE FOR LONE SCALAR
004500*                            COUNTERS.
004600*                          - ADDED A DATE-PORTION DIAGNOSTIC VIEW
004700*                            OF THE STORED UPDATE-TIME, TO MATCH
004800*                            THE ONE TRFXRAT CARRIES ON ITS OWN
004900*                            COPY OF THIS TABLE SHAPE.
005000*                          - WIDENED THE IN-LINE COMMENTARY
005100*                            THROUGH A000/B000/B100/C000 TO
005200*                            DOCUMENT THE LOAD/UPSERT/REWRITE
005300*                            LOGIC STEP BY STEP.
005400*----------------------------------------------------------------*
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006300                   UPSI-0 IS UPSI-SWITCH-0
006400                      ON STATUS IS U0-ON
006500                      OFF STATUS IS U0-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT EXCHANGE-RATE-FEED-IN ASSIGN TO RATEFEED
006900            ORGANIZATION    IS LINE SEQUENTIAL
007000            FILE STATUS     IS WK-C-FILE-STATUS.
007100
007200     SELECT EXCHANGE-RATE-MASTER-OLD ASSIGN TO DATABASE-TFSXRAT
007300            ORGANIZATION    IS SEQUENTIAL
007400            FILE STATUS     IS WK-C-FILE-STATUS.
007500
007600     SELECT EXCHANGE-RATE-MASTER-NEW ASSIGN TO DATABASE-TFSXRATN
007700            ORGANIZATION    IS SEQUENTIAL
007800            FILE STATUS     IS WK-C-FILE-STATUS.
007900
008000 EJECT
008100***************
008200 DATA DIVISION.
008300***************
008400 FILE SECTION.
008500**************
008600 FD  EXCHANGE-RATE-FEED-IN
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS WK-C-RATEFEED-LINE.
008900 01  WK-C-RATEFEED-LINE         PIC X(80).
009000
009100 FD  EXCHANGE-RATE-MASTER-OLD
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS TFSXRAT-OLD-RECORD.
009400 01  TFSXRAT-OLD-RECORD.
009500     COPY TFSXRAT.
009600
009700 FD  EXCHANGE-RATE-MASTER-NEW
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS TFSXRAT-NEW-RECORD.
010000 01  TFSXRAT-NEW-RECORD.
010100     COPY TFSXRAT.
010200
010300*************************
010400 WORKING-STORAGE SECTION.
010500*************************
010600 01  FILLER              PIC X(24)  VALUE
010700     "** PROGRAM TRFXRFR   **".
010800
010900 01  WK-C-COMMON.
011000     COPY TFSCOM.
011100
011200* ------------------ PROGRAM WORKING STORAGE -------------------*
011300*    NUMBER OF ROWS HELD IN WK-C-RFR-TABLE - SET BY A000 AT LOAD
011400*    TIME, BUMPED BY B150 ON EVERY APPEND, AND READ BY EVERY
011500*    LOOP THAT WALKS THE TABLE BELOW.  NOT PART OF ANY RECORD,
011600*    SO CARRIED AT THE 77 LEVEL PER EXM031 ABOVE.
011700 77  WK-C-RFR-ROW-COUNT     PIC 9(04) COMP VALUE ZERO.
011800*    SCAN INDEX SHARED BY B110'S SEARCH LOOP AND C010'S REWRITE
011900*    LOOP - THE TWO NEVER RUN AT THE SAME TIME, SO ONE COUNTER
012000*    SAFELY SERVES BOTH.  ALSO A LONE COUNTER, ALSO CARRIED AT
012100*    THE 77 LEVEL.
012200 77  WK-C-RFR-IX            PIC 9(04) COMP VALUE ZERO.
012300
012400 01  WK-C-RFR-WORK-AREA.
012500*    END-OF-RUN SUMMARY COUNTERS ONLY - DISPLAYED BY MAIN-MODULE
012600*    AFTER C000 FINISHES, NEVER TESTED BY ANY BRANCH BELOW, SO
012700*    THEY STAY GROUPED TOGETHER RATHER THAN PULLED OUT ON THEIR
012800*    OWN.
012900     05  WK-C-RFR-NEW-COUNT     PIC 9(04) COMP VALUE ZERO.
013000     05  WK-C-RFR-CHG-COUNT     PIC 9(04) COMP VALUE ZERO.
013100
013200*    FEED LINE LAYOUT - CUYCD PIPE RATE, E.G. "EUR|1.083500"
013300 01  WK-C-RATEFEED-LINE-R REDEFINES WK-C-RATEFEED-LINE.
013400     05  WK-C-RFR-FEED-CUYCD    PIC X(03).
013500     05  FILLER                 PIC X(01).
013600     05  WK-C-RFR-FEED-RATE     PIC X(16).
013700     05  FILLER                 PIC X(60).
013800
013900 01  WK-C-RFR-TABLE.
014000     05  WK-C-RFR-ENTRY OCCURS 200 TIMES
014100                         INDEXED BY WK-C-RFR-INX.
014200         10  WK-C-RFR-T-CUYCD     PIC X(03).
014300         10  WK-C-RFR-T-RATE      PIC S9(09)V9(06) COMP-3.
014400         10  WK-C-RFR-T-UPD-TIME  PIC X(26).
014500*        DATE-PORTION DIAGNOSTIC VIEW OF THE STORED UPDATE TIME -
014600*        NOT READ BY ANY PARAGRAPH BELOW, CARRIED ONLY TO MATCH
014700*        THE SAME VIEW TRFXRAT KEEPS OVER ITS OWN COPY OF THIS
014800*        TABLE SHAPE, FOR WHEN THE TWO PROGRAMS' DUMPS ARE
014900*        COMPARED BY HAND.
015000         10  WK-C-RFR-T-UPD-R REDEFINES WK-C-RFR-T-UPD-TIME.
015100             15  WK-C-RFR-T-UPD-DATE8 PIC 9(08).
015200             15  FILLER               PIC X(18).
015300*        NUMERIC-EDITED VIEW OF THE RATE, DISPLAYED ON THE
015400*        REFRESH SUMMARY LINE ONLY.
015500         10  WK-C-RFR-T-RATE-R REDEFINES WK-C-RFR-T-RATE.
015600             15  WK-C-RFR-T-RATE-SIGN    PIC X(01).
015700             15  WK-C-RFR-T-RATE-DIGITS  PIC 9(08)V9(06).
015800
015900 EJECT
016000*************************
016100 PROCEDURE DIVISION.
016200*************************
016300 MAIN-MODULE.
016400*    THIS IS THE ONLY PARAGRAPH THAT RUNS UNCONDITIONALLY ON
016500*    EVERY INVOCATION - EVERYTHING ELSE BELOW IS REACHED ONLY
016600*    THROUGH ONE OF THE THREE PERFORM STATEMENTS HERE.
016700*    ONE RUN-STAMP IS BUILT HERE, ONCE, AND USED FOR EVERY ROW
016800*    TOUCHED BY THIS REFRESH - SEE EXM013 ABOVE FOR WHY EVERY
016900*    ROW GETS RESTAMPED REGARDLESS OF WHETHER ITS RATE CHANGED.
017000*    THE RUN-STAMP BUILT HERE IS NOT A TRUE TIMESTAMP - IT IS
017100*    THE SAME 14-DIGIT DATE/TIME SHAPE AS THE 26-BYTE UPDATE-
017200*    TIME FIELD CARRIES ON THE MASTER, PADDED OUT TO FIT.
017300     ACCEPT  WK-C-RUN-DATE       FROM DATE.
017400     ACCEPT  WK-C-RUN-TIME       FROM TIME.
017500     STRING  WK-C-RUN-DATE WK-C-RUN-TIME "00000000000000"
017600        DELIMITED BY SIZE INTO WK-C-RUN-STAMP.
017700
017800*    THREE-STEP REFRESH - LOAD THE CURRENT MASTER INTO WORKING
017900*    STORAGE, APPLY EVERY FEED ROW ON TOP OF IT, THEN REWRITE
018000*    THE WHOLE TABLE BACK OUT AS THE NEW MASTER.
018100*    STEP ONE - BRING THE CURRENT MASTER INTO MEMORY SO THE
018200*    FEED CAN BE APPLIED ON TOP OF IT WITHOUT TOUCHING THE
018300*    MASTER FILE ITSELF UNTIL THE REWRITE AT THE END.
018400     PERFORM A000-LOAD-EXISTING-MASTER
018500        THRU A099-LOAD-EXISTING-MASTER-EX.
018600*    STEP TWO - WALK THE FEED LINE BY LINE AND UPSERT EACH
018700*    CURRENCY/RATE PAIR INTO THE IN-MEMORY TABLE BUILT ABOVE.
018800     PERFORM B000-APPLY-RATE-FEED
018900        THRU B099-APPLY-RATE-FEED-EX.
019000*    STEP THREE - THE TABLE NOW HOLDS THE REFRESHED SET OF
019100*    RATES, SO SPILL IT BACK OUT AS THE NEW MASTER FILE.
019200     PERFORM C000-WRITE-NEW-MASTER
019300        THRU C099-WRITE-NEW-MASTER-EX.
019400
019500*    OPERATOR-FACING SUMMARY OF WHAT THIS RUN DID - READ FROM
019600*    THE CONSOLE LOG WHEN A REFRESH NEEDS CONFIRMING BY HAND.
019700     DISPLAY "TRFXRFR - RATES ON MASTER  : " WK-C-RFR-ROW-COUNT.
019800     DISPLAY "TRFXRFR - NEW CURRENCIES   : " WK-C-RFR-NEW-COUNT.
019900     DISPLAY "TRFXRFR - RATES REFRESHED  : " WK-C-RFR-CHG-COUNT.
020000
020100     GOBACK.
020200
020300 EJECT
020400*----------------------------------------------------------------*
020500* LOAD THE CURRENT EXCHANGE-RATE-MASTER INTO WK-C-RFR-TABLE.
020600*----------------------------------------------------------------*
020700 A000-LOAD-EXISTING-MASTER.
020800*    OPENS THE EXISTING MASTER FOR INPUT ONLY - THIS PARAGRAPH
020900*    NEVER WRITES TO IT.  THE REWRITE HAPPENS LATER, TO A
021000*    SEPARATE OUTPUT FILE, SO A FAILURE PARTWAY THROUGH THIS
021100*    JOB NEVER LEAVES A HALF-WRITTEN MASTER BEHIND.
021200*    STATUS 41 (FILE NOT FOUND) IS TOLERATED - A FIRST-EVER RUN
021300*    WITH NO EXISTING MASTER SIMPLY STARTS FROM AN EMPTY TABLE
021400*    AND LETS B000 BELOW BUILD IT UP FROM THE FEED.
021500     MOVE    ZERO                TO WK-C-RFR-ROW-COUNT.
021600     OPEN    INPUT EXCHANGE-RATE-MASTER-OLD.
021700     IF      NOT WK-C-SUCCESSFUL
021800         AND WK-C-FILE-STATUS NOT = "41"
021900             DISPLAY "TRFXRFR - OPEN FILE ERROR - TFSXRAT"
022000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100             GO TO A099-LOAD-EXISTING-MASTER-EX.
022200
022300 A010-LOAD-EXISTING-LOOP.
022400*    CLASSIC READ-UNTIL-EOF SHAPE - ONE RECORD PER PASS, LOOPING
022500*    BACK TO ITSELF VIA GO TO UNTIL THE FILE STATUS SAYS END OF
022600*    FILE OR SOMETHING WENT WRONG ON THE READ.
022700     READ    EXCHANGE-RATE-MASTER-OLD.
022800     IF      WK-C-END-OF-FILE
022900             GO TO A090-LOAD-EXISTING-LOOP-EX.
023000     IF      NOT WK-C-SUCCESSFUL
023100             DISPLAY "TRFXRFR - READ FILE ERROR - TFSXRAT"
023200             GO TO A090-LOAD-EXISTING-LOOP-EX.
023300
023400*    EVERY EXISTING ROW IS COPIED ACROSS AS-IS - ANY ROW NOT
023500*    TOUCHED BY THE FEED BELOW SURVIVES THE REFRESH UNCHANGED.
023600*    SET INDEXES THE TABLE ENTRY THAT IS ABOUT TO RECEIVE THIS
023700*    MASTER ROW - THE ROW COUNT DOUBLES AS THE NEXT FREE SLOT.
023800     ADD     1                   TO WK-C-RFR-ROW-COUNT.
023900     SET     WK-C-RFR-INX        TO WK-C-RFR-ROW-COUNT.
024000     MOVE    TFSXRAT-CUYCD       TO
024100             WK-C-RFR-T-CUYCD(WK-C-RFR-INX).
024200     MOVE    TFSXRAT-RATE-TO-USD TO
024300             WK-C-RFR-T-RATE(WK-C-RFR-INX).
024400     MOVE    TFSXRAT-UPDATE-TIME TO
024500             WK-C-RFR-T-UPD-TIME(WK-C-RFR-INX).
024600     GO TO   A010-LOAD-EXISTING-LOOP.
024700
024800 A090-LOAD-EXISTING-LOOP-EX.
024900     CLOSE   EXCHANGE-RATE-MASTER-OLD.
025000
025100*----------------------------------------------------------------*
025200 A099-LOAD-EXISTING-MASTER-EX.
025300*----------------------------------------------------------------*
025400     EXIT.
025500
025600 EJECT
025700*----------------------------------------------------------------*
025800* APPLY EVERY (CURRENCY, RATE) PAIR ON THE FEED TO THE TABLE -
025900* UPSERT, STAMPING UPDATE-TIME ON EVERY ROW TOUCHED.
026000*----------------------------------------------------------------*
026100 B000-APPLY-RATE-FEED.
026200*    OPENS THE FEED FOR INPUT - THE FEED ITSELF IS DISPOSABLE
026300*    ONCE THIS RUN FINISHES, SO NOTHING HERE KEEPS A COPY OF
026400*    IT BEYOND WHAT ENDS UP IN THE TABLE.
026500*    THE FEED IS A FLAT LINE-SEQUENTIAL FILE, ONE CURRENCY/RATE
026600*    PAIR PER LINE - NOT A COPYBOOK-DEFINED RECORD, SINCE IT
026700*    COMES FROM OUTSIDE THIS SHOP'S OWN SYSTEMS.
026800     OPEN    INPUT EXCHANGE-RATE-FEED-IN.
026900     IF      NOT WK-C-SUCCESSFUL
027000             DISPLAY "TRFXRFR - OPEN FILE ERROR - RATEFEED"
027100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027200             GO TO B099-APPLY-RATE-FEED-EX.
027300
027400 B010-APPLY-RATE-FEED-LOOP.
027500*    SAME READ-UNTIL-EOF SHAPE AS A010 ABOVE, BUT OVER THE FEED
027600*    FILE RATHER THAN THE MASTER - ONE UPSERT PER FEED LINE.
027700     READ    EXCHANGE-RATE-FEED-IN.
027800     IF      WK-C-END-OF-FILE
027900             GO TO B090-APPLY-RATE-FEED-LOOP-EX.
028000     IF      NOT WK-C-SUCCESSFUL
028100             DISPLAY "TRFXRFR - READ FILE ERROR - RATEFEED"
028200             GO TO B090-APPLY-RATE-FEED-LOOP-EX.
028300
028400*    ONE FEED LINE, ONE UPSERT - B100 BELOW DECIDES FOR ITSELF
028500*    WHETHER THIS IS A RATE CHANGE ON AN EXISTING CURRENCY OR A
028600*    BRAND NEW ONE.
028700     PERFORM B100-UPSERT-ONE-RATE
028800        THRU B199-UPSERT-ONE-RATE-EX.
028900     GO TO   B010-APPLY-RATE-FEED-LOOP.
029000
029100 B090-APPLY-RATE-FEED-LOOP-EX.
029200     CLOSE   EXCHANGE-RATE-FEED-IN.
029300
029400*----------------------------------------------------------------*
029500 B099-APPLY-RATE-FEED-EX.
029600*----------------------------------------------------------------*
029700     EXIT.
029800
029900*----------------------------------------------------------------*
030000* UPSERT A SINGLE FEED ROW - FIND CURRENCY IN TABLE, OR APPEND
030100* A NEW ROW IF NOT PRESENT.
030200*----------------------------------------------------------------*
030300 B100-UPSERT-ONE-RATE.
030400*    THIS IS THE HEART OF THE REFRESH - EVERY FEED LINE PASSES
030500*    THROUGH HERE EXACTLY ONCE, AND LEAVES EITHER HAVING
030600*    UPDATED AN EXISTING ROW (B110) OR APPENDED A NEW ONE (B150).
030700*    LINEAR SCAN FOR THE FEED CURRENCY - THE TABLE TOPS OUT AT
030800*    200 ENTRIES, SO A FULL SCAN EVERY TIME IS CHEAP ENOUGH NOT
030900*    TO WARRANT A SORTED TABLE OR A BINARY SEARCH.
031000     MOVE    1                   TO WK-C-RFR-IX.
031100
031200 B110-UPSERT-SEARCH-LOOP.
031300*    WALKS THE TABLE FROM THE FRONT EVERY TIME - THE TABLE IS
031400*    NOT KEPT IN ANY PARTICULAR ORDER, SO THERE IS NO SHORTCUT
031500*    OVER A PLAIN LINEAR SCAN HERE.
031600*    RUNNING PAST THE LAST OCCUPIED ENTRY WITHOUT A MATCH MEANS
031700*    THIS CURRENCY IS NOT YET ON THE MASTER.
031800     IF      WK-C-RFR-IX > WK-C-RFR-ROW-COUNT
031900             GO TO B150-UPSERT-APPEND.
032000
032100     SET     WK-C-RFR-INX        TO WK-C-RFR-IX.
032200*    MATCH FOUND - UPDATE THE RATE AND TIMESTAMP IN PLACE AND
032300*    COUNT IT AS A REFRESH, NEVER AS A NEW CURRENCY.
032400     IF      WK-C-RFR-FEED-CUYCD =
032500             WK-C-RFR-T-CUYCD(WK-C-RFR-INX)
032600             MOVE    WK-C-RFR-FEED-RATE(1:14)
032700                                  TO WK-C-RFR-T-RATE-DIGITS
032800                                     (WK-C-RFR-INX)
032900             MOVE    WK-C-RUN-STAMP TO
033000                     WK-C-RFR-T-UPD-TIME(WK-C-RFR-INX)
033100             ADD     1            TO WK-C-RFR-CHG-COUNT
033200             GO TO   B199-UPSERT-ONE-RATE-EX.
033300
033400     ADD     1                   TO WK-C-RFR-IX.
033500     GO TO   B110-UPSERT-SEARCH-LOOP.
033600
033700 B150-UPSERT-APPEND.
033800*    REACHED ONLY WHEN B110 SCANNED THE WHOLE TABLE WITHOUT A
033900*    MATCH - THE GUARD BELOW EXISTS BECAUSE THE TABLES OCCURS
034000*    CLAUSE IS A HARD 200-ENTRY CEILING, NOT AN ELASTIC LIMIT.
034100*    NO MATCH FOUND IN THE SEARCH ABOVE - A GENUINELY NEW
034200*    CURRENCY, SO FALL THROUGH TO HERE AND APPEND IT, UNLESS THE
034300*    TABLE IS ALREADY AT ITS 200-ENTRY CEILING.
034400*    THE TABLE-FULL CASE IS LOGGED AND SKIPPED RATHER THAN
034500*    ABENDING THE WHOLE RUN - ONE MISSING CURRENCY SHOULD NOT
034600*    BLOCK EVERY OTHER CURRENCY FROM BEING REFRESHED.
034700     IF      WK-C-RFR-ROW-COUNT NOT < 200
034800             DISPLAY "TRFXRFR - RATE TABLE FULL - " ,
034900                     WK-C-RFR-FEED-CUYCD , " NOT ADDED"
035000             GO TO B199-UPSERT-ONE-RATE-EX.
035100
035200     ADD     1                   TO WK-C-RFR-ROW-COUNT.
035300     SET     WK-C-RFR-INX        TO WK-C-RFR-ROW-COUNT.
035400     MOVE    WK-C-RFR-FEED-CUYCD TO
035500             WK-C-RFR-T-CUYCD(WK-C-RFR-INX).
035600     MOVE    WK-C-RFR-FEED-RATE(1:14)
035700                                  TO WK-C-RFR-T-RATE-DIGITS
035800                                     (WK-C-RFR-INX).
035900     MOVE    WK-C-RUN-STAMP       TO
036000             WK-C-RFR-T-UPD-TIME(WK-C-RFR-INX).
036100     ADD     1                   TO WK-C-RFR-NEW-COUNT.
036200
036300*----------------------------------------------------------------*
036400 B199-UPSERT-ONE-RATE-EX.
036500*----------------------------------------------------------------*
036600     EXIT.
036700
036800 EJECT
036900*----------------------------------------------------------------*
037000* REWRITE THE WHOLE EXCHANGE-RATE-MASTER FROM THE TABLE.
037100*----------------------------------------------------------------*
037200 C000-WRITE-NEW-MASTER.
037300*    OPENS A BRAND NEW OUTPUT FILE RATHER THAN REWRITING THE
037400*    OLD ONE IN PLACE - SIMPLER TO GET RIGHT THAN AN IN-PLACE
037500*    REWRITE OF A VARIABLE-LENGTH TABLE, AND CHEAP ENOUGH GIVEN
037600*    THE TABLE NEVER EXCEEDS 200 ROWS.
037700*    A FULL-TABLE REWRITE, NOT AN IN-PLACE UPDATE - THIS BUILD
037800*    HAS NO INDEXED-FILE SUPPORT, SO THE ONLY WAY TO PERSIST THE
037900*    REFRESHED TABLE IS TO WRITE A FRESH SEQUENTIAL FILE.
038000     OPEN    OUTPUT EXCHANGE-RATE-MASTER-NEW.
038100     IF      NOT WK-C-SUCCESSFUL
038200             DISPLAY "TRFXRFR - OPEN FILE ERROR - TFSXRATN"
038300             GO TO C099-WRITE-NEW-MASTER-EX.
038400
038500     MOVE    1                   TO WK-C-RFR-IX.
038600
038700 C010-WRITE-NEW-MASTER-LOOP.
038800*    ONE WRITE PER TABLE ENTRY, IN TABLE ORDER - THE NEW MASTER
038900*    THEREFORE ENDS UP IN THE SAME ROW ORDER THE TABLE WAS IN,
039000*    WHICH IS "OLD MASTER ORDER" FOLLOWED BY ANY NEWLY
039100*    APPENDED CURRENCIES AT THE END.
039200     IF      WK-C-RFR-IX > WK-C-RFR-ROW-COUNT
039300             GO TO C090-WRITE-NEW-MASTER-LOOP-EX.
039400
039500     SET     WK-C-RFR-INX        TO WK-C-RFR-IX.
039600*    INITIALIZE FIRST SO THE TRAILING FILLER AND ANY UNUSED
039700*    BYTES OF THE OUTPUT RECORD ARE ALWAYS SPACES, NEVER
039800*    WHATEVER HAPPENED TO BE LEFT OVER FROM THE PRIOR RECORD.
039900     INITIALIZE TFSXRAT-NEW-RECORD.
040000*    COMP-3 RATE AND THE 26-BYTE TIMESTAMP MOVE ACROSS AS-IS -
040100*    NEITHER FIELD NEEDS ANY EDITING ON THE WAY OUT.
040200     MOVE    WK-C-RFR-T-CUYCD(WK-C-RFR-INX)
040300                                  TO TFSXRAT-CUYCD OF
040400                                     TFSXRAT-NEW-RECORD.
040500     MOVE    WK-C-RFR-T-RATE(WK-C-RFR-INX)
040600                                  TO TFSXRAT-RATE-TO-USD OF
040700                                     TFSXRAT-NEW-RECORD.
040800     MOVE    WK-C-RFR-T-UPD-TIME(WK-C-RFR-INX)
040900                                  TO TFSXRAT-UPDATE-TIME OF
041000                                     TFSXRAT-NEW-RECORD.
041100     WRITE   TFSXRAT-NEW-RECORD.
041200
041300     ADD     1                   TO WK-C-RFR-IX.
041400     GO TO   C010-WRITE-NEW-MASTER-LOOP.
041500
041600 C090-WRITE-NEW-MASTER-LOOP-EX.
041700     CLOSE   EXCHANGE-RATE-MASTER-NEW.
041800
041900*----------------------------------------------------------------*
042000 C099-WRITE-NEW-MASTER-EX.
042100*----------------------------------------------------------------*
042200     EXIT.
042300
042400******************************************************************
042500*************** END OF PROGRAM SOURCE - TRFXRFR ****************
042600******************************************************************
