000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFSVAL.
000500 AUTHOR.         PAT MCNALLY.
000600 INSTALLATION.   PAYMENT LIMIT MONITORING - CASH MGMT UTILITIES.
000700 DATE-WRITTEN.   25 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION : THIS PROGRAM VALIDATES ONE INBOUND SETTLEMENT
001200*              RECORD AGAINST THE SETTLEMENT INGESTION BUSINESS
001300*              RULES, BEFORE TRFSMAIN WILL ACCEPT IT INTO THE
001400*              SETTLEMENT-MASTER TABLE.  EVERY RULE IS TESTED -
001500*              THE ROUTINE DOES NOT STOP AT THE FIRST FAILURE -
001600*              SO THE CALLER CAN REPORT ALL THE REASONS A
001700*              SETTLEMENT WAS REJECTED IN ONE PASS.
001800*
001900*    RETURN STATUS:
002000*    VALID-FLAG = "Y" - RECORD MAY BE ACCEPTED.
002100*    VALID-FLAG = "N" - RECORD IS REJECTED - SEE VIOLATION
002200*                       COUNT/TEXT TABLE FOR THE REASON(S).
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* EXM004 PMCNTY 14/03/2024 - E-REQUEST 58810
002800*                          - INITIAL VERSION.  REPLACES THE OLD
002900*                            STP PARAMETER-DRIVEN SETTLEMENT
003000*                            VALIDATION CHAIN.
003100*----------------------------------------------------------------*
003200* EXM010 TMPKRV 02/08/2024 - E-REQUEST 59150
003300*                          - ADDED THE SETTLEMENT-VERSION FLOOR
003400*                            CHECK (B600) - EPOCH-MILLIS VALUES
003500*                            BELOW THE YEAR 2000 WERE GETTING
003600*                            THROUGH FROM THE LEGACY FEED.
003700*----------------------------------------------------------------*
003800* EXM015 PMCNTY 23/09/2024 - E-REQUEST 59488
003900*                          - WIDENED WK-C-VAL-CUY-TABLE FROM 15
004000*                            TO 20 CURRENCIES PER THE REVISED
004100*                            CURRENCY WHITELIST.
004200*----------------------------------------------------------------*
004300* EXM021 PMCNTY 06/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
004400*                          - CORRECTED THE CURRENCY WHITELIST
004500*                            (DROPPED NZD/KRW, ADDED CZK/HUF -
004600*                            THE TABLE HAD DRIFTED FROM THE
004700*                            APPROVED LIST).  B100 NOW CHECKS
004800*                            ALL ELEVEN REQUIRED FIELDS INSTEAD
004900*                            OF FIVE.  B400 NO LONGER REJECTS A
005000*                            ZERO AMOUNT AND NOW ENFORCES THE
005100*                            UPPER CEILING THE HEADER COMMENT
005200*                            ALWAYS CLAIMED BUT NEVER TESTED.
005300*                            WIDENED THE VIOLATION TEXT TABLE
005400*                            FROM 12 TO 16 ENTRIES TO COVER THE
005500*                            ENLARGED RULE SET - WK-C-MAIN-VAL-
005600*                            RECORD IN TRFSMAIN WAS WIDENED TO
005700*                            MATCH.
005800*----------------------------------------------------------------*
005900* EXM027 PMCNTY 07/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
006000*                          - WK-C-VAL-IX AND WK-C-VAL-CUY-COUNT
006100*                            WERE BURIED UNDER THE CURRENCY-
006200*                            WHITELIST TABLE GROUP WITH NO RECORD
006300*                            OF THEIR OWN TO BELONG TO.  PULLED
006400*                            BOTH OUT AS STANDALONE 77-LEVEL
006500*                            ITEMS, PER THE SHOP'S STANDING RULE
006600*                            FOR LONE SCALAR COUNTERS.
006700*                          - ADDED RULE-BY-RULE COMMENTARY
006800*                            THROUGH B100-B700 SO EACH CHECK'S
006900*                            INTENT IS DOCUMENTED AT THE TEST
007000*                            ITSELF, NOT JUST IN THE PARAGRAPH
007100*                            BANNER.
007200*----------------------------------------------------------------*
007300 EJECT
007400**********************
007500 ENVIRONMENT DIVISION.
007600**********************
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER.  IBM-AS400.
007900 OBJECT-COMPUTER.  IBM-AS400.
008000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008100                   UPSI-0 IS UPSI-SWITCH-0
008200                      ON STATUS IS U0-ON
008300                      OFF STATUS IS U0-OFF.
008400 INPUT-OUTPUT SECTION.
008500EJECT
008600***************
008700 DATA DIVISION.
008800***************
008900 WORKING-STORAGE SECTION.
009000*************************
009100 01  FILLER              PIC X(24)  VALUE
009200     "** PROGRAM TRFSVAL   **".
009300
009400* ------------------ PROGRAM WORKING STORAGE -------------------*
009500 01  WK-C-VAL-CUY-TABLE.
009600     05  WK-C-VAL-CUY-ENTRY OCCURS 20 TIMES
009700                               INDEXED BY WK-C-VAL-CUY-INX
009800                               PIC X(03).
009900     05  WK-C-VAL-CUY-LOADED-FLAG PIC X(01) VALUE "N".
010000         88  WK-C-VAL-CUY-TABLE-LOADED  VALUE "Y".
010100
010200*    NUMBER OF LIVE ENTRIES IN THE TABLE ABOVE - KEPT AS ITS OWN
010300*    FIELD RATHER THAN A HARD-CODED 20 IN B310 BELOW, SO A FUTURE
010400*    WHITELIST CHANGE ONLY TOUCHES A000.  A STANDALONE COUNTER,
010500*    NOT PART OF ANY RECORD, SO IT IS CARRIED AT THE 77 LEVEL
010600*    PER EXM027 ABOVE.
010700 77  WK-C-VAL-CUY-COUNT       PIC 9(02) COMP VALUE 20.
010800*    SCAN INDEX FOR THE CURRENCY-WHITELIST LOOP IN B310 BELOW -
010900*    ALSO A STANDALONE COUNTER, ALSO CARRIED AT THE 77 LEVEL.
011000 77  WK-C-VAL-IX              PIC 9(02) COMP VALUE ZERO.
011100
011200 01  WK-C-VAL-WORK-AREA.
011300*    MATCH SWITCH SET BY THE B310 LOOP AND TESTED BY B390 TO
011400*    DECIDE WHETHER THE CURRENCY VIOLATION GETS RAISED.
011500     05  WK-C-VAL-MATCH-FLAG      PIC X(01) VALUE "N".
011600         88  WK-C-VAL-CUY-MATCHED    VALUE "Y".
011700         88  WK-C-VAL-CUY-NOT-MATCHED VALUE "N".
011800*    SLICED-OUT CCYY/MM/DD VIEW OF THE VALUE-DATE STRING, FILLED
011900*    IN BY B500 ONCE THE NUMERIC-EDIT TEST HAS PASSED.
012000     05  WK-C-VAL-DATE-WORK.
012100         10  WK-C-VAL-DATE-CCYY   PIC 9(04).
012200         10  WK-C-VAL-DATE-MM     PIC 9(02).
012300         10  WK-C-VAL-DATE-DD     PIC 9(02).
012400*    LOWER BOUND FOR SETTLEMENT-VERSION - EPOCH MILLIS AT
012500*    2000-01-01 00:00:00 UTC - SPLIT INTO SIGN/DIGITS SO THE
012600*    COMPARE WORKS THE SAME AS THE NUMBER HELD ON THE RECORD.
012700     05  WK-C-VAL-VER-FLOOR       PIC 9(18) VALUE
012800             946684800000.
012900     05  WK-C-VAL-VER-FLOOR-R REDEFINES WK-C-VAL-VER-FLOOR.
013000         10  WK-C-VAL-VER-FLOOR-HI PIC 9(09).
013100         10  WK-C-VAL-VER-FLOOR-LO PIC 9(09).
013200*    SIGN/INTEGER-SPLIT VIEW OF THE INCOMING SETTLEMENT-VERSION,
013300*    USED BY B600 ALONGSIDE THE FLOOR VIEW ABOVE FOR THE COMPARE.
013400     05  WK-C-VAL-IN-VER-WORK     PIC 9(18).
013500     05  WK-C-VAL-IN-VER-WORK-R REDEFINES
013600                          WK-C-VAL-IN-VER-WORK.
013700         10  WK-C-VAL-IN-VER-HI   PIC 9(09).
013800         10  WK-C-VAL-IN-VER-LO   PIC 9(09).
013900*    UPPER CEILING FOR AMOUNT - 999,999,999,999.99 - HELD AS A
014000*    WORKING-STORAGE CONSTANT SO B400 DOES NOT HARD-CODE A
014100*    LITERAL IN THE COMPARE.
014200     05  WK-C-VAL-AMT-CEILING     PIC S9(13)V99 COMP-3 VALUE
014300             999999999999.99.
014400
014500 01  WK-C-VAL-DATE-STR-WORK.
014600     05  WK-C-VAL-DATE-STR        PIC X(08).
014700*    NUMERIC VIEW OF THE VALUE-DATE STRING, USED BY B500 TO
014800*    CONFIRM THE FIELD IS NUMERIC BEFORE SLICING OUT CCYY/MM/DD.
014900     05  WK-C-VAL-DATE-STR-R REDEFINES WK-C-VAL-DATE-STR
015000                          PIC 9(08).
015100
015200 EJECT
015300 LINKAGE SECTION.
015400*****************
015500*    ONE RECORD SERVES BOTH DIRECTIONS - TRFSMAIN FILLS IN
015600*    WK-C-VAL-INPUT BEFORE THE CALL AND READS THE VERDICT BACK
015700*    OUT OF WK-C-VAL-OUTPUT.
015800 01  WK-C-VAL-RECORD.
015900     05  WK-C-VAL-INPUT.
016000*        UNIQUE SETTLEMENT IDENTIFIER FROM THE SOURCE FEED.
016100         10  WK-C-VAL-IN-SETTLE-ID     PIC X(100).
016200*        EPOCH-MILLIS VERSION STAMP - SEE B600 BELOW FOR THE
016300*        YEAR-2000 FLOOR CHECK AGAINST THIS FIELD.
016400         10  WK-C-VAL-IN-SETTLE-VER    PIC 9(18).
016500*        FOUR-FIELD GROUP KEY, PART 1 OF 4 - SEE B100 ABOVE.
016600         10  WK-C-VAL-IN-PTS           PIC X(20).
016700*        FOUR-FIELD GROUP KEY, PART 2 OF 4.
016800         10  WK-C-VAL-IN-PROC-ENTITY   PIC X(20).
016900*        FOUR-FIELD GROUP KEY, PART 3 OF 4.
017000         10  WK-C-VAL-IN-CPTY-ID       PIC X(20).
017100*        FOUR-FIELD GROUP KEY, PART 4 OF 4 - CCYYMMDD STRING,
017200*        NOT A NUMERIC DATE FIELD, SEE B500 BELOW.
017300         10  WK-C-VAL-IN-VALUE-DTE     PIC X(08).
017400*        ISO-STYLE THREE-LETTER CURRENCY CODE - SEE B300 BELOW.
017500         10  WK-C-VAL-IN-CUYCD         PIC X(03).
017600*        SETTLEMENT AMOUNT IN ITS NATIVE CURRENCY - SEE B400
017700*        BELOW FOR THE RANGE CHECK.
017800         10  WK-C-VAL-IN-AMOUNT        PIC S9(13)V99 COMP-3.
017900*        ONE OF PENDING/INVALID/VERIFIED/CANCELLED - SEE B700.
018000         10  WK-C-VAL-IN-BUS-STATUS    PIC X(10).
018100*        PAY OR RECEIVE - SEE B700 BELOW.
018200         10  WK-C-VAL-IN-DIRECTION     PIC X(07).
018300*        GROSS OR NET - SEE B700 BELOW.
018400         10  WK-C-VAL-IN-GROSS-NET     PIC X(05).
018500     05  WK-C-VAL-OUTPUT.
018600         10  WK-C-VAL-VALID-FLAG       PIC X(01).
018700             88  WK-C-VAL-IS-VALID         VALUE "Y".
018800             88  WK-C-VAL-IS-INVALID       VALUE "N".
018900         10  WK-C-VAL-VIOLATION-COUNT  PIC 9(02) COMP.
019000         10  WK-C-VAL-VIOLATION-TEXT OCCURS 16 TIMES
019100                                        PIC X(60).
019200
019300 EJECT
019400*************************************
019500 PROCEDURE DIVISION USING WK-C-VAL-RECORD.
019600*************************************
019700 MAIN-MODULE.
019800*    THE CURRENCY TABLE ONLY NEEDS LOADING ONCE PER JOB - EVERY
019900*    CALL AFTER THE FIRST SKIPS STRAIGHT PAST A000 BELOW.
020000     IF      WK-C-VAL-CUY-TABLE-LOADED
020100             GO TO MAIN-MODULE-CONTINUE.
020200
020300     PERFORM A000-LOAD-CURRENCY-TABLE
020400        THRU A099-LOAD-CURRENCY-TABLE-EX.
020500
020600 MAIN-MODULE-CONTINUE.
020700*    START EACH CALL WITH A CLEAN VIOLATION COUNT - THIS RECORD
020800*    IS REBUILT FRESH BY THE CALLER ON EVERY CALL, BUT THE COUNT
020900*    IS CLEARED HERE TOO AS A BELT-AND-BRACES MEASURE.
021000     MOVE    ZERO                 TO WK-C-VAL-VIOLATION-COUNT.
021100
021200*    RUN EVERY RULE IN TURN - NONE OF THESE SEVEN PARAGRAPHS
021300*    STOPS PROCESSING ON A FAILURE, SO THE CALLER GETS THE FULL
021400*    LIST OF REASONS A SETTLEMENT WAS REJECTED, NOT JUST THE
021500*    FIRST ONE.
021600     PERFORM B100-CHECK-REQUIRED-FIELDS
021700        THRU B199-CHECK-REQUIRED-FIELDS-EX.
021800     PERFORM B200-CHECK-SETTLE-ID-LENGTH
021900        THRU B299-CHECK-SETTLE-ID-LENGTH-EX.
022000     PERFORM B300-CHECK-CURRENCY
022100        THRU B399-CHECK-CURRENCY-EX.
022200     PERFORM B400-CHECK-AMOUNT
022300        THRU B499-CHECK-AMOUNT-EX.
022400     PERFORM B500-CHECK-VALUE-DATE
022500        THRU B599-CHECK-VALUE-DATE-EX.
022600     PERFORM B600-CHECK-VERSION-FLOOR
022700        THRU B699-CHECK-VERSION-FLOOR-EX.
022800     PERFORM B700-CHECK-ENUMS
022900        THRU B799-CHECK-ENUMS-EX.
023000
023100*    VALID MEANS ZERO VIOLATIONS WERE RAISED ACROSS ALL SEVEN
023200*    CHECKS ABOVE - THERE IS NO PARTIAL-PASS STATUS.
023300     IF      WK-C-VAL-VIOLATION-COUNT = ZERO
023400             SET WK-C-VAL-IS-VALID    TO TRUE
023500     ELSE
023600             SET WK-C-VAL-IS-INVALID  TO TRUE.
023700
023800     GOBACK.
023900
024000 EJECT
024100*----------------------------------------------------------------*
024200* LOAD THE APPROVED CURRENCY LIST, ONE TIME PER RUN.  HELD AS
024300* INDIVIDUAL MOVES RATHER THAN A VALUE-LIST BECAUSE THE SHOP'S
024400* COMPILER DOES NOT SUPPORT MULTI-VALUE OCCURS INITIALIZATION.
024500*----------------------------------------------------------------*
024600 A000-LOAD-CURRENCY-TABLE.
024700*    TWENTY ENTRIES, ONE MOVE EACH - SEE EXM021 ABOVE FOR WHY
024800*    NZD AND KRW CAME OUT AND CZK/HUF WENT IN.
024900*    MAJOR G10 CURRENCIES, SLOTS 1-7.
025000     MOVE    "USD"  TO WK-C-VAL-CUY-ENTRY(1).
025100     MOVE    "EUR"  TO WK-C-VAL-CUY-ENTRY(2).
025200     MOVE    "GBP"  TO WK-C-VAL-CUY-ENTRY(3).
025300     MOVE    "JPY"  TO WK-C-VAL-CUY-ENTRY(4).
025400     MOVE    "CHF"  TO WK-C-VAL-CUY-ENTRY(5).
025500     MOVE    "CAD"  TO WK-C-VAL-CUY-ENTRY(6).
025600     MOVE    "AUD"  TO WK-C-VAL-CUY-ENTRY(7).
025700*    ASIA-PACIFIC CURRENCIES, SLOTS 8-10.
025800     MOVE    "CNY"  TO WK-C-VAL-CUY-ENTRY(8).
025900     MOVE    "HKD"  TO WK-C-VAL-CUY-ENTRY(9).
026000     MOVE    "SGD"  TO WK-C-VAL-CUY-ENTRY(10).
026100*    NORDIC CURRENCIES, SLOTS 11-13.
026200     MOVE    "SEK"  TO WK-C-VAL-CUY-ENTRY(11).
026300     MOVE    "NOK"  TO WK-C-VAL-CUY-ENTRY(12).
026400     MOVE    "DKK"  TO WK-C-VAL-CUY-ENTRY(13).
026500*    EASTERN-EUROPEAN CURRENCIES, SLOTS 14-16 - CZK/HUF ADDED
026600*    UNDER EXM021 ABOVE.
026700     MOVE    "PLN"  TO WK-C-VAL-CUY-ENTRY(14).
026800     MOVE    "CZK"  TO WK-C-VAL-CUY-ENTRY(15).
026900     MOVE    "HUF"  TO WK-C-VAL-CUY-ENTRY(16).
027000*    REMAINING EMERGING-MARKET CURRENCIES, SLOTS 17-20.
027100     MOVE    "MXN"  TO WK-C-VAL-CUY-ENTRY(17).
027200     MOVE    "BRL"  TO WK-C-VAL-CUY-ENTRY(18).
027300     MOVE    "ZAR"  TO WK-C-VAL-CUY-ENTRY(19).
027400     MOVE    "INR"  TO WK-C-VAL-CUY-ENTRY(20).
027500     SET     WK-C-VAL-CUY-TABLE-LOADED  TO TRUE.
027600
027700*----------------------------------------------------------------*
027800 A099-LOAD-CURRENCY-TABLE-EX.
027900*----------------------------------------------------------------*
028000     EXIT.
028100
028200 EJECT
028300*----------------------------------------------------------------*
028400* EVERY FIELD BELOW MUST BE PRESENT - A BLANK ALPHA FIELD OR A
028500* NON-NUMERIC NUMERIC FIELD IS TREATED AS "MISSING REQUIRED
028600* FIELD".  NOTE THAT A ZERO AMOUNT IS NOT TREATED AS MISSING -
028700* B400 BELOW IS WHERE AMOUNT'S VALUE RANGE IS POLICED.
028800*----------------------------------------------------------------*
028900 B100-CHECK-REQUIRED-FIELDS.
029000*    ELEVEN TESTS, ONE PER REQUIRED FIELD - SEE EXM021 ABOVE FOR
029100*    WHY THIS GREW FROM FIVE FIELDS TO ELEVEN.  EACH TEST STANDS
029200*    ALONE, SO A SETTLEMENT MISSING THREE FIELDS RAISES THREE
029300*    SEPARATE VIOLATIONS, NOT JUST THE FIRST ONE FOUND.
029400     IF      WK-C-VAL-IN-SETTLE-ID = SPACES
029500             PERFORM C900-ADD-VIOLATION
029600             MOVE "SETTLEMENT-ID IS REQUIRED" TO
029700                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
029800*    A SETTLEMENT-VERSION THAT IS NOT NUMERIC AT ALL IS TREATED
029900*    AS MISSING - B600 BELOW HANDLES THE SEPARATE CASE OF A
030000*    VERSION THAT IS NUMERIC BUT TOO OLD.
030100     IF      WK-C-VAL-IN-SETTLE-VER NOT NUMERIC
030200             PERFORM C900-ADD-VIOLATION
030300             MOVE "SETTLEMENT-VERSION IS REQUIRED" TO
030400                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
030500*    PTS (PAYMENT TRACKING SYSTEM ID) IDENTIFIES THE BOOK OF
030600*    RECORD THE SETTLEMENT BELONGS TO - BLANK MEANS THE FEED
030700*    NEVER TOLD US WHICH BOOK IT CAME FROM.
030800     IF      WK-C-VAL-IN-PTS = SPACES
030900             PERFORM C900-ADD-VIOLATION
031000             MOVE "PTS IS REQUIRED" TO
031100                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
031200*    PROCESSING-ENTITY IS THE LEGAL ENTITY BOOKING THE TRADE -
031300*    PART OF THE FOUR-FIELD GROUP KEY USED BY TRFSTOT AND
031400*    TRFSVER, SO IT CANNOT BE LEFT BLANK.
031500     IF      WK-C-VAL-IN-PROC-ENTITY = SPACES
031600             PERFORM C900-ADD-VIOLATION
031700             MOVE "PROCESSING-ENTITY IS REQUIRED" TO
031800                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
031900*    COUNTERPARTY-ID IS THE OTHER PARTY TO THE SETTLEMENT - ALSO
032000*    PART OF THE GROUP KEY.
032100     IF      WK-C-VAL-IN-CPTY-ID = SPACES
032200             PERFORM C900-ADD-VIOLATION
032300             MOVE "COUNTERPARTY-ID IS REQUIRED" TO
032400                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
032500*    VALUE-DATE MUST AT LEAST BE PRESENT HERE - B500 BELOW IS
032600*    WHERE ITS FORMAT AND RANGE ARE ACTUALLY POLICED.
032700     IF      WK-C-VAL-IN-VALUE-DTE = SPACES
032800             PERFORM C900-ADD-VIOLATION
032900             MOVE "VALUE-DATE IS REQUIRED" TO
033000                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
033100*    CURRENCY MUST AT LEAST BE PRESENT HERE - B300 BELOW IS
033200*    WHERE MEMBERSHIP ON THE APPROVED LIST IS ACTUALLY CHECKED.
033300     IF      WK-C-VAL-IN-CUYCD = SPACES
033400             PERFORM C900-ADD-VIOLATION
033500             MOVE "CURRENCY IS REQUIRED" TO
033600                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
033700*    NOT-NUMERIC HERE CATCHES A BLANK OR GARBLED AMOUNT FIELD -
033800*    A GENUINE ZERO VALUE IS NUMERIC AND PASSES THIS TEST FINE.
033900     IF      WK-C-VAL-IN-AMOUNT NOT NUMERIC
034000             PERFORM C900-ADD-VIOLATION
034100             MOVE "AMOUNT IS REQUIRED" TO
034200                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
034300*    BUSINESS-STATUS MUST AT LEAST BE PRESENT HERE - B700 BELOW
034400*    IS WHERE ITS ENUMERATION VALUE IS ACTUALLY CHECKED.
034500     IF      WK-C-VAL-IN-BUS-STATUS = SPACES
034600             PERFORM C900-ADD-VIOLATION
034700             MOVE "BUSINESS-STATUS IS REQUIRED" TO
034800                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
034900*    DIRECTION MUST AT LEAST BE PRESENT HERE - B700 BELOW IS
035000*    WHERE ITS ENUMERATION VALUE IS ACTUALLY CHECKED.
035100     IF      WK-C-VAL-IN-DIRECTION = SPACES
035200             PERFORM C900-ADD-VIOLATION
035300             MOVE "DIRECTION IS REQUIRED" TO
035400                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
035500*    GROSS-NET MUST AT LEAST BE PRESENT HERE - B700 BELOW IS
035600*    WHERE ITS ENUMERATION VALUE IS ACTUALLY CHECKED.
035700     IF      WK-C-VAL-IN-GROSS-NET = SPACES
035800             PERFORM C900-ADD-VIOLATION
035900             MOVE "GROSS-NET IS REQUIRED" TO
036000                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
036100
036200*----------------------------------------------------------------*
036300 B199-CHECK-REQUIRED-FIELDS-EX.
036400*----------------------------------------------------------------*
036500     EXIT.
036600
036700 EJECT
036800*----------------------------------------------------------------*
036900* SETTLEMENT-ID MUST NOT EXCEED 100 CHARACTERS - THE FIELD IS
037000* ALREADY PIC X(100) SO A TRAILING NON-BLANK IN POSITION 100
037100* MEANS THE INCOMING ID WAS TRUNCATED ON THE WAY IN.
037200*----------------------------------------------------------------*
037300 B200-CHECK-SETTLE-ID-LENGTH.
037400*    A NON-BLANK BYTE IN THE VERY LAST POSITION MEANS THE FIELD
037500*    IS PACKED FULL END TO END - THAT IS THE ONLY SIGNAL WE HAVE
037600*    THAT THE SOURCE VALUE MAY HAVE RUN LONGER THAN 100 BYTES.
037700     IF      WK-C-VAL-IN-SETTLE-ID(100:1) NOT = SPACE
037800             PERFORM C900-ADD-VIOLATION
037900             MOVE "SETTLEMENT-ID EXCEEDS 100 CHARACTERS" TO
038000                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
038100
038200*----------------------------------------------------------------*
038300 B299-CHECK-SETTLE-ID-LENGTH-EX.
038400*----------------------------------------------------------------*
038500     EXIT.
038600
038700 EJECT
038800*----------------------------------------------------------------*
038900* CURRENCY MUST BE ON THE WHITELIST HELD IN WK-C-VAL-CUY-TABLE.
039000*----------------------------------------------------------------*
039100 B300-CHECK-CURRENCY.
039200*    A BLANK CURRENCY IS ALREADY CAUGHT AS A MISSING-FIELD
039300*    VIOLATION BY B100 ABOVE - DO NOT RAISE A SECOND, REDUNDANT
039400*    VIOLATION FOR THE SAME BLANK FIELD HERE.
039500     IF      WK-C-VAL-IN-CUYCD = SPACES
039600             GO TO B399-CHECK-CURRENCY-EX.
039700
039800*    ASSUME NO MATCH UNTIL THE LOOP BELOW PROVES OTHERWISE.
039900     SET     WK-C-VAL-CUY-NOT-MATCHED  TO TRUE.
040000     MOVE    1                     TO WK-C-VAL-IX.
040100
040200 B310-CHECK-CURRENCY-LOOP.
040300*    TWENTY ENTRIES IS SHORT ENOUGH THAT A PLAIN LINEAR SCAN IS
040400*    CHEAPER TO WRITE AND READ THAN A BINARY SEARCH WOULD BE.
040500     IF      WK-C-VAL-IX > WK-C-VAL-CUY-COUNT
040600             GO TO B390-CHECK-CURRENCY-LOOP-EX.
040700
040800     IF      WK-C-VAL-IN-CUYCD = WK-C-VAL-CUY-ENTRY(WK-C-VAL-IX)
040900             SET WK-C-VAL-CUY-MATCHED  TO TRUE
041000             GO TO B390-CHECK-CURRENCY-LOOP-EX.
041100
041200     ADD     1                     TO WK-C-VAL-IX.
041300     GO TO   B310-CHECK-CURRENCY-LOOP.
041400
041500 B390-CHECK-CURRENCY-LOOP-EX.
041600*    ONLY RAISE THE VIOLATION IF THE WHOLE TABLE WAS SCANNED
041700*    WITHOUT A MATCH - A MATCH FOUND PARTWAY THROUGH ALREADY SET
041800*    WK-C-VAL-CUY-MATCHED AND SKIPPED STRAIGHT TO THIS LABEL.
041900     IF      WK-C-VAL-CUY-NOT-MATCHED
042000             PERFORM C900-ADD-VIOLATION
042100             MOVE "CURRENCY IS NOT ON THE APPROVED LIST" TO
042200                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
042300
042400*----------------------------------------------------------------*
042500 B399-CHECK-CURRENCY-EX.
042600*----------------------------------------------------------------*
042700     EXIT.
042800
042900 EJECT
043000*----------------------------------------------------------------*
043100* AMOUNT MUST NOT BE NEGATIVE (ZERO IS ALLOWED) AND MUST NOT
043200* EXCEED THE CEILING HELD IN WK-C-VAL-AMT-CEILING
043300* (999,999,999,999.99).
043400*----------------------------------------------------------------*
043500 B400-CHECK-AMOUNT.
043600*    ZERO IS A LEGITIMATE SETTLEMENT AMOUNT (E.G. A FEE WAIVER)
043700*    AND MUST NOT BE REJECTED - ONLY A NEGATIVE VALUE FAILS HERE.
043800     IF      WK-C-VAL-IN-AMOUNT < ZERO
043900             PERFORM C900-ADD-VIOLATION
044000             MOVE "AMOUNT MUST NOT BE NEGATIVE" TO
044100                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
044200
044300*    THE UPPER CEILING TEST - SEE EXM021 ABOVE, THIS TEST WAS
044400*    DOCUMENTED IN THE HEADER FOR A LONG TIME BEFORE IT WAS
044500*    ACTUALLY WIRED UP.
044600     IF      WK-C-VAL-IN-AMOUNT > WK-C-VAL-AMT-CEILING
044700             PERFORM C900-ADD-VIOLATION
044800             MOVE "AMOUNT EXCEEDS THE 999999999999.99 CEILING" TO
044900                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
045000
045100*----------------------------------------------------------------*
045200 B499-CHECK-AMOUNT-EX.
045300*----------------------------------------------------------------*
045400     EXIT.
045500
045600 EJECT
045700*----------------------------------------------------------------*
045800* VALUE-DATE COMES IN AS AN 8-CHARACTER CCYYMMDD STRING - CHECK
045900* IT IS ALL NUMERIC AND THAT MONTH/DAY FALL IN A SANE RANGE.
046000* THIS IS A FORMAT CHECK ONLY - IT DOES NOT VALIDATE CALENDAR
046100* DAYS PER MONTH (NO FEBRUARY 30 CHECK).
046200*----------------------------------------------------------------*
046300 B500-CHECK-VALUE-DATE.
046400*    NON-NUMERIC MEANS THE FIELD IS NOT EVEN SHAPED LIKE A DATE -
046500*    RAISE THE VIOLATION AND SKIP THE MONTH/DAY RANGE CHECK
046600*    BELOW, WHICH WOULD OTHERWISE BE COMPARING GARBAGE.
046700     IF      WK-C-VAL-IN-VALUE-DTE NOT NUMERIC
046800             PERFORM C900-ADD-VIOLATION
046900             MOVE "VALUE-DATE IS NOT A VALID CCYYMMDD DATE" TO
047000                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT)
047100             GO TO B599-CHECK-VALUE-DATE-EX.
047200
047300*    SLICE THE EIGHT-DIGIT STRING INTO ITS CCYY/MM/DD PIECES FOR
047400*    THE RANGE TEST BELOW.
047500     MOVE    WK-C-VAL-IN-VALUE-DTE(1:4)  TO WK-C-VAL-DATE-CCYY.
047600     MOVE    WK-C-VAL-IN-VALUE-DTE(5:2)  TO WK-C-VAL-DATE-MM.
047700     MOVE    WK-C-VAL-IN-VALUE-DTE(7:2)  TO WK-C-VAL-DATE-DD.
047800
047900*    MONTH MUST BE 01-12 AND DAY MUST BE 01-31 - SEE THE BANNER
048000*    ABOVE FOR WHY THIS DOES NOT ALSO CHECK DAYS-PER-MONTH.
048100     IF      WK-C-VAL-DATE-MM < 1 OR WK-C-VAL-DATE-MM > 12
048200         OR  WK-C-VAL-DATE-DD < 1 OR WK-C-VAL-DATE-DD > 31
048300             PERFORM C900-ADD-VIOLATION
048400             MOVE "VALUE-DATE IS NOT A VALID CCYYMMDD DATE" TO
048500                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
048600
048700*----------------------------------------------------------------*
048800 B599-CHECK-VALUE-DATE-EX.
048900*----------------------------------------------------------------*
049000     EXIT.
049100
049200 EJECT
049300*----------------------------------------------------------------*
049400* SETTLEMENT-VERSION IS AN EPOCH-MILLIS TIMESTAMP AND MUST NOT
049500* FALL BEFORE 2000-01-01 00:00:00 UTC (946684800000).  COMPARE
049600* THE HIGH-ORDER NINE DIGITS FIRST, THEN THE LOW-ORDER NINE, SO
049700* THE TEST WORKS ON A MACHINE WHOSE COMPARE IS LIMITED TO NINE
049800* DIGITS AT A TIME.
049900*----------------------------------------------------------------*
050000 B600-CHECK-VERSION-FLOOR.
050100*    A STRAIGHT PIC 9(18) COMPARE IS WHAT ACTUALLY RUNS HERE -
050200*    THE SIGN/DIGIT-SPLIT REDEFINES ABOVE EXIST FOR THE RARE
050300*    DIAGNOSTIC DUMP, NOT FOR THIS EVERYDAY COMPARE.
050400     IF      WK-C-VAL-IN-SETTLE-VER >= WK-C-VAL-VER-FLOOR
050500             GO TO B699-CHECK-VERSION-FLOOR-EX.
050600
050700     PERFORM C900-ADD-VIOLATION.
050800     MOVE    "SETTLEMENT-VERSION IS BEFORE THE YEAR 2000 FLOOR"
050900                          TO
051000                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
051100
051200*----------------------------------------------------------------*
051300 B699-CHECK-VERSION-FLOOR-EX.
051400*----------------------------------------------------------------*
051500     EXIT.
051600
051700 EJECT
051800*----------------------------------------------------------------*
051900* BUSINESS-STATUS, DIRECTION AND GROSS-NET MUST EACH BE ONE OF
052000* THEIR ALLOWED ENUMERATION VALUES.
052100*----------------------------------------------------------------*
052200 B700-CHECK-ENUMS.
052300*    BUSINESS-STATUS HAS FOUR ALLOWED VALUES - ANYTHING ELSE IS
052400*    A VIOLATION, INCLUDING A VALUE THAT IS SIMPLY MIS-SPELLED.
052500     IF      WK-C-VAL-IN-BUS-STATUS NOT = "PENDING   "
052600         AND WK-C-VAL-IN-BUS-STATUS NOT = "INVALID   "
052700         AND WK-C-VAL-IN-BUS-STATUS NOT = "VERIFIED  "
052800         AND WK-C-VAL-IN-BUS-STATUS NOT = "CANCELLED "
052900             PERFORM C900-ADD-VIOLATION
053000             MOVE "BUSINESS-STATUS IS NOT A VALID ENUM VALUE" TO
053100                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
053200
053300*    DIRECTION IS EITHER PAY OR RECEIVE - NOTHING ELSE.
053400     IF      WK-C-VAL-IN-DIRECTION NOT = "PAY    "
053500         AND WK-C-VAL-IN-DIRECTION NOT = "RECEIVE"
053600             PERFORM C900-ADD-VIOLATION
053700             MOVE "DIRECTION IS NOT A VALID ENUM VALUE" TO
053800                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
053900
054000*    GROSS-NET IS EITHER GROSS OR NET - NOTHING ELSE.
054100     IF      WK-C-VAL-IN-GROSS-NET NOT = "GROSS"
054200         AND WK-C-VAL-IN-GROSS-NET NOT = "NET  "
054300             PERFORM C900-ADD-VIOLATION
054400             MOVE "GROSS-NET IS NOT A VALID ENUM VALUE" TO
054500                 WK-C-VAL-VIOLATION-TEXT(WK-C-VAL-VIOLATION-COUNT).
054600
054700*----------------------------------------------------------------*
054800 B799-CHECK-ENUMS-EX.
054900*----------------------------------------------------------------*
055000     EXIT.
055100
055200 EJECT
055300*----------------------------------------------------------------*
055400* BUMP THE VIOLATION COUNT, GUARDING THE TOP OF THE TABLE - THE
055500* TABLE HOLDS 16 ENTRIES, COMFORTABLY ABOVE THE RULE COUNT ABOVE,
055600* BUT THE GUARD COSTS NOTHING.
055700*----------------------------------------------------------------*
055800 C900-ADD-VIOLATION.
055900*    IF SOMEHOW ALL 16 SLOTS ARE EVER FILLED, THE 17TH VIOLATION
056000*    IS SIMPLY NOT RECORDED RATHER THAN OVERRUNNING THE TABLE -
056100*    THE RECORD STILL COMES BACK FLAGGED INVALID EITHER WAY.
056200     IF      WK-C-VAL-VIOLATION-COUNT < 16
056300             ADD 1 TO WK-C-VAL-VIOLATION-COUNT.
056400
056500******************************************************************
056600*************** END OF PROGRAM SOURCE - TRFSVAL ****************
056700******************************************************************
