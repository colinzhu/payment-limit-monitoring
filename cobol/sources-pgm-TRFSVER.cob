000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFSVER.
000500 AUTHOR.         TARA PARKER.
000600 INSTALLATION.   PAYMENT LIMIT MONITORING - CASH MGMT UTILITIES.
000700 DATE-WRITTEN.   19 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE MAINTAINS SETTLEMENT VERSION
001200*               HISTORY IN THE IN-MEMORY SETTLEMENT-MASTER TABLE.
001300*               CALLED BY TRFSMAIN AFTER A NEW SETTLEMENT ROW HAS
001400*               PASSED VALIDATION AND BEEN APPENDED TO THE TABLE.
001500*               IT DOES THREE THINGS, IN THIS ORDER -
001600*
001700*               (1) MARKS DOWN EVERY OLDER ROW SHARING THE SAME
001800*                   SETTLEMENT-ID/PTS/PROCESSING-ENTITY AS
001900*                   SUPERSEDED (IS-OLD = 1) WHEN THE NEW ROW'S
002000*                   VERSION NUMBER IS THE HIGHEST SEEN SO FAR.
002100*               (2) WORKS OUT WHETHER THE COUNTERPARTY ON THE
002200*                   NEW ROW DIFFERS FROM THE COUNTERPARTY ON THE
002300*                   IMMEDIATELY PRECEDING ROW FOR THAT SETTLE-
002400*                   MENT (THE ROW WITH THE NEXT LOWER REF-ID),
002500*                   IGNORING ANY PRECEDING ROW WITH A BLANK
002600*                   COUNTERPARTY.
002700*               (3) RETURNS THE OLD COUNTERPARTY (IF ANY) AND A
002800*                   CHANGED FLAG TO THE CALLER SO TRFSMAIN CAN
002900*                   DECIDE WHETHER ONE GROUP OR TWO GROUPS NEED
003000*                   THEIR RUNNING TOTAL RECALCULATED.
003100*
003200*================================================================
003300* HISTORY OF MODIFICATION:
003400*================================================================
003500* EXM006 TPARKR 21/03/2024 - E-REQUEST 58810
003600*                          - INITIAL VERSION.  REPLACES THE OLD
003700*                            STP PARAMETER AREA'S OWN VERSION-
003800*                            CHANGE-DETECTION LOGIC.
003900*----------------------------------------------------------------*
004000* EXM012 TMPKRV 09/09/2024 - E-REQUEST 59301
004100*                          - B200 WAS COMPARING ON SETTLE-ID
004200*                            ALONE AND PICKING UP ROWS FOR THE
004300*                            WRONG PROCESSING ENTITY ON THE DR
004400*                            RUN.  ADDED PTS/PROC-ENTITY TO THE
004500*                            MATCH TEST.
004600*----------------------------------------------------------------*
004700* EXM028 PMCNTY 07/02/2025 - E-REQUEST 60104 - AUDIT FINDING.
004800*                          - WK-C-VER-NEW-INX AND WK-C-VER-SCAN-
004900*                            INX WERE BURIED UNDER THE 01 WK-C-
005000*                            VER-WORK-AREA GROUP WITH NO RECORD
005100*                            OF THEIR OWN TO BELONG TO.  PULLED
005200*                            BOTH OUT AS STANDALONE 77-LEVEL
005300*                            ITEMS, PER THE SHOP'S STANDING RULE
005400*                            THAT A LONE SCALAR COUNTER DOES NOT
005500*                            BELONG UNDER SOMEBODY ELSE'S GROUP.
005600*                          - ADDED STEP-BY-STEP COMMENTARY THROUGH
005700*                            A000/B000/C000 SO THE THREE-PASS
005800*                            SCAN LOGIC IS DOCUMENTED AT EACH
005900*                            TEST, NOT JUST IN THE PARAGRAPH
006000*                            BANNERS.
006100*                          - ADDED A DIAGNOSTIC HI/LO SPLIT OVER
006200*                            THE HIGHEST-VERSION WORK FIELD AND A
006300*                            FIRST-BYTE/REST SPLIT OVER THE PRIOR
006400*                            COUNTERPARTY ID, FOR HAND DUMPS ONLY.
006500*----------------------------------------------------------------*
006600 EJECT
006700**********************
006800 ENVIRONMENT DIVISION.
006900**********************
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-AS400.
007200 OBJECT-COMPUTER.  IBM-AS400.
007300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007400                   UPSI-0 IS UPSI-SWITCH-0
007500                      ON STATUS IS U0-ON
007600                      OFF STATUS IS U0-OFF.
007700 INPUT-OUTPUT SECTION.
007800EJECT
007900***************
008000 DATA DIVISION.
008100***************
008200 WORKING-STORAGE SECTION.
008300*************************
008400 01  FILLER              PIC X(24)  VALUE
008500     "** PROGRAM TRFSVER   **".
008600
008700 COPY TFSMTAB.
008800
008900* ------------------ PROGRAM WORKING STORAGE -------------------*
009000*    SLOT NUMBER OF THE NEWLY-APPENDED ROW, ONCE A000 HAS FOUND
009100*    IT - SET ONCE PER CALL AND READ BY EVERY PARAGRAPH FROM
009200*    THERE ON.  NOT PART OF ANY RECORD, SO CARRIED AT THE 77
009300*    LEVEL PER EXM028 ABOVE.
009400 77  WK-C-VER-NEW-INX        PIC 9(06) COMP.
009500*    SCAN INDEX SHARED BY ALL THREE PASSES OVER THE SETTLEMENT
009600*    TABLE (A000, B000, C000) - THE PASSES NEVER OVERLAP IN ONE
009700*    CALL, SO ONE COUNTER SERVES ALL THREE LOOPS.  ALSO A
009800*    STANDALONE COUNTER, ALSO CARRIED AT THE 77 LEVEL.
009900 77  WK-C-VER-SCAN-INX       PIC 9(06) COMP.
010000
010100 01  WK-C-VER-WORK-AREA.
010200*    HIGHEST SETTLEMENT-VERSION SEEN FOR THIS SETTLEMENT IDENTITY
010300*    SO FAR - SET ONCE BY B000 FROM THE NEW ROW'S OWN VERSION,
010400*    THEN HELD STEADY WHILE B010 SWEEPS THE REST OF THE TABLE.
010500     05  WK-C-VER-HIGHEST-VER    PIC 9(18).
010600*    HI/LO DIAGNOSTIC SPLIT OF THE ABOVE - NOT READ BY ANY
010700*    PARAGRAPH BELOW, CARRIED FOR HAND DUMPS ONLY.
010800     05  WK-C-VER-HIGHEST-VER-R REDEFINES
010900                          WK-C-VER-HIGHEST-VER.
011000         10  WK-C-VER-HIGHEST-VER-HI  PIC 9(09).
011100         10  WK-C-VER-HIGHEST-VER-LO  PIC 9(09).
011200*    SLOT NUMBER OF THE BEST (HIGHEST REF-ID SO FAR) PRIOR ROW
011300*    FOUND BY THE C010 SCAN - ZERO UNTIL C010 FINDS SOMETHING.
011400     05  WK-C-VER-PRIOR-INX      PIC 9(06) COMP.
011500*    REF-ID OF THE BEST PRIOR ROW FOUND SO FAR - COMPARED AGAINST
011600*    ON EVERY PASS AROUND C010 TO KEEP ONLY THE CLOSEST ONE.
011700     05  WK-C-VER-PRIOR-REF-ID   PIC 9(18).
011800*    SIGN/INTEGER-SPLIT VIEW OF THE PRIOR REF-ID, USED ONLY WHEN
011900*    A DIAGNOSTIC DUMP OF THE SCAN IS REQUESTED.
012000     05  WK-C-VER-PRIOR-REF-ID-R REDEFINES
012100                          WK-C-VER-PRIOR-REF-ID.
012200         10  WK-C-VER-PRIOR-REF-ID-HI PIC 9(09).
012300         10  WK-C-VER-PRIOR-REF-ID-LO PIC 9(09).
012400*    SET BY C010 THE MOMENT A CANDIDATE PRIOR ROW IS ACCEPTED -
012500*    C090 BRANCHES ON THIS TO DECIDE WHETHER THERE IS ANY PRIOR
012600*    ROW AT ALL TO COMPARE THE COUNTERPARTY AGAINST.
012700     05  WK-C-VER-MATCH-FLAG     PIC X(01) VALUE "N".
012800         88  WK-C-VER-FOUND-PRIOR    VALUE "Y".
012900         88  WK-C-VER-NO-PRIOR        VALUE "N".
013000
013100 EJECT
013200 LINKAGE SECTION.
013300*****************
013400*    THE CALLER PASSES ONLY THE NEW ROW'S REF-ID IN - EVERYTHING
013500*    ELSE THIS ROUTINE NEEDS IT FINDS FOR ITSELF IN THE SHARED
013600*    SETTLEMENT-MASTER TABLE VIA WK-C-MASTER-TABLES.
013700 01  WK-C-VER-RECORD.
013800     05  WK-C-VER-INPUT.
013900         10  WK-C-VER-NEW-REF-ID     PIC 9(18).
014000     05  WK-C-VER-OUTPUT.
014100*        THE PRIOR ROW'S COUNTERPARTY, OR SPACES IF THERE WAS NO
014200*        PRIOR ROW (OR EVERY PRIOR ROW HAD A BLANK COUNTERPARTY).
014300         10  WK-C-VER-PRIOR-CPTY-ID  PIC X(20).
014400*        FIRST-BYTE / REST DIAGNOSTIC SPLIT OF THE PRIOR
014500*        COUNTERPARTY ID, FOR HAND DUMPS ONLY.
014600         10  WK-C-VER-PRIOR-CPTY-ID-R REDEFINES
014700                          WK-C-VER-PRIOR-CPTY-ID.
014800             15  WK-C-VER-PRIOR-CPTY-1ST  PIC X(01).
014900             15  WK-C-VER-PRIOR-CPTY-REST PIC X(19).
015000         10  WK-C-VER-CPTY-CHANGED   PIC X(01).
015100             88  WK-C-VER-HAS-CHANGED    VALUE "Y".
015200             88  WK-C-VER-NOT-CHANGED    VALUE "N".
015300         10  WK-C-VER-HAD-PRIOR      PIC X(01).
015400             88  WK-C-VER-PRIOR-EXISTED  VALUE "Y".
015500             88  WK-C-VER-NO-PRIOR-ROW   VALUE "N".
015600
015700 EJECT
015800*************************************
015900 PROCEDURE DIVISION USING WK-C-MASTER-TABLES
016000                           WK-C-VER-RECORD.
016100*************************************
016200 MAIN-MODULE.
016300*    FIRST FIND THE NEW ROW'S SLOT - EVERYTHING BELOW DEPENDS ON
016400*    THAT SLOT NUMBER, SO IF IT IS NOT FOUND THERE IS NOTHING
016500*    FURTHER TO DO.
016600     PERFORM A000-FIND-NEW-ROW
016700        THRU A099-FIND-NEW-ROW-EX.
016800
016900     IF      WK-C-VER-NEW-INX = ZERO
017000             GO TO MAIN-MODULE-EX.
017100
017200*    SUPERSEDE ANY OLDER VERSIONS OF THIS SETTLEMENT FIRST, THEN
017300*    WORK OUT WHETHER THE COUNTERPARTY CHANGED FROM THE ROW THAT
017400*    IMMEDIATELY PRECEDED THIS ONE.
017500     PERFORM B000-MARK-OLD-VERSIONS
017600        THRU B099-MARK-OLD-VERSIONS-EX.
017700
017800     PERFORM C000-DETECT-CPTY-CHANGE
017900        THRU C099-DETECT-CPTY-CHANGE-EX.
018000
018100 MAIN-MODULE-EX.
018200     GOBACK.
018300
018400 EJECT
018500*----------------------------------------------------------------*
018600* LOCATE THE TABLE SLOT HOLDING THE NEW ROW (THE ROW WHOSE
018700* REF-ID WAS HANDED DOWN BY TRFSMAIN).  THE NEW ROW IS ALWAYS
018800* THE LAST ROW APPENDED, BUT WE SCAN RATHER THAN ASSUME THE
018900* CALLER PASSED THE TABLE COUNT AS THE SLOT NUMBER - TRFSMAIN
019000* MAY ONE DAY CALL THIS ROUTINE FOR REPROCESSING A MID-TABLE ROW.
019100*----------------------------------------------------------------*
019200 A000-FIND-NEW-ROW.
019300*    ZERO MEANS NOT FOUND UNTIL THE LOOP BELOW PROVES OTHERWISE -
019400*    MAIN-MODULE CHECKS FOR THIS ZERO RIGHT AFTER THE PERFORM.
019500     MOVE    ZERO                TO WK-C-VER-NEW-INX.
019600     MOVE    1                    TO WK-C-VER-SCAN-INX.
019700
019800 A010-FIND-NEW-ROW-LOOP.
019900*    END OF TABLE WITHOUT A MATCH - LEAVE WK-C-VER-NEW-INX AT
020000*    ZERO AND RETURN.
020100     IF      WK-C-VER-SCAN-INX > WK-C-SETTLE-COUNT
020200             GO TO A099-FIND-NEW-ROW-EX.
020300
020400*    REF-ID IS UNIQUE PER ROW, SO A SINGLE-FIELD MATCH IS ENOUGH
020500*    HERE - UNLIKE B000/C000 BELOW, WHICH MATCH ON THE WIDER
020600*    SETTLEMENT IDENTITY.
020700     IF      WK-C-SET-REF-ID(WK-C-VER-SCAN-INX)
020800                         = WK-C-VER-NEW-REF-ID
020900             MOVE WK-C-VER-SCAN-INX  TO WK-C-VER-NEW-INX
021000             GO TO A099-FIND-NEW-ROW-EX.
021100
021200     ADD     1                    TO WK-C-VER-SCAN-INX.
021300     GO TO   A010-FIND-NEW-ROW-LOOP.
021400
021500*----------------------------------------------------------------*
021600 A099-FIND-NEW-ROW-EX.
021700*----------------------------------------------------------------*
021800     EXIT.
021900
022000 EJECT
022100*----------------------------------------------------------------*
022200* MARK EVERY OTHER ROW FOR THE SAME SETTLEMENT IDENTITY AS
022300* SUPERSEDED WHEN THE NEW ROW CARRIES THE HIGHEST VERSION SEEN.
022400* A ROW IS NEVER UN-MARKED HERE - ONCE IS-OLD IS 1 IT STAYS 1,
022500* WHICH MAKES THIS SAFE TO RE-DRIVE ON A RESTART.
022600*----------------------------------------------------------------*
022700 B000-MARK-OLD-VERSIONS.
022800*    THE NEW ROW'S OWN VERSION IS THE BENCHMARK EVERY OTHER ROW
022900*    FOR THIS SETTLEMENT IDENTITY IS COMPARED AGAINST BELOW.
023000     MOVE    WK-C-SET-SETTLE-VER(WK-C-VER-NEW-INX)
023100                                  TO WK-C-VER-HIGHEST-VER.
023200     MOVE    1                    TO WK-C-VER-SCAN-INX.
023300
023400 B010-MARK-OLD-VERSIONS-LOOP.
023500     IF      WK-C-VER-SCAN-INX > WK-C-SETTLE-COUNT
023600             GO TO B099-MARK-OLD-VERSIONS-EX.
023700
023800*    SKIP THE NEW ROW ITSELF - IT CANNOT SUPERSEDE ITSELF.
023900     IF      WK-C-VER-SCAN-INX = WK-C-VER-NEW-INX
024000             ADD 1 TO WK-C-VER-SCAN-INX
024100             GO TO B010-MARK-OLD-VERSIONS-LOOP.
024200
024300*    THE SETTLEMENT IDENTITY IS THE THREE-FIELD KEY SETTLE-ID /
024400*    PTS / PROCESSING-ENTITY - SEE EXM012 ABOVE FOR WHY PTS AND
024500*    PROC-ENTITY HAD TO BE ADDED TO WHAT WAS ORIGINALLY A SETTLE-
024600*    ID-ONLY COMPARE.
024700     IF      WK-C-SET-SETTLE-ID(WK-C-VER-SCAN-INX)
024800                 NOT = WK-C-SET-SETTLE-ID(WK-C-VER-NEW-INX)
024900         OR   WK-C-SET-PTS(WK-C-VER-SCAN-INX)
025000                 NOT = WK-C-SET-PTS(WK-C-VER-NEW-INX)
025100         OR   WK-C-SET-PROC-ENTITY(WK-C-VER-SCAN-INX)
025200                 NOT = WK-C-SET-PROC-ENTITY(WK-C-VER-NEW-INX)
025300             ADD 1 TO WK-C-VER-SCAN-INX
025400             GO TO B010-MARK-OLD-VERSIONS-LOOP.
025500
025600*    A ROW WITH A LOWER VERSION THAN THE NEW ROW, NOT ALREADY
025700*    MARKED OLD, GETS MARKED OLD NOW.  A ROW ALREADY MARKED OLD
025800*    IS LEFT ALONE RATHER THAN RE-MOVED - SEE THE BANNER ABOVE
025900*    FOR WHY THAT MATTERS ON A RESTART.
026000     IF      WK-C-SET-SETTLE-VER(WK-C-VER-SCAN-INX)
026100                 < WK-C-VER-HIGHEST-VER
026200         AND WK-C-SET-IS-OLD(WK-C-VER-SCAN-INX) NOT = 1
026300             MOVE 1 TO WK-C-SET-IS-OLD(WK-C-VER-SCAN-INX).
026400
026500     ADD     1                    TO WK-C-VER-SCAN-INX.
026600     GO TO   B010-MARK-OLD-VERSIONS-LOOP.
026700
026800*----------------------------------------------------------------*
026900 B099-MARK-OLD-VERSIONS-EX.
027000*----------------------------------------------------------------*
027100     EXIT.
027200
027300 EJECT
027400*----------------------------------------------------------------*
027500* FIND THE ROW WITH THE HIGHEST REF-ID LESS THAN THE NEW ROW'S
027600* REF-ID, FOR THE SAME SETTLEMENT IDENTITY, SKIPPING ANY ROW
027700* WHOSE COUNTERPARTY IS BLANK.  COMPARE ITS COUNTERPARTY TO THE
027800* NEW ROW'S COUNTERPARTY AND SET THE CHANGED FLAG ACCORDINGLY.
027900*----------------------------------------------------------------*
028000 C000-DETECT-CPTY-CHANGE.
028100*    ASSUME NO PRIOR ROW AND NO CHANGE UNTIL THE SCAN BELOW
028200*    PROVES OTHERWISE.
028300     MOVE    SPACES               TO WK-C-VER-PRIOR-CPTY-ID.
028400     SET     WK-C-VER-NOT-CHANGED  TO TRUE.
028500     SET     WK-C-VER-NO-PRIOR-ROW TO TRUE.
028600     SET     WK-C-VER-NO-PRIOR     TO TRUE.
028700     MOVE    ZERO                  TO WK-C-VER-PRIOR-REF-ID.
028800     MOVE    ZERO                  TO WK-C-VER-PRIOR-INX.
028900     MOVE    1                     TO WK-C-VER-SCAN-INX.
029000
029100 C010-DETECT-CPTY-CHANGE-LOOP.
029200     IF      WK-C-VER-SCAN-INX > WK-C-SETTLE-COUNT
029300             GO TO C090-DETECT-CPTY-CHANGE-LOOP-EX.
029400
029500*    SKIP THE NEW ROW ITSELF - IT CANNOT BE ITS OWN PRIOR ROW.
029600     IF      WK-C-VER-SCAN-INX = WK-C-VER-NEW-INX
029700             ADD 1 TO WK-C-VER-SCAN-INX
029800             GO TO C010-DETECT-CPTY-CHANGE-LOOP.
029900
030000*    SAME THREE-FIELD SETTLEMENT-IDENTITY MATCH AS B010 ABOVE.
030100     IF      WK-C-SET-SETTLE-ID(WK-C-VER-SCAN-INX)
030200                 NOT = WK-C-SET-SETTLE-ID(WK-C-VER-NEW-INX)
030300         OR   WK-C-SET-PTS(WK-C-VER-SCAN-INX)
030400                 NOT = WK-C-SET-PTS(WK-C-VER-NEW-INX)
030500         OR   WK-C-SET-PROC-ENTITY(WK-C-VER-SCAN-INX)
030600                 NOT = WK-C-SET-PROC-ENTITY(WK-C-VER-NEW-INX)
030700             ADD 1 TO WK-C-VER-SCAN-INX
030800             GO TO C010-DETECT-CPTY-CHANGE-LOOP.
030900
031000*    ONLY A ROW STRICTLY PRECEDING THE NEW ROW (A LOWER REF-ID)
031100*    CAN BE ITS IMMEDIATE PREDECESSOR - A ROW AT OR AFTER IT IS
031200*    NOT A CANDIDATE.
031300     IF      WK-C-SET-REF-ID(WK-C-VER-SCAN-INX)
031400                 >= WK-C-SET-REF-ID(WK-C-VER-NEW-INX)
031500             ADD 1 TO WK-C-VER-SCAN-INX
031600             GO TO C010-DETECT-CPTY-CHANGE-LOOP.
031700
031800*    A PRIOR ROW WITH A BLANK COUNTERPARTY TELLS US NOTHING -
031900*    SEE THE PARAGRAPH BANNER ABOVE - SKIP IT AND KEEP LOOKING
032000*    FURTHER BACK.
032100     IF      WK-C-SET-CPTY-ID(WK-C-VER-SCAN-INX) = SPACES
032200             ADD 1 TO WK-C-VER-SCAN-INX
032300             GO TO C010-DETECT-CPTY-CHANGE-LOOP.
032400
032500*    KEEP ONLY THE CANDIDATE CLOSEST TO THE NEW ROW - A HIGHER
032600*    REF-ID THAN THE BEST ONE FOUND SO FAR REPLACES IT.
032700     IF      WK-C-SET-REF-ID(WK-C-VER-SCAN-INX)
032800                 > WK-C-VER-PRIOR-REF-ID
032900             MOVE WK-C-SET-REF-ID(WK-C-VER-SCAN-INX)
033000                               TO WK-C-VER-PRIOR-REF-ID
033100             MOVE WK-C-VER-SCAN-INX
033200                               TO WK-C-VER-PRIOR-INX
033300             SET  WK-C-VER-FOUND-PRIOR TO TRUE.
033400
033500     ADD     1                     TO WK-C-VER-SCAN-INX.
033600     GO TO   C010-DETECT-CPTY-CHANGE-LOOP.
033700
033800 C090-DETECT-CPTY-CHANGE-LOOP-EX.
033900*    IF THE WHOLE TABLE WAS SCANNED WITHOUT FINDING A USABLE
034000*    PRIOR ROW, THERE IS NOTHING TO COMPARE COUNTERPARTIES
034100*    AGAINST - LEAVE EVERYTHING AT THE NO-PRIOR DEFAULTS SET IN
034200*    C000 ABOVE.
034300     IF      WK-C-VER-NO-PRIOR
034400             GO TO C099-DETECT-CPTY-CHANGE-EX.
034500
034600*    A USABLE PRIOR ROW WAS FOUND - REPORT ITS COUNTERPARTY AND
034700*    COMPARE IT TO THE NEW ROW'S OWN COUNTERPARTY.
034800     SET     WK-C-VER-PRIOR-EXISTED TO TRUE.
034900     MOVE    WK-C-SET-CPTY-ID(WK-C-VER-PRIOR-INX)
035000                                  TO WK-C-VER-PRIOR-CPTY-ID.
035100
035200     IF      WK-C-SET-CPTY-ID(WK-C-VER-PRIOR-INX)
035300                 NOT = WK-C-SET-CPTY-ID(WK-C-VER-NEW-INX)
035400             SET WK-C-VER-HAS-CHANGED  TO TRUE
035500     ELSE
035600             SET WK-C-VER-NOT-CHANGED  TO TRUE.
035700
035800*----------------------------------------------------------------*
035900 C099-DETECT-CPTY-CHANGE-EX.
036000*----------------------------------------------------------------*
036100     EXIT.
036200
036300******************************************************************
036400*************** END OF PROGRAM SOURCE - TRFSVER ****************
036500******************************************************************
