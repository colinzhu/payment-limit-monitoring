000100* TFSMTAB.cpybk
000200*-----------------------------------------------------------------*
000300* COMMON IN-MEMORY MASTER-TABLE WORK AREA FOR THE SETTLEMENT
000400* EXPOSURE MONITORING BATCH.  GNUCOBOL HAS NO INDEXED FILE
000500* SUPPORT ON THIS BUILD, SO SETTLEMENT-MASTER AND
000600* RUNNING-TOTAL-MASTER ARE HELD HERE AS OCCURS TABLES FOR THE
000700* WHOLE RUN AND REWRITTEN IN FULL AT END OF RUN (SEE TRFSMAIN
000800* PARAS E100/E200).  TRFSMAIN OWNS THIS AREA AND PASSES IT BY
000900* REFERENCE TO TRFSVER AND TRFSTOT ON EVERY CALL.
001000*-----------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------*
001300* TAG    DATE       DEV    DESCRIPTION
001400* ------ ---------- ------ -------------------------------------
001500* EXM002 12/03/2024 PMCNTY - E-REQUEST 58810 - INITIAL VERSION.
001600* EXM009 26/07/2024 TMPKRV - E-REQUEST 59102 - RAISED
001700*                            WK-C-RTOT-TABLE FROM 500 TO 2000
001800*                            ENTRIES - RAN OUT OF GROUP SLOTS ON
001900*                            THE YEAR-END VOLUME TEST.
002000*-----------------------------------------------------------------*
002100 01 WK-C-MASTER-TABLES.
002200     05 WK-C-NEXT-REF-ID        PIC 9(18).
002300     05 WK-C-SETTLE-COUNT       PIC 9(06) COMP.
002400     05 WK-C-RTOT-COUNT         PIC 9(06) COMP.
002500     05 WK-C-SETTLE-TABLE.
002600        10 WK-C-SET-ENTRY OCCURS 5000 TIMES
002700                            INDEXED BY WK-C-SET-INX.
002800           15 WK-C-SET-REF-ID       PIC 9(18).
002900           15 WK-C-SET-SETTLE-ID    PIC X(100).
003000           15 WK-C-SET-SETTLE-VER   PIC 9(18).
003100           15 WK-C-SET-PTS          PIC X(20).
003200           15 WK-C-SET-PROC-ENTITY  PIC X(20).
003300           15 WK-C-SET-CPTY-ID      PIC X(20).
003400           15 WK-C-SET-VALUE-DTE    PIC 9(08).
003500*          DATE-COMPONENT VIEW OF THE VALUE DATE, USED BY
003600*          TRFSVER WHEN IT RE-DERIVES A GROUP KEY AND BY
003700*          TRFSTOT WHEN IT REPORTS A GROUP ON THE DUMP.
003800           15 WK-C-SET-VALDTE-R REDEFINES
003900                            WK-C-SET-VALUE-DTE.
004000              20 WK-C-SET-VALDTE-CCYY PIC 9(04).
004100              20 WK-C-SET-VALDTE-MM   PIC 9(02).
004200              20 WK-C-SET-VALDTE-DD   PIC 9(02).
004300           15 WK-C-SET-CUYCD        PIC X(03).
004400           15 WK-C-SET-AMOUNT       PIC S9(13)V99 COMP-3.
004500           15 WK-C-SET-BUS-STATUS   PIC X(10).
004600           15 WK-C-SET-DIRECTION    PIC X(07).
004700           15 WK-C-SET-GROSS-NET    PIC X(05).
004800           15 WK-C-SET-IS-OLD       PIC 9(01).
004900           15 WK-C-SET-CREATE-TIME  PIC X(26).
005000           15 WK-C-SET-UPDATE-TIME  PIC X(26).
005100     05 WK-C-RTOT-TABLE.
005200        10 WK-C-RTOT-ENTRY OCCURS 2000 TIMES
005300                             INDEXED BY WK-C-RTOT-INX.
005400           15 WK-C-RTOT-PTS         PIC X(20).
005500           15 WK-C-RTOT-PROC-ENTITY PIC X(20).
005600           15 WK-C-RTOT-CPTY-ID     PIC X(20).
005700           15 WK-C-RTOT-VALUE-DTE   PIC 9(08).
005800           15 WK-C-RTOT-VALDTE-R REDEFINES
005900                            WK-C-RTOT-VALUE-DTE.
006000              20 WK-C-RTOT-VALDTE-CCYY PIC 9(04).
006100              20 WK-C-RTOT-VALDTE-MM   PIC 9(02).
006200              20 WK-C-RTOT-VALDTE-DD   PIC 9(02).
006300           15 WK-C-RTOT-TOTAL       PIC S9(15)V99 COMP-3.
006400           15 WK-C-RTOT-REF-ID      PIC 9(18).
006500           15 WK-C-RTOT-CREATE-TIME PIC X(26).
006600           15 WK-C-RTOT-UPDATE-TIME PIC X(26).
006700     05 FILLER                  PIC X(40).
