000100* TFSSET.cpybk
000200*-----------------------------------------------------------------*
000300*  I-O FORMAT: TFSSET  SETTLEMENT MASTER RECORD
000400*  ONE ROW PER SETTLEMENT *VERSION* - THE CURRENT VERSION OF A
000500*  (SETTLEMENT-ID, PTS, PROCESSING-ENTITY) IDENTITY IS THE ROW
000600*  WITH THE HIGHEST TFSSET-SETTLE-VER AND TFSSET-IS-OLD = ZERO.
000700*-----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------*
001000* TAG    DATE       DEV    DESCRIPTION
001100* ------ ---------- ------ -------------------------------------
001200* EXM001 11/03/2024 PMCNTY - E-REQUEST 58810
001300*                          - INITIAL VERSION FOR THE SETTLEMENT
001400*                            EXPOSURE MONITORING REWRITE.
001500*                            REPLACES THE OLD TFSSTPL STP
001600*                            PARAMETER LAYOUT - FIELDS RENUMBERED.
001700* EXM004 02/06/2024 TMPKRV - E-REQUEST 58944
001800*                          - ADD TFSSET-GROSS-NET (SETTLEMENT
001900*                            TYPE) PER COUNTERPARTY-RISK REVIEW.
002000*-----------------------------------------------------------------*
002100 01 TFSSET-RECORD.
002200*    SURROGATE KEY - SEQUENCE GENERATED ON INSERT (SEE TRFSVER)
002300     05 TFSSET-REF-ID          PIC 9(18).
002400*    BUSINESS IDENTITY - SUPPLIED BY THE ORIGINATING TRADING
002500*    SYSTEM.  IDENTITY FOR VERSIONING PURPOSES IS THE TRIPLE
002600*    (TFSSET-SETTLE-ID, TFSSET-PTS, TFSSET-PROC-ENTITY).
002700     05 TFSSET-SETTLE-ID       PIC X(100).
002800     05 TFSSET-SETTLE-VER      PIC 9(18).
002900*    GROUPING KEY FOR EXPOSURE PURPOSES IS
003000*    (TFSSET-PTS, TFSSET-PROC-ENTITY, TFSSET-CPTY-ID,
003100*     TFSSET-VALUE-DTE) - SEE TFSRTOT.
003200     05 TFSSET-PTS             PIC X(20).
003300     05 TFSSET-PROC-ENTITY     PIC X(20).
003400     05 TFSSET-CPTY-ID         PIC X(20).
003500     05 TFSSET-VALUE-DTE       PIC 9(08).
003600*    CALENDAR-COMPONENT VIEW OF THE VALUE DATE, USED BY TRFSVAL
003700*    WHEN VALIDATING THE INCOMING YYYY-MM-DD EXTERNAL FORMAT.
003800     05 TFSSET-VALUE-DTE-R REDEFINES TFSSET-VALUE-DTE.
003900        10 TFSSET-VALDTE-CCYY  PIC 9(04).
004000        10 TFSSET-VALDTE-MM    PIC 9(02).
004100        10 TFSSET-VALDTE-DD    PIC 9(02).
004200     05 TFSSET-CUYCD           PIC X(03).
004300*    TRANSACTION AMOUNT - NON-NEGATIVE IN PRACTICE, 2 DECIMALS.
004400     05 TFSSET-AMOUNT          PIC S9(13)V99 COMP-3.
004500     05 TFSSET-BUS-STATUS      PIC X(10).
004600        88 TFSSET-STS-PENDING       VALUE "PENDING   ".
004700        88 TFSSET-STS-INVALID       VALUE "INVALID   ".
004800        88 TFSSET-STS-VERIFIED      VALUE "VERIFIED  ".
004900        88 TFSSET-STS-CANCELLED     VALUE "CANCELLED ".
005000     05 TFSSET-DIRECTION       PIC X(07).
005100        88 TFSSET-DIR-PAY           VALUE "PAY    ".
005200        88 TFSSET-DIR-RECEIVE       VALUE "RECEIVE".
005300     05 TFSSET-GROSS-NET       PIC X(05).
005400        88 TFSSET-GN-GROSS          VALUE "GROSS".
005500        88 TFSSET-GN-NET            VALUE "NET  ".
005600*    VERSIONING FLAG - SET BY TRFSVER, NEVER BY THE VALIDATOR.
005700     05 TFSSET-IS-OLD          PIC 9(01).
005800        88 TFSSET-CURRENT-VERSION   VALUE 0.
005900        88 TFSSET-SUPERSEDED        VALUE 1.
006000     05 TFSSET-AUDIT-STAMPS.
006100        10 TFSSET-CREATE-TIME  PIC X(26).
006200        10 TFSSET-UPDATE-TIME  PIC X(26).
006300*    SPLIT VIEW OF THE AUDIT STAMPS - DATE PORTION ONLY, USED BY
006400*    ANY FUTURE REPORT THAT WANTS TO DISPLAY JUST THE DATE.
006500     05 TFSSET-AUDIT-STAMPS-R REDEFINES TFSSET-AUDIT-STAMPS.
006600        10 TFSSET-CREATE-DATE  PIC X(10).
006700        10 TFSSET-CREATE-REST  PIC X(16).
006800        10 TFSSET-UPDATE-DATE  PIC X(10).
006900        10 TFSSET-UPDATE-REST  PIC X(16).
007000     05 FILLER                 PIC X(30).
