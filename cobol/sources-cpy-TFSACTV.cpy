000100* TFSACTV.cpybk
000200*-----------------------------------------------------------------*
000300*  I-O FORMAT: TFSACTV  SETTLEMENT ACTIVITY/AUDIT RECORD
000400*  WRITE-SHAPE ONLY - THIS LAYOUT IS CARRIED FOR COMPLETENESS
000500*  ALONGSIDE THE SETTLEMENT-INGESTION RECORD, BUT THE APPROVAL
000600*  WORKFLOW THAT ACTUALLY WRITES ROWS (REQUEST_RELEASE /
000700*  AUTHORISE) IS OUT OF SCOPE FOR THIS BATCH - NOTHING HERE IS
000800*  READ OR RECOMPUTED BY TRFSMAIN, TRFSVER OR TRFSTOT.
000900*-----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------*
001200* TAG    DATE       DEV    DESCRIPTION
001300* ------ ---------- ------ -------------------------------------
001400* EXM003 18/03/2024 PMCNTY - E-REQUEST 58810 - LAYOUT CARRIED
001500*                            OVER FOR COMPLETENESS - SEE BANNER
001600*                            ABOVE.  DO NOT WIRE UP A READER FOR
001700*                            THIS FILE WITHOUT A SEPARATE REQUEST.
001800*-----------------------------------------------------------------*
001900 01 TFSACTV-RECORD.
002000     05 TFSACTV-PTS            PIC X(20).
002100     05 TFSACTV-PROC-ENTITY    PIC X(20).
002200     05 TFSACTV-SETTLE-ID      PIC X(100).
002300     05 TFSACTV-SETTLE-VER     PIC 9(18).
002400     05 TFSACTV-USER-ID        PIC X(50).
002500     05 TFSACTV-USER-NAME      PIC X(100).
002600     05 TFSACTV-ACTION-TYPE    PIC X(20).
002700        88 TFSACTV-REQUEST-RELEASE  VALUE "REQUEST_RELEASE".
002800        88 TFSACTV-AUTHORISE        VALUE "AUTHORISE".
002900     05 TFSACTV-ACTION-COMMENT PIC X(500).
003000     05 TFSACTV-CREATE-TIME    PIC X(26).
003100     05 FILLER                 PIC X(15).
